000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CATEGORY-MASTER.                                            
000300 AUTHOR.  J. H. LARABEE.                                                  
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  03/28/1984.                                               
000600 DATE-COMPILED.  03/28/1984.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS COPYBOOK DEFINES THE CATEGORY MASTER RECORD LAYOUT    *           
001000*  (CATFILE).  ONE RECORD EXISTS PER MEMBER-DEFINED SPENDING  *           
001100*  OR INCOME CATEGORY.  CATEGORIES ARE LOOKED UP BY CAT-ID    *           
001200*  AND ALSO BY (CAT-USER-ID, CAT-NAME) WHEN A MEMBER IS       *           
001300*  ENTERING A NEW BUDGET OR TRANSACTION AND THE NAME MUST BE  *           
001400*  PROVED UNIQUE - SEE CTV.R01009.                            *           
001500***************************************************************           
001600*  CHANGE LOG.                                                            
001700*  --------------------------------------------------------- *            
001800*  03/28/84  JHL  ORIGINAL LAYOUT - CATFILE, ONE REC PER      *           
001900*                 MEMBER CATEGORY, KEYED BY CAT-ID.           *           
002000*  09/02/85  JHL  ADDED CAT-DESCRIPTION FREE-TEXT FIELD.      *           
002100*  11/19/87  RTK  ADDED CAT-IS-ACTIVE SOFT-DELETE SWITCH SO   *           
002200*                 OLD CATEGORIES STAY ON HISTORY REPORTS.     *           
002300*  01/23/91  MPD  ADDED CAT-COLOR-CDE FOR THE ON-LINE MEMBER  *           
002400*                 STATEMENT SCREENS - REQUEST NO. 5528.       *           
002500*  02/11/93  MPD  DEFAULT COLOR "#6C757D" REPLACES SPACES     *           
002600*                 WHEN A CATEGORY IS ADDED WITH NONE GIVEN.   *           
002700*  08/14/98  CAW  Y2K READINESS - NO DATE FIELDS ON THIS      *           
002800*                 RECORD, REVIEWED AND CLOSED NO CHANGE.      *           
002900*  06/22/03  SGB  ADDED CAT-NAME-BROKEN-DOWN REDEFINES FOR    *           
003000*                 THE ALPHABETIC SORT/MERGE STEP IN CBC.      *           
003100*  10/09/11  LMN  DOCUMENTED AGAINST THE CATEGORY EXPENSE     *           
003200*                 AND CATEGORY/BUDGET COMPARE BATCH SUITE.    *           
003300*  --------------------------------------------------------- *            
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT CATEGORY-MASTER ASSIGN TO "CATFILE"                           
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS WS-CAT-FILE-STATUS.                               
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 FD  CATEGORY-MASTER                                                      
004600     LABEL RECORDS ARE STANDARD.                                          
004700 01  CATEGORY-RECORD.                                                     
004800*    ------------------------------------------------------- *            
004900*    PRIMARY KEY IS CAT-ID.  ALSO LOOKED UP BY (CAT-USER-ID,  *           
005000*    CAT-NAME) WHEN PROVING NAME UNIQUENESS ON ADD/CHANGE.    *           
005100*    ------------------------------------------------------- *            
005200     05  CAT-ID                       PIC 9(09).                          
005300     05  CAT-USER-ID                  PIC 9(09).                          
005400     05  CAT-NAME                     PIC X(100).                         
005500     05  CAT-DESCRIPTION              PIC X(500).                         
005600     05  CAT-COLOR-CDE                PIC X(07).                          
005700     05  CAT-IS-ACTIVE-SW             PIC X(01).                          
005800         88  CAT-ACTIVE                    VALUE "Y".                     
005900         88  CAT-INACTIVE                  VALUE "N".                     
006000     05  FILLER                       PIC X(20).                          
006100*    ------------------------------------------------------- *            
006200*    ALTERNATE VIEW - NAME FIELD SPLIT FOR THE ALPHABETIC     *           
006300*    SORT/MERGE STEP (ADDED 06/22/03, SGB).                  *            
006400*    ------------------------------------------------------- *            
006500 01  CAT-NAME-BROKEN-DOWN REDEFINES CATEGORY-RECORD.                      
006600     05  FILLER                       PIC X(18).                          
006700     05  CAT-NAME-1ST-CHAR            PIC X(01).                          
006800     05  CAT-NAME-REMAINDER           PIC X(99).                          
006900     05  FILLER                       PIC X(528).                         
007000*    ------------------------------------------------------- *            
007100*    ALTERNATE VIEW - "UNCATEGORIZED" DEFAULT PROJECTION.     *           
007200*    WHEN TXN-CATEGORY-ID IS ZERO THE EXPENSE BATCH SUITE     *           
007300*    SUBSTITUTES THIS LITERAL AND DEFAULT COLOR RATHER THAN   *           
007400*    READING CATEGORY-MASTER (ADDED 02/11/93, MPD).          *            
007500*    ------------------------------------------------------- *            
007600 01  CAT-UNCATEGORIZED-DEFAULT REDEFINES CATEGORY-RECORD.                 
007700     05  FILLER                       PIC X(18).                          
007800     05  CAT-DFLT-NAME                PIC X(13).                          
007900     05  FILLER                       PIC X(587).                         
008000 WORKING-STORAGE SECTION.                                                 
008100 01  WS-CAT-FILE-STATUS               PIC X(02).                          
008200 01  WS-CAT-RECORD-LEN-CT             PIC 9(04) COMP VALUE 645.           
008300 PROCEDURE DIVISION.                                                      
008400 000-STUB-EXIT.                                                           
008500*    LAYOUT-ONLY MEMBER - NOT EXECUTED AS A JOB STEP.                     
008600     STOP RUN.                                                            
