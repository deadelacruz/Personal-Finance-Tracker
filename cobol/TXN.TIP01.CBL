000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TRANSACTION-LEDGER.                                         
000300 AUTHOR.  J. H. LARABEE.                                                  
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  03/14/1984.                                               
000600 DATE-COMPILED.  03/14/1984.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS COPYBOOK DEFINES THE FIXED-LENGTH TAPE/DISK RECORD    *           
001000*  LAYOUT FOR THE PERSONAL LEDGER TRANSACTION FILE (TXNFILE). *           
001100*  ONE RECORD IS WRITTEN FOR EVERY INCOME OR EXPENSE ENTRY    *           
001200*  KEYED BY A MEMBER (USER) NUMBER.  THE FILE IS THE INPUT    *           
001300*  TO ALL NIGHTLY LEDGER TOTALING, CATEGORY BREAKDOWN AND     *           
001400*  BUDGET STATUS JOBS - SEE TXT.R01001, CEA.R01002, ET AL.    *           
001500***************************************************************           
001600*  CHANGE LOG.                                                            
001700*  --------------------------------------------------------- *            
001800*  03/14/84  JHL  ORIGINAL LAYOUT - TXNFILE, ONE REC PER      *           
001900*                 LEDGER ENTRY, KEYED BY TXN-ID.              *           
002000*  09/02/85  JHL  ADDED TXN-TIME SO SAME-DAY ENTRIES SORT     *           
002100*                 IN THE ORDER THEY WERE KEYED.               *           
002200*  11/19/87  RTK  WIDENED TXN-DESCRIPTION 40 TO 255 PER       *           
002300*                 MEMBER SERVICES REQUEST NO. 4471.           *           
002400*  04/06/88  RTK  ADDED TXN-NOTES FREE-TEXT FIELD.            *           
002500*  01/23/91  MPD  ADDED TXN-CATEGORY-ID - CATEGORY MASTER     *           
002600*                 TIE-IN, ZERO MEANS UNCATEGORIZED.           *           
002700*  07/30/91  MPD  ADDED REDEFINES OF TXN-DATE INTO CC/YY/MM/  *           
002800*                 DD FOR THE CONTROL-BREAK REPORT WRITERS.    *           
002900*  02/11/93  MPD  TXN-AMOUNT WIDENED TO S9(13)V9(2) TO STOP  *            
003000*                 TRUNCATING LARGE-BALANCE MEMBER ENTRIES.    *           
003100*  08/14/98  CAW  CENTURY WINDOW REVIEW FOR TXN-DATE, TXN-    *           
003200*                 CC-YY BREAKOUT - Y2K READINESS PROJECT.     *           
003300*  01/05/99  CAW  CONFIRMED CCYYMMDD FORM ON ALL DATE FIELDS  *           
003400*                 SIGNED OFF WITH DATA CENTER Y2K TEAM.       *           
003500*  06/22/03  SGB  ADDED TXN-SIGN-VIEW REDEFINES SO REPORT     *           
003600*                 WRITERS CAN TEST INCOME/EXPENSE WITHOUT     *           
003700*                 RETESTING TXN-TYPE EVERY TIME.              *           
003800*  10/09/11  LMN  DOCUMENTED FIELD WIDTHS AGAINST THE NEW     *           
003900*                 CATEGORY EXPENSE BATCH SUITE (CEA/CET/CGA). *           
004000*  --------------------------------------------------------- *            
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT TRANSACTION-LEDGER ASSIGN TO "TXNFILE"                        
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS WS-TXN-FILE-STATUS.                               
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200 FD  TRANSACTION-LEDGER                                                   
005300     LABEL RECORDS ARE STANDARD.                                          
005400 01  TRANSACTION-RECORD.                                                  
005500*    ------------------------------------------------------- *            
005600*    PRIMARY KEY IS TXN-ID.  FILE IS NORMALLY PRESENTED TO   *            
005700*    THE LEDGER JOBS IN TXN-DATE ORDER FOR CONTROL BREAKS.   *            
005800*    ------------------------------------------------------- *            
005900     05  TXN-ID                       PIC 9(09).                          
006000     05  TXN-USER-ID                  PIC 9(09).                          
006100     05  TXN-DESCRIPTION              PIC X(255).                         
006200     05  TXN-AMOUNT                   PIC S9(13)V9(02).                   
006300     05  TXN-TYPE-CDE                 PIC X(01).                          
006400         88  TXN-IS-INCOME                VALUE "I".                      
006500         88  TXN-IS-EXPENSE                VALUE "E".                     
006600     05  TXN-DATE                     PIC 9(08).                          
006700     05  TXN-TIME                     PIC 9(06).                          
006800     05  TXN-NOTES                    PIC X(500).                         
006900     05  TXN-CATEGORY-ID              PIC 9(09).                          
007000         88  TXN-UNCATEGORIZED             VALUE ZEROES.                  
007100     05  FILLER                       PIC X(15).                          
007200*    ------------------------------------------------------- *            
007300*    ALTERNATE VIEW - TXN-DATE BROKEN DOWN FOR THE CONTROL   *            
007400*    BREAK AND CENTURY-WINDOW EDITS (ADDED 07/30/91, MPD).   *            
007500*    ------------------------------------------------------- *            
007600 01  TXN-DATE-BROKEN-DOWN REDEFINES TRANSACTION-RECORD.                   
007700     05  FILLER                       PIC X(18).                          
007800     05  FILLER                       PIC X(280).                         
007900     05  FILLER                       PIC X(01).                          
008000     05  TXN-DTE-YYYY-PART.                                               
008100         10  TXN-DTE-CC-PART          PIC 9(02).                          
008200         10  TXN-DTE-YY-PART          PIC 9(02).                          
008300     05  TXN-DTE-MM-PART              PIC 9(02).                          
008400     05  TXN-DTE-DD-PART              PIC 9(02).                          
008500     05  FILLER                       PIC X(521).                         
008600*    ------------------------------------------------------- *            
008700*    ALTERNATE VIEW - SIGNED-AMOUNT PROJECTION USED BY THE   *            
008800*    NET-WORTH AND INCOME/EXPENSE JOBS (ADDED 06/22/03,SGB). *            
008900*    A TXN-TYPE-CDE OF "E" MEANS THE AMOUNT IS CONCEPTUALLY  *            
009000*    NEGATIVE WHEN NETTED - THE STORED VALUE STAYS POSITIVE. *            
009100*    ------------------------------------------------------- *            
009200 01  TXN-SIGN-VIEW REDEFINES TRANSACTION-RECORD.                          
009300     05  FILLER                       PIC X(18).                          
009400     05  TXN-SGN-AMOUNT               PIC S9(13)V9(02).                   
009500     05  TXN-SGN-TYPE-CDE             PIC X(01).                          
009600     05  FILLER                       PIC X(614).                         
009700 WORKING-STORAGE SECTION.                                                 
009800 01  WS-TXN-FILE-STATUS               PIC X(02).                          
009900 01  WS-TXN-RECORD-LEN-CT             PIC 9(04) COMP VALUE 797.           
010000 PROCEDURE DIVISION.                                                      
010100 000-STUB-EXIT.                                                           
010200*    LAYOUT-ONLY MEMBER - NOT EXECUTED AS A JOB STEP.                     
010300     STOP RUN.                                                            
