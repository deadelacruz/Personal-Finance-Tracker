000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CATEGORY-EXPENSE-AREA.                                      
000300 AUTHOR.  R. T. KOWALSKI.                                                 
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  02/18/1993.                                               
000600 DATE-COMPILED.  02/18/1993.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS COPYBOOK DEFINES THE DERIVED CATEGORY-EXPENSE-DATA    *           
001000*  WORK AREA BUILT BY CEA.R01002 (AND REUSED BY CET.R01003,   *           
001100*  CGA.R01004 AND CBC.R01005) FOR EACH CATEGORY GROUP AFTER   *           
001200*  EXPENSE TRANSACTIONS ARE SUMMED AND THE SHARE-OF-TOTAL     *           
001300*  PERCENTAGE IS COMPUTED.  NOT A DISK FILE - A WORKING       *           
001400*  STORAGE SHAPE ALSO USED AS THE CATEGORY-EXPENSE-REPORT     *           
001500*  DETAIL LINE.                                                *          
001600***************************************************************           
001700*  CHANGE LOG.                                                            
001800*  --------------------------------------------------------- *            
001900*  02/18/93  RTK  ORIGINAL LAYOUT - ONE ENTRY PER CATEGORY    *           
002000*                 GROUP, "UNCATEGORIZED" LITERAL SUBSTITUTED  *           
002100*                 WHEN TXN-CATEGORY-ID IS ZERO.               *           
002200*  08/14/98  CAW  Y2K READINESS - NO DATE FIELDS HERE,        *           
002300*                 REVIEWED AND CLOSED NO CHANGE.              *           
002400*  06/22/03  SGB  ADDED CED-PCT-BROKEN-DOWN REDEFINES FOR     *           
002500*                 THE "%" SUFFIX EDIT ON THE PRINTED REPORT.  *           
002600*  09/30/07  SGB  ADDED CED-AVERAGE-AMOUNT FOR THE PER-       *           
002700*                 CATEGORY AVERAGE TRANSACTION HELPER.        *           
002800*  10/09/11  LMN  DOCUMENTED AGAINST THE FULL CATEGORY        *           
002900*                 EXPENSE BATCH SUITE (CEA/CET/CGA/CBC).      *           
003000*  --------------------------------------------------------- *            
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT CATEGORY-EXPENSE-AREA ASSIGN TO "CEDWORK"                     
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS WS-CED-FILE-STATUS.                               
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200 FD  CATEGORY-EXPENSE-AREA                                                
004300     LABEL RECORDS ARE STANDARD.                                          
004400 01  CATEGORY-EXPENSE-DATA.                                               
004500*    ------------------------------------------------------- *            
004600*    ONE OCCURRENCE PER CATEGORY GROUP - SORTED DESCENDING    *           
004700*    BY CED-AMOUNT BEFORE THE REPORT IS WRITTEN.              *           
004800*    ------------------------------------------------------- *            
004900     05  CED-NAME                     PIC X(100).                         
005000     05  CED-AMOUNT                   PIC S9(13)V9(02).                   
005100     05  CED-TXN-COUNT                PIC 9(09) COMP.                     
005200     05  CED-PERCENTAGE               PIC S9(05)V9(02).                   
005300     05  CED-AVERAGE-AMOUNT           PIC S9(13)V9(02).                   
005400     05  FILLER                       PIC X(20).                          
005500*    ------------------------------------------------------- *            
005600*    ALTERNATE VIEW - PERCENTAGE SPLIT INTO WHOLE AND         *           
005700*    FRACTIONAL PARTS FOR THE "NNN.NN%" REPORT EDIT           *           
005800*    (ADDED 06/22/03, SGB).                                  *            
005900*    ------------------------------------------------------- *            
006000 01  CED-PCT-BROKEN-DOWN REDEFINES CATEGORY-EXPENSE-DATA.                 
006100     05  FILLER                       PIC X(112).                         
006200     05  CED-PCT-WHOLE-PART           PIC S9(05).                         
006300     05  CED-PCT-FRACTION-PART        PIC 9(02).                          
006400     05  FILLER                       PIC X(38).                          
006500*    ------------------------------------------------------- *            
006600*    ALTERNATE VIEW - NAME FIELD SPLIT SO THE "UNCATEGORIZED" *           
006700*    LITERAL CAN BE TESTED WITHOUT A FULL COMPARE (ADDED      *           
006800*    02/18/93, RTK).                                          *           
006900*    ------------------------------------------------------- *            
007000 01  CED-NAME-BROKEN-DOWN REDEFINES CATEGORY-EXPENSE-DATA.                
007100     05  CED-NAME-1ST-13-CHARS        PIC X(13).                          
007200     05  CED-NAME-REMAINDER           PIC X(87).                          
007300     05  FILLER                       PIC X(47).                          
007400 WORKING-STORAGE SECTION.                                                 
007500 01  WS-CED-FILE-STATUS               PIC X(02).                          
007600 01  WS-CED-RECORD-LEN-CT             PIC 9(04) COMP VALUE 147.           
007700 PROCEDURE DIVISION.                                                      
007800 000-STUB-EXIT.                                                           
007900*    LAYOUT-ONLY MEMBER - NOT EXECUTED AS A JOB STEP.                     
008000     STOP RUN.                                                            
