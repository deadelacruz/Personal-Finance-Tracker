000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TRANSACTION-TOTALS.                                         
000300 AUTHOR.  J. H. LARABEE.                                                  
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  03/14/1984.                                               
000600 DATE-COMPILED.  03/14/1984.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS JOB READS THE LEDGER TRANSACTION FILE (TXNFILE) FOR A *           
001000*  SINGLE MEMBER AND ACCUMULATES INCOME AND EXPENSE TOTALS BY *           
001100*  TYPE OVER A CALLER-SUPPLIED DATE WINDOW, THEN COMPUTES THE *           
001200*  MEMBER'S NET WORTH FOR THE PERIOD (TOTAL INCOME LESS TOTAL *           
001300*  EXPENSE).  RUN PARAMETERS ARRIVE ON THE SYSIN CONTROL CARD.*           
001400*  THIS IS THE FIRST STEP OF THE NIGHTLY LEDGER TOTALING RUN  *           
001500*  AND FEEDS NO DOWNSTREAM FILE - RESULTS GO TO SYSOUT.       *           
001600***************************************************************           
001700*  CHANGE LOG.                                                            
001800*  --------------------------------------------------------- *            
001900*  03/14/84  JHL  ORIGINAL - TOTAL INCOME AND EXPENSE FOR ONE *           
002000*                 MEMBER OVER THE FULL LEDGER, NO DATE RANGE. *           
002100*  09/02/85  JHL  ADDED SYSIN CONTROL CARD SO A DATE WINDOW   *           
002200*                 CAN BE SUPPLIED WITHOUT RECOMPILING.        *           
002300*  01/23/91  MPD  ADDED CATEGORY EXISTENCE EDIT (150-EDIT-    *           
002400*                 TRANSACTION) SHARED BY THE OTHER LEDGER     *           
002500*                 READERS - REQUEST NO. 5511.                 *           
002600*  02/11/93  MPD  TXN-AMOUNT WIDENED TO S9(13)V9(2) TO MATCH  *           
002700*                 THE LEDGER FILE PRECISION CHANGE.           *           
002800*  08/14/98  CAW  CENTURY WINDOW REVIEW OF PARM-START-DATE /   *          
002900*                 PARM-END-DATE - Y2K READINESS PROJECT.      *           
003000*  01/05/99  CAW  CONFIRMED CCYYMMDD FORM, SIGNED OFF WITH    *           
003100*                 DATA CENTER Y2K TEAM.                       *           
003200*  10/09/11  LMN  ADDED NET-WORTH CALCULATION (300-COMPUTE-   *           
003300*                 NET-WORTH) FOR THE NEW CATEGORY EXPENSE AND *           
003400*                 INCOME/EXPENSE SUMMARY BATCH SUITE.         *           
003500*  --------------------------------------------------------- *            
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT PARM-CARD-FILE ASSIGN TO "SYSIN"                              
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS WS-PARM-FILE-STATUS.                              
004500     SELECT TRANSACTION-LEDGER ASSIGN TO "TXNFILE"                        
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS WS-TXN-FILE-STATUS.                               
004800     SELECT CATEGORY-MASTER ASSIGN TO "CATFILE"                           
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS WS-CAT-FILE-STATUS.                               
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  PARM-CARD-FILE                                                       
005400     LABEL RECORDS ARE STANDARD.                                          
005500 01  PARM-CARD-RECORD.                                                    
005600     05  PARM-USER-ID                 PIC 9(09).                          
005700     05  PARM-TYPE-CDE                PIC X(01).                          
005800     05  PARM-START-DATE              PIC 9(08).                          
005900     05  PARM-END-DATE                PIC 9(08).                          
006000     05  FILLER                       PIC X(53).                          
006100 FD  TRANSACTION-LEDGER                                                   
006200     LABEL RECORDS ARE STANDARD.                                          
006300 01  TRANSACTION-RECORD.                                                  
006400*    ------------------------------------------------------- *            
006500*    PRIMARY KEY IS TXN-ID.  SEE TXN.TIP01 FOR THE FULL       *           
006600*    LAYOUT NARRATIVE - THIS FD CARRIES THE SAME 797 BYTES.  *            
006700*    ------------------------------------------------------- *            
006800     05  TXN-ID                       PIC 9(09).                          
006900     05  TXN-USER-ID                  PIC 9(09).                          
007000     05  TXN-DESCRIPTION              PIC X(255).                         
007100     05  TXN-AMOUNT                   PIC S9(13)V9(02).                   
007200     05  TXN-TYPE-CDE                 PIC X(01).                          
007300         88  TXN-IS-INCOME                VALUE "I".                      
007400         88  TXN-IS-EXPENSE                VALUE "E".                     
007500     05  TXN-DATE                     PIC 9(08).                          
007600     05  TXN-TIME                     PIC 9(06).                          
007700     05  TXN-NOTES                    PIC X(500).                         
007800     05  TXN-CATEGORY-ID              PIC 9(09).                          
007900         88  TXN-UNCATEGORIZED             VALUE ZEROES.                  
008000     05  FILLER                       PIC X(15).                          
008100*    ------------------------------------------------------- *            
008200*    ALTERNATE VIEW - TXN-DATE BROKEN DOWN FOR THE CENTURY-   *           
008300*    WINDOW EDIT (SAME SHAPE AS TXN.TIP01, 07/30/91, MPD).    *           
008400*    ------------------------------------------------------- *            
008500 01  TXN-DATE-BROKEN-DOWN REDEFINES TRANSACTION-RECORD.                   
008600     05  FILLER                       PIC X(18).                          
008700     05  FILLER                       PIC X(280).                         
008800     05  FILLER                       PIC X(01).                          
008900     05  TXN-DTE-YYYY-PART.                                               
009000         10  TXN-DTE-CC-PART          PIC 9(02).                          
009100         10  TXN-DTE-YY-PART          PIC 9(02).                          
009200     05  TXN-DTE-MM-PART              PIC 9(02).                          
009300     05  TXN-DTE-DD-PART              PIC 9(02).                          
009400     05  FILLER                       PIC X(521).                         
009500*    ------------------------------------------------------- *            
009600*    ALTERNATE VIEW - SIGNED-AMOUNT PROJECTION.  A TYPE-CDE   *           
009700*    OF "E" MEANS THE AMOUNT NETS NEGATIVE (10/09/11, LMN).  *            
009800*    ------------------------------------------------------- *            
009900 01  TXN-SIGN-VIEW REDEFINES TRANSACTION-RECORD.                          
010000     05  FILLER                       PIC X(18).                          
010100     05  TXN-SGN-AMOUNT               PIC S9(13)V9(02).                   
010200     05  TXN-SGN-TYPE-CDE             PIC X(01).                          
010300     05  FILLER                       PIC X(614).                         
010400 FD  CATEGORY-MASTER                                                      
010500     LABEL RECORDS ARE STANDARD.                                          
010600 01  CATEGORY-RECORD.                                                     
010700     05  CAT-ID                       PIC 9(09).                          
010800     05  CAT-USER-ID                  PIC 9(09).                          
010900     05  CAT-NAME                     PIC X(100).                         
011000     05  CAT-DESCRIPTION              PIC X(500).                         
011100     05  CAT-COLOR-CDE                PIC X(07).                          
011200     05  CAT-IS-ACTIVE-SW             PIC X(01).                          
011300         88  CAT-ACTIVE                    VALUE "Y".                     
011400         88  CAT-INACTIVE                  VALUE "N".                     
011500     05  FILLER                       PIC X(20).                          
011600 WORKING-STORAGE SECTION.                                                 
011700 01  WS-FILE-STATUSES.                                                    
011800     05  WS-PARM-FILE-STATUS          PIC X(02).                          
011900     05  WS-TXN-FILE-STATUS           PIC X(02).                          
012000     05  WS-CAT-FILE-STATUS           PIC X(02).                          
012050     05  FILLER              PIC X(01).                                   
012100 01  WS-SWITCHES.                                                         
012200     05  WS-PARM-EOF-SW               PIC X(01) VALUE "N".                
012300         88  PARM-EOF                     VALUE "Y".                      
012400     05  WS-TXN-EOF-SW                PIC X(01) VALUE "N".                
012500         88  TXN-EOF                      VALUE "Y".                      
012600     05  WS-CAT-EOF-SW                PIC X(01) VALUE "N".                
012700         88  CAT-EOF                      VALUE "Y".                      
012800*    ------------------------------------------------------- *            
012900*    RULE 2 - TRANSACTION VALIDATION GUARDS.  RESULT SWITCH  *            
013000*    IS TESTED BY 200-PROCESS-ONE-TRANSACTION BEFORE ANY     *            
013100*    AMOUNT IS ADDED TO A RUNNING TOTAL.                     *            
013200*    ------------------------------------------------------- *            
013300     05  WS-TXN-VALID-SW              PIC X(01) VALUE "Y".                
013350     05  FILLER              PIC X(01).                                   
013400         88  TXN-IS-VALID                 VALUE "Y".                      
013500         88  TXN-IS-INVALID                VALUE "N".                     
013600 01  WS-COUNTERS COMP.                                                    
013700     05  WS-TXN-RECS-READ-CT          PIC 9(07) VALUE ZERO.               
013800     05  WS-TXN-RECS-KEPT-CT          PIC 9(07) VALUE ZERO.               
013900     05  WS-CAT-TABLE-CT              PIC 9(04) VALUE ZERO.               
014000     05  WS-CAT-TABLE-IX              PIC 9(04) VALUE ZERO.               
014050     05  FILLER              PIC X(01).                                   
014100 01  WS-ACCUMULATORS.                                                     
014200     05  WS-TOTAL-INCOME-AMT     PIC S9(13)V9(02) VALUE ZERO.             
014300     05  WS-TOTAL-EXPENSE-AMT    PIC S9(13)V9(02) VALUE ZERO.             
014400     05  WS-NET-WORTH-AMT        PIC S9(13)V9(02) VALUE ZERO.             
014450     05  FILLER              PIC X(01).                                   
014500*    ------------------------------------------------------- *            
014600*    CATEGORY LOOKUP TABLE - LOADED ONCE FROM CATFILE SO     *            
014700*    150-EDIT-TRANSACTION CAN PROVE TXN-CATEGORY-ID EXISTS   *            
014800*    WITHOUT RE-READING CATFILE FOR EVERY LEDGER ENTRY.       *           
014900*    ------------------------------------------------------- *            
015000 01  WS-CATEGORY-TABLE.                                                   
015100     05  WS-CAT-TABLE-ENTRY OCCURS 500 TIMES                              
015200             INDEXED BY WS-CAT-IX.                                        
015300         10  WS-CAT-TABLE-ID          PIC 9(09).                          
015350         10  FILLER          PIC X(01).                                   
015400 01  WS-REPORT-LINE.                                                      
015500     05  WS-RL-LABEL                  PIC X(20) VALUE SPACES.             
015600     05  WS-RL-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.              
015700     05  FILLER                       PIC X(10) VALUE SPACES.             
015800*    ------------------------------------------------------- *            
015900*    ALTERNATE VIEW OF THE SYSOUT LINE - EDIT PROJECTION      *           
016000*    USED WHEN THE NET-WORTH FIGURE PRINTS NEGATIVE.          *           
016100*    ------------------------------------------------------- *            
016200 01  WS-REPORT-LINE-SIGNED REDEFINES WS-REPORT-LINE.                      
016300     05  FILLER                       PIC X(20).                          
016400     05  WS-RLS-SIGN                  PIC X(01).                          
016500     05  FILLER                       PIC X(29).                          
016600 PROCEDURE DIVISION.                                                      
016700 MAIN-CONTROL.                                                            
016800     PERFORM 100-INITIALIZE                                               
016900        THRU 100-EXIT                                                     
017000     PERFORM 200-PROCESS-ONE-TRANSACTION                                  
017100        THRU 200-EXIT                                                     
017200       UNTIL TXN-EOF                                                      
017300     PERFORM 300-COMPUTE-NET-WORTH                                        
017400        THRU 300-EXIT                                                     
017500     PERFORM 900-TERMINATE                                                
017600        THRU 900-EXIT                                                     
017700     STOP RUN.                                                            
017800                                                                          
017900 100-INITIALIZE.                                                          
018000     OPEN INPUT PARM-CARD-FILE                                            
018100     READ PARM-CARD-FILE                                                  
018200         AT END SET PARM-EOF TO TRUE                                      
018300     END-READ                                                             
018400     CLOSE PARM-CARD-FILE                                                 
018500                                                                          
018600     OPEN INPUT CATEGORY-MASTER                                           
018700     PERFORM 110-LOAD-CATEGORY-TABLE                                      
018800        THRU 110-EXIT                                                     
018900       UNTIL CAT-EOF                                                      
019000     CLOSE CATEGORY-MASTER                                                
019100                                                                          
019200     OPEN INPUT TRANSACTION-LEDGER                                        
019300     READ TRANSACTION-LEDGER                                              
019400         AT END SET TXN-EOF TO TRUE                                       
019500     END-READ.                                                            
019600 100-EXIT.                                                                
019700     EXIT.                                                                
019800                                                                          
019900 110-LOAD-CATEGORY-TABLE.                                                 
020000     READ CATEGORY-MASTER                                                 
020100         AT END SET CAT-EOF TO TRUE                                       
020200         NOT AT END                                                       
020300             ADD 1 TO WS-CAT-TABLE-CT                                     
020400             MOVE CAT-ID TO WS-CAT-TABLE-ID (WS-CAT-TABLE-CT)             
020500     END-READ.                                                            
020600 110-EXIT.                                                                
020700     EXIT.                                                                
020800                                                                          
020900 200-PROCESS-ONE-TRANSACTION.                                             
021000     ADD 1 TO WS-TXN-RECS-READ-CT                                         
021100     SET TXN-IS-VALID TO TRUE                                             
021200     PERFORM 150-EDIT-TRANSACTION                                         
021300        THRU 150-EXIT                                                     
021400     IF TXN-IS-VALID                                                      
021500         IF TXN-USER-ID = PARM-USER-ID                                    
021600             AND TXN-DATE NOT LESS THAN PARM-START-DATE                   
021700             AND TXN-DATE NOT GREATER THAN PARM-END-DATE                  
021800             ADD 1 TO WS-TXN-RECS-KEPT-CT                                 
021900             PERFORM 220-APPLY-SIGN                                       
022000                THRU 220-EXIT                                             
022100     END-IF                                                               
022200     READ TRANSACTION-LEDGER                                              
022300         AT END SET TXN-EOF TO TRUE                                       
022400     END-READ.                                                            
022500 200-EXIT.                                                                
022600     EXIT.                                                                
022700                                                                          
022800*    ------------------------------------------------------- *            
022900*    RULE 2 - TRANSACTION VALIDATION.  SHARED GUARD LOGIC -  *            
023000*    OTHER LEDGER-READING JOBS RESTATE THIS SAME SEQUENCE.   *            
023100*    ------------------------------------------------------- *            
023200 150-EDIT-TRANSACTION.                                                    
023300     IF TXN-DESCRIPTION = SPACES                                          
023400         SET TXN-IS-INVALID TO TRUE                                       
023500     END-IF                                                               
023600     IF TXN-AMOUNT NOT GREATER THAN ZERO                                  
023700         SET TXN-IS-INVALID TO TRUE                                       
023800     END-IF                                                               
023900     IF NOT TXN-IS-INCOME AND NOT TXN-IS-EXPENSE                          
024000         SET TXN-IS-INVALID TO TRUE                                       
024100     END-IF                                                               
024200     IF TXN-DATE = ZERO                                                   
024300         SET TXN-IS-INVALID TO TRUE                                       
024400     END-IF                                                               
024500     IF TXN-USER-ID = ZERO                                                
024600         SET TXN-IS-INVALID TO TRUE                                       
024700     END-IF                                                               
024800     IF NOT TXN-UNCATEGORIZED                                             
024900         SET WS-CAT-IX TO 1                                               
025000         SEARCH WS-CAT-TABLE-ENTRY                                        
025100             AT END                                                       
025200                 SET TXN-IS-INVALID TO TRUE                               
025300             WHEN WS-CAT-TABLE-ID (WS-CAT-IX) = TXN-CATEGORY-ID           
025400                 CONTINUE                                                 
025500         END-SEARCH                                                       
025600     END-IF.                                                              
025700 150-EXIT.                                                                
025800     EXIT.                                                                
025900                                                                          
026000 220-APPLY-SIGN.                                                          
026100*    RULE 5 - SIGNED AMOUNT.  STORED AMOUNT STAYS POSITIVE;   *           
026200*    ONLY THE RUNNING TOTAL TREATS EXPENSE AS A SUBTRACTION.  *           
026300     IF TXN-IS-INCOME                                                     
026400         ADD TXN-AMOUNT TO WS-TOTAL-INCOME-AMT                            
026500     ELSE                                                                 
026600         ADD TXN-AMOUNT TO WS-TOTAL-EXPENSE-AMT                           
026700     END-IF.                                                              
026800 220-EXIT.                                                                
026900     EXIT.                                                                
027000                                                                          
027100 300-COMPUTE-NET-WORTH.                                                   
027200     SUBTRACT WS-TOTAL-EXPENSE-AMT FROM WS-TOTAL-INCOME-AMT               
027300         GIVING WS-NET-WORTH-AMT.                                         
027400 300-EXIT.                                                                
027500     EXIT.                                                                
027600                                                                          
027700 900-TERMINATE.                                                           
027800     CLOSE TRANSACTION-LEDGER                                             
027900     MOVE "TOTAL INCOME......." TO WS-RL-LABEL                            
028000     MOVE WS-TOTAL-INCOME-AMT TO WS-RL-AMOUNT                             
028100     DISPLAY WS-REPORT-LINE                                               
028200     MOVE "TOTAL EXPENSE......." TO WS-RL-LABEL                           
028300     MOVE WS-TOTAL-EXPENSE-AMT TO WS-RL-AMOUNT                            
028400     DISPLAY WS-REPORT-LINE                                               
028500     MOVE "NET WORTH..........." TO WS-RL-LABEL                           
028600     MOVE WS-NET-WORTH-AMT TO WS-RL-AMOUNT                                
028700     DISPLAY WS-REPORT-LINE                                               
028800     DISPLAY "TRANSACTIONS READ: " WS-TXN-RECS-READ-CT                    
028900     DISPLAY "TRANSACTIONS KEPT: " WS-TXN-RECS-KEPT-CT.                   
029000 900-EXIT.                                                                
029100     EXIT.                                                                
