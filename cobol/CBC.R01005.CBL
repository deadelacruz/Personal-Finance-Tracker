000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CATEGORY-BUDGET-COMPARE.                                    
000300 AUTHOR.  R. T. KOWALSKI.                                                 
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  05/14/1993.                                               
000600 DATE-COMPILED.  05/14/1993.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS JOB LISTS EVERY ACTIVE CATEGORY FOR A MEMBER TOGETHER   *         
001000*  WITH ITS ACTUAL SPENDING FOR A DATE RANGE, SIDE BY SIDE      *         
001100*  WITH THE CATEGORY'S BUDGETED AMOUNT.  THE ON-LINE SYSTEM     *         
001200*  HAS NEVER JOINED A CATEGORY TO A SPECIFIC BUDGET RECORD -    *         
001300*  THE BUDGET-AMOUNT COLUMN HAS ALWAYS PRINTED ZERO AND THAT    *         
001400*  IS CARRIED FORWARD HERE RATHER THAN INVENTING A NEW JOIN.    *         
001500***************************************************************           
001600*  CHANGE LOG.                                                            
001700*  --------------------------------------------------------- *            
001800*  05/14/93  RTK  ORIGINAL - CATEGORIES LISTED IN CAT-ID       *          
001900*                 ORDER, NO SORT.                              *          
002000*  06/22/03  SGB  ADDED THE ALPHABETIC NAME SORT BEFORE THE     *         
002100*                 SPENDING PASS - REQUEST NO. 6104.  ADDED     *          
002200*                 THE DESCENDING ACTUAL-AMOUNT RESEQUENCE      *          
002300*                 FOR THE PRINTED REPORT.                      *          
002400*  08/14/98  CAW  Y2K REVIEW OF THE PARM CARD DATE RANGE.       *         
002500*  01/05/99  CAW  CONFIRMED FULL FOUR-DIGIT CENTURY-YEAR ON    *          
002600*                 ALL PARM CARD DATE FIELDS.                    *         
002700*  10/09/11  LMN  DOCUMENTED AGAINST THE CATEGORY EXPENSE       *         
002800*                 AND CATEGORY/BUDGET COMPARE BATCH SUITE.      *         
002900*  --------------------------------------------------------- *            
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT PARM-CARD-FILE ASSIGN TO "SYSIN"                              
003700         ORGANIZATION IS LINE SEQUENTIAL                                  
003800         FILE STATUS IS WS-PARM-FILE-STATUS.                              
003900     SELECT CATEGORY-MASTER ASSIGN TO "CATFILE"                           
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS IS WS-CAT-FILE-STATUS.                               
004200     SELECT TRANSACTION-MASTER ASSIGN TO "TXNFILE"                        
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS WS-TXN-FILE-STATUS.                               
004500     SELECT BUDGET-MASTER ASSIGN TO "BUDFILE"                             
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS WS-BUD-FILE-STATUS.                               
004800     SELECT COMPARE-REPORT ASSIGN TO "CBCRPT"                             
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS WS-CBC-FILE-STATUS.                               
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  PARM-CARD-FILE                                                       
005400     LABEL RECORDS ARE STANDARD.                                          
005500 01  PARM-CARD-RECORD.                                                    
005600     05  PARM-USER-ID                 PIC 9(09).                          
005700     05  PARM-START-DATE              PIC 9(08).                          
005800     05  PARM-END-DATE                PIC 9(08).                          
005900     05  FILLER                       PIC X(56).                          
006000 FD  CATEGORY-MASTER                                                      
006100     LABEL RECORDS ARE STANDARD.                                          
006200 01  CATEGORY-RECORD.                                                     
006300     05  CAT-ID                       PIC 9(09).                          
006400     05  CAT-USER-ID                  PIC 9(09).                          
006500     05  CAT-NAME                     PIC X(100).                         
006600     05  CAT-DESCRIPTION              PIC X(500).                         
006700     05  CAT-COLOR-CDE                PIC X(07).                          
006800     05  CAT-IS-ACTIVE-SW             PIC X(01).                          
006900         88  CAT-ACTIVE                    VALUE "Y".                     
007000     05  FILLER                       PIC X(20).                          
007100 FD  TRANSACTION-MASTER                                                   
007200     LABEL RECORDS ARE STANDARD.                                          
007300 01  TRANSACTION-RECORD.                                                  
007400     05  TXN-ID                       PIC 9(09).                          
007500     05  TXN-USER-ID                  PIC 9(09).                          
007600     05  TXN-DESCRIPTION              PIC X(255).                         
007700     05  TXN-AMOUNT                   PIC S9(13)V9(02).                   
007800     05  TXN-TYPE-CDE                 PIC X(01).                          
007900         88  TXN-IS-EXPENSE                VALUE "E".                     
008000     05  TXN-DATE                     PIC 9(08).                          
008100     05  TXN-TIME                     PIC 9(06).                          
008200     05  TXN-NOTES                    PIC X(500).                         
008300     05  TXN-CATEGORY-ID              PIC 9(09).                          
008350     05  FILLER                       PIC X(15).                          
008400*    THIS SUITE NEVER OPENS BUDFILE FOR THE COMPARE-AMOUNT     *          
008500*    COLUMN (BUDGET-AMOUNT HAS ALWAYS BEEN A ZERO STUB), BUT   *          
008600*    THE FD IS KEPT SO THE PARM SET MATCHES ITS SISTER JOBS.   *          
008700 FD  BUDGET-MASTER                                                        
008800     LABEL RECORDS ARE STANDARD.                                          
008900 01  BUDGET-RECORD.                                                       
009000     05  BUD-ID                       PIC 9(09).                          
009100     05  FILLER                       PIC X(647).                         
009200 FD  COMPARE-REPORT                                                       
009300     LABEL RECORDS ARE STANDARD.                                          
009400 01  CBC-DETAIL-LINE.                                                     
009500     05  CBC-CATEGORY-NAME            PIC X(30).                          
009600     05  FILLER                       PIC X(02).                          
009700     05  CBC-ACTUAL-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99-.              
009800     05  FILLER                       PIC X(02).                          
009900     05  CBC-BUDGET-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99-.              
010000     05  FILLER                       PIC X(21).                          
010100 WORKING-STORAGE SECTION.                                                 
010200 01  WS-FILE-STATUSES.                                                    
010300     05  WS-PARM-FILE-STATUS          PIC X(02).                          
010400     05  WS-CAT-FILE-STATUS           PIC X(02).                          
010500     05  WS-TXN-FILE-STATUS           PIC X(02).                          
010600     05  WS-BUD-FILE-STATUS           PIC X(02).                          
010700     05  WS-CBC-FILE-STATUS           PIC X(02).                          
010750     05  FILLER              PIC X(01).                                   
010800 01  WS-SWITCHES.                                                         
010900     05  WS-CAT-EOF-SW                PIC X(01) VALUE "N".                
011000         88  CAT-EOF                      VALUE "Y".                      
011100     05  WS-TXN-EOF-SW                PIC X(01) VALUE "N".                
011200         88  TXN-EOF                      VALUE "Y".                      
011300     05  WS-SORT-SWAPPED-SW           PIC X(01) VALUE "N".                
011350     05  FILLER              PIC X(01).                                   
011400         88  WS-A-SWAP-WAS-MADE           VALUE "Y".                      
011500 01  WS-PARM-AREA.                                                        
011600     05  WS-RUN-USER-ID                PIC 9(09) VALUE ZERO.              
011700     05  WS-START-DATE                 PIC 9(08) VALUE ZERO.              
011800     05  WS-END-DATE                   PIC 9(08) VALUE ZERO.              
011850     05  FILLER              PIC X(01).                                   
011900*    ------------------------------------------------------- *            
012000*    ALTERNATE VIEW - CENTURY-YEAR BREAKDOWN OF THE PARM      *           
012100*    CARD START DATE (08/14/98, CAW - Y2K READINESS).         *           
012200*    ------------------------------------------------------- *            
012300 01  WS-PARM-DATE-BROKEN-DOWN REDEFINES WS-PARM-AREA.                     
012400     05  FILLER                        PIC X(09).                         
012500     05  WS-START-CC                   PIC 9(02).                         
012600     05  WS-START-YY                   PIC 9(02).                         
012700     05  WS-START-MM                   PIC 9(02).                         
012800     05  WS-START-DD                   PIC 9(02).                         
012900 01  WS-COUNTERS COMP.                                                    
013000     05  WS-CAT-TABLE-CT               PIC 9(04) VALUE ZERO.              
013100     05  WS-BOT-IX                     PIC 9(04) VALUE ZERO.              
013200     05  WS-TOP-IX                     PIC 9(04) VALUE ZERO.              
013250     05  FILLER              PIC X(01).                                   
013300*    ------------------------------------------------------- *            
013400*    ONE ENTRY PER ACTIVE CATEGORY FOR THIS MEMBER.  SORTED   *           
013500*    ASCENDING BY NAME BEFORE THE SPENDING PASS, THEN         *           
013600*    RESEQUENCED DESCENDING BY ACTUAL-AMOUNT FOR PRINT.        *          
013700*    ------------------------------------------------------- *            
013800 01  WS-CATEGORY-TABLE.                                                   
013900     05  WS-CAT-TABLE-ENTRY OCCURS 500 TIMES                              
014000             INDEXED BY WS-CAT-IX.                                        
014100         10  WS-CAT-TABLE-ID          PIC 9(09) VALUE 999999999.          
014200         10  WS-CAT-TABLE-NAME        PIC X(100).                         
014300         10  WS-CAT-TABLE-ACTUAL      PIC S9(13)V9(02).                   
014400         10  WS-CAT-TABLE-BUDGET      PIC S9(13)V9(02).                   
014450         10  FILLER          PIC X(01).                                   
014500*    ------------------------------------------------------- *            
014600*    ALTERNATE VIEW - NAME-ONLY PROJECTION USED BY THE        *           
014700*    ALPHABETIC SORT PASS (06/22/03, SGB).                    *           
014800*    ------------------------------------------------------- *            
014900 01  WS-CAT-NAME-VIEW REDEFINES WS-CATEGORY-TABLE.                        
015000     05  WS-CNV-ENTRY OCCURS 500 TIMES                                    
015100             INDEXED BY WS-CNV-IX.                                        
015200         10  FILLER                   PIC X(09).                          
015300         10  WS-CNV-NAME              PIC X(100).                         
015400         10  FILLER                   PIC X(30).                          
015500*    ------------------------------------------------------- *            
015600*    ALTERNATE VIEW - ACTUAL-AMOUNT-ONLY PROJECTION USED BY   *           
015700*    THE DESCENDING RESEQUENCE PASS (06/22/03, SGB).          *           
015800*    ------------------------------------------------------- *            
015900 01  WS-CAT-ACTUAL-VIEW REDEFINES WS-CATEGORY-TABLE.                      
016000     05  WS-CAV-ENTRY OCCURS 500 TIMES                                    
016100             INDEXED BY WS-CAV-IX.                                        
016200         10  FILLER                   PIC X(109).                         
016300         10  WS-CAV-ACTUAL            PIC S9(13)V9(02).                   
016400         10  FILLER                   PIC X(15).                          
016500 01  WS-SWAP-ENTRY.                                                       
016600     05  WS-SWAP-ID                    PIC 9(09).                         
016700     05  WS-SWAP-NAME                  PIC X(100).                        
016800     05  WS-SWAP-ACTUAL                PIC S9(13)V9(02).                  
016900     05  WS-SWAP-BUDGET                PIC S9(13)V9(02).                  
016950     05  FILLER              PIC X(01).                                   
017000 PROCEDURE DIVISION.                                                      
017100 MAIN-CONTROL.                                                            
017200     PERFORM 100-INITIALIZE                                               
017300        THRU 100-EXIT                                                     
017400     PERFORM 200-LOAD-ACTIVE-CATEGORIES                                   
017500        THRU 200-EXIT                                                     
017600       UNTIL CAT-EOF                                                      
017700     IF WS-CAT-TABLE-CT NOT EQUAL ZERO                                    
017800         PERFORM 250-SORT-CATEGORIES-BY-NAME                              
017900            THRU 250-EXIT                                                 
018000         OPEN INPUT TRANSACTION-MASTER                                    
018100         PERFORM 300-ACCUM-SPENDING-BY-TXN                                
018200            THRU 300-EXIT                                                 
018300           UNTIL TXN-EOF                                                  
018400         CLOSE TRANSACTION-MASTER                                         
018500         PERFORM 400-SORT-BY-ACTUAL                                       
018600            THRU 400-EXIT                                                 
018700         PERFORM 500-WRITE-ONE-DETAIL-LINE                                
018800            THRU 500-EXIT                                                 
018900            VARYING WS-CAT-IX FROM 1 BY 1                                 
019000              UNTIL WS-CAT-IX > WS-CAT-TABLE-CT                           
019100     END-IF                                                               
019200     PERFORM 900-TERMINATE                                                
019300        THRU 900-EXIT                                                     
019400     STOP RUN.                                                            
019500                                                                          
019600 100-INITIALIZE.                                                          
019700     OPEN INPUT PARM-CARD-FILE                                            
019800     READ PARM-CARD-FILE                                                  
019900         AT END                                                           
020000             DISPLAY "MISSING PARM CARD - RUN ABANDONED"                  
020100             STOP RUN                                                     
020200     END-READ                                                             
020300     MOVE PARM-USER-ID TO WS-RUN-USER-ID                                  
020400     MOVE PARM-START-DATE TO WS-START-DATE                                
020500     MOVE PARM-END-DATE TO WS-END-DATE                                    
020600     CLOSE PARM-CARD-FILE                                                 
020700     OPEN INPUT CATEGORY-MASTER                                           
020800     OPEN OUTPUT COMPARE-REPORT.                                          
020900 100-EXIT.                                                                
021000     EXIT.                                                                
021100                                                                          
021200 200-LOAD-ACTIVE-CATEGORIES.                                              
021300     READ CATEGORY-MASTER                                                 
021400         AT END SET CAT-EOF TO TRUE                                       
021500         NOT AT END                                                       
021600             IF CAT-USER-ID = WS-RUN-USER-ID                              
021700                 AND CAT-ACTIVE                                           
021800                 ADD 1 TO WS-CAT-TABLE-CT                                 
021900                 MOVE CAT-ID                                              
022000                     TO WS-CAT-TABLE-ID (WS-CAT-TABLE-CT)                 
022100                 MOVE CAT-NAME                                            
022200                     TO WS-CAT-TABLE-NAME (WS-CAT-TABLE-CT)               
022300                 MOVE ZERO                                                
022400                     TO WS-CAT-TABLE-ACTUAL (WS-CAT-TABLE-CT)             
022500                 MOVE ZERO                                                
022600                     TO WS-CAT-TABLE-BUDGET (WS-CAT-TABLE-CT)             
022700             END-IF                                                       
022800     END-READ.                                                            
022900 200-EXIT.                                                                
023000     EXIT.                                                                
023100                                                                          
023200*    ALPHABETIC BUBBLE SORT BY CATEGORY NAME, ASCENDING       *           
023300*    (06/22/03, SGB - REQUEST NO. 6104).                       *          
023400 250-SORT-CATEGORIES-BY-NAME.                                             
023500     SET WS-A-SWAP-WAS-MADE TO TRUE                                       
023600     PERFORM 255-DO-ONE-NAME-PASS                                         
023700        THRU 255-EXIT                                                     
023800       UNTIL NOT WS-A-SWAP-WAS-MADE.                                      
023900 250-EXIT.                                                                
024000     EXIT.                                                                
024100                                                                          
024200 255-DO-ONE-NAME-PASS.                                                    
024300     SET WS-SORT-SWAPPED-SW TO "N"                                        
024400     PERFORM 260-COMPARE-NAME-PAIR                                        
024500        THRU 260-EXIT                                                     
024600        VARYING WS-CNV-IX FROM 1 BY 1                                     
024700          UNTIL WS-CNV-IX NOT LESS THAN WS-CAT-TABLE-CT.                  
024800 255-EXIT.                                                                
024900     EXIT.                                                                
025000                                                                          
025100 260-COMPARE-NAME-PAIR.                                                   
025200     SET WS-BOT-IX TO WS-CNV-IX                                           
025300     SET WS-TOP-IX TO WS-CNV-IX                                           
025400     ADD 1 TO WS-TOP-IX                                                   
025500     IF WS-CNV-NAME (WS-BOT-IX) > WS-CNV-NAME (WS-TOP-IX)                 
025600         PERFORM 270-SWAP-CATEGORY-ROWS                                   
025700            THRU 270-EXIT                                                 
025800         SET WS-A-SWAP-WAS-MADE TO TRUE                                   
025900     END-IF.                                                              
026000 260-EXIT.                                                                
026100     EXIT.                                                                
026200                                                                          
026300 270-SWAP-CATEGORY-ROWS.                                                  
026400     MOVE WS-CAT-TABLE-ENTRY (WS-BOT-IX) TO WS-SWAP-ENTRY                 
026500     MOVE WS-CAT-TABLE-ENTRY (WS-TOP-IX)                                  
026600         TO WS-CAT-TABLE-ENTRY (WS-BOT-IX)                                
026700     MOVE WS-SWAP-ENTRY TO WS-CAT-TABLE-ENTRY (WS-TOP-IX).                
026800 270-EXIT.                                                                
026900     EXIT.                                                                
027000                                                                          
027100 300-ACCUM-SPENDING-BY-TXN.                                               
027200     READ TRANSACTION-MASTER                                              
027300         AT END SET TXN-EOF TO TRUE                                       
027400         NOT AT END                                                       
027500             IF TXN-USER-ID = WS-RUN-USER-ID                              
027600                 AND TXN-IS-EXPENSE                                       
027700                 AND TXN-DATE NOT LESS THAN WS-START-DATE                 
027800                 AND TXN-DATE NOT GREATER THAN WS-END-DATE                
027900                 PERFORM 310-FIND-CATEGORY-ROW                            
028000                    THRU 310-EXIT                                         
028100             END-IF                                                       
028200     END-READ.                                                            
028300 300-EXIT.                                                                
028400     EXIT.                                                                
028500                                                                          
028600 310-FIND-CATEGORY-ROW.                                                   
028700     SET WS-CAT-IX TO 1                                                   
028800     SEARCH WS-CAT-TABLE-ENTRY                                            
028900         AT END                                                           
029000             CONTINUE                                                     
029100         WHEN WS-CAT-TABLE-ID (WS-CAT-IX) = TXN-CATEGORY-ID               
029200             ADD TXN-AMOUNT                                               
029300                 TO WS-CAT-TABLE-ACTUAL (WS-CAT-IX)                       
029400     END-SEARCH.                                                          
029500 310-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800*    DESCENDING BUBBLE SORT BY ACTUAL SPENDING FOR THE         *          
029900*    PRINTED REPORT (06/22/03, SGB - REQUEST NO. 6104).        *          
030000 400-SORT-BY-ACTUAL.                                                      
030100     SET WS-A-SWAP-WAS-MADE TO TRUE                                       
030200     PERFORM 410-DO-ONE-ACTUAL-PASS                                       
030300        THRU 410-EXIT                                                     
030400       UNTIL NOT WS-A-SWAP-WAS-MADE.                                      
030500 400-EXIT.                                                                
030600     EXIT.                                                                
030700                                                                          
030800 410-DO-ONE-ACTUAL-PASS.                                                  
030900     SET WS-SORT-SWAPPED-SW TO "N"                                        
031000     PERFORM 420-COMPARE-ACTUAL-PAIR                                      
031100        THRU 420-EXIT                                                     
031200        VARYING WS-CAV-IX FROM 1 BY 1                                     
031300          UNTIL WS-CAV-IX NOT LESS THAN WS-CAT-TABLE-CT.                  
031400 410-EXIT.                                                                
031500     EXIT.                                                                
031600                                                                          
031700 420-COMPARE-ACTUAL-PAIR.                                                 
031800     SET WS-BOT-IX TO WS-CAV-IX                                           
031900     SET WS-TOP-IX TO WS-CAV-IX                                           
032000     ADD 1 TO WS-TOP-IX                                                   
032100     IF WS-CAV-ACTUAL (WS-BOT-IX) < WS-CAV-ACTUAL (WS-TOP-IX)             
032200         PERFORM 270-SWAP-CATEGORY-ROWS                                   
032300            THRU 270-EXIT                                                 
032400         SET WS-A-SWAP-WAS-MADE TO TRUE                                   
032500     END-IF.                                                              
032600 420-EXIT.                                                                
032700     EXIT.                                                                
032800                                                                          
032900 500-WRITE-ONE-DETAIL-LINE.                                               
033000     MOVE WS-CAT-TABLE-NAME (WS-CAT-IX) TO CBC-CATEGORY-NAME              
033100     MOVE WS-CAT-TABLE-ACTUAL (WS-CAT-IX) TO CBC-ACTUAL-AMOUNT            
033200     MOVE WS-CAT-TABLE-BUDGET (WS-CAT-IX) TO CBC-BUDGET-AMOUNT            
033300     WRITE CBC-DETAIL-LINE.                                               
033400 500-EXIT.                                                                
033500     EXIT.                                                                
033600                                                                          
033700 900-TERMINATE.                                                           
033800     CLOSE CATEGORY-MASTER                                                
033900     CLOSE COMPARE-REPORT                                                 
034000     DISPLAY "CATEGORIES COMPARED.......: " WS-CAT-TABLE-CT.              
034100 900-EXIT.                                                                
034200     EXIT.                                                                
