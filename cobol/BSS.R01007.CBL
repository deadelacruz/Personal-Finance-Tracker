000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  BUDGET-SPENT-SUMMARY.                                       
000300 AUTHOR.  R. T. KOWALSKI.                                                 
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  02/11/1993.                                               
000600 DATE-COMPILED.  02/11/1993.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS JOB SELECTS THE ACTIVE BUDGETS FOR ONE MEMBER WHOSE    *          
001000*  START/END WINDOW CONTAINS TODAY'S DATE, SUMS THE MATCHING   *          
001100*  EXPENSE TRANSACTIONS AGAINST EACH ONE, AND WRITES THE       *          
001200*  BUDGET-SUMMARY-REPORT - SPENT, REMAINING, UTILIZATION       *          
001300*  PERCENT AND THE OVER-BUDGET FLAG - ORDERED BY START DATE    *          
001400*  DESCENDING.  A GENERAL BUDGET (CATEGORY 000000000) PULLS    *          
001500*  IN EVERY EXPENSE FOR THE MEMBER REGARDLESS OF CATEGORY.     *          
001600***************************************************************           
001700*  CHANGE LOG.                                                            
001800*  --------------------------------------------------------- *            
001900*  02/11/93  RTK  ORIGINAL - SPENT/REMAINING/UTILIZATION FOR  *           
002000*                 CATEGORY-SPECIFIC BUDGETS ONLY.              *          
002100*  09/17/95  RTK  ADDED GENERAL-BUDGET HANDLING (CATEGORY 0    *          
002200*                 PULLS ALL EXPENSE CATEGORIES) PER REQUEST    *          
002300*                 NO. 6114.                                    *          
002400*  08/14/98  CAW  CENTURY WINDOW REVIEW OF TODAY/START/END     *          
002500*                 DATE COMPARISONS - Y2K READINESS PROJECT.    *          
002600*  01/05/99  CAW  CONFIRMED CCYYMMDD FORM THROUGHOUT.          *          
002700*  06/22/03  SGB  ADDED THE "%" SUFFIX EDIT TO THE PRINTED     *          
002800*                 UTILIZATION COLUMN.                          *          
002900*  10/09/11  LMN  RESEQUENCED THE SELECTED-BUDGET LIST BY      *          
003000*                 START DATE DESCENDING TO MATCH THE ON-LINE   *          
003100*                 "CURRENT BUDGETS" ORDER.                     *          
003200*  --------------------------------------------------------- *            
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM.                                                  
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT PARM-CARD-FILE ASSIGN TO "SYSIN"                              
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS IS WS-PARM-FILE-STATUS.                              
004200     SELECT BUDGET-MASTER ASSIGN TO "BUDFILE"                             
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS WS-BUD-FILE-STATUS.                               
004500     SELECT TRANSACTION-MASTER ASSIGN TO "TXNFILE"                        
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS WS-TXN-FILE-STATUS.                               
004800     SELECT BUDGET-SUMMARY-REPORT ASSIGN TO "BUDRPT"                      
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS WS-RPT-FILE-STATUS.                               
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  PARM-CARD-FILE                                                       
005400     LABEL RECORDS ARE STANDARD.                                          
005500 01  PARM-CARD-RECORD.                                                    
005600     05  PARM-USER-ID                 PIC 9(09).                          
005700     05  PARM-TODAY-DATE              PIC 9(08).                          
005800     05  FILLER                       PIC X(63).                          
005900 FD  BUDGET-MASTER                                                        
006000     LABEL RECORDS ARE STANDARD.                                          
006100 01  BUDGET-RECORD.                                                       
006200     05  BUD-ID                       PIC 9(09).                          
006300     05  BUD-USER-ID                  PIC 9(09).                          
006400     05  BUD-NAME                     PIC X(100).                         
006500     05  BUD-DESCRIPTION              PIC X(500).                         
006600     05  BUD-AMOUNT                   PIC S9(13)V9(02).                   
006700     05  BUD-START-DATE               PIC 9(08).                          
006800     05  BUD-END-DATE                 PIC 9(08).                          
006900     05  BUD-IS-ACTIVE-SW             PIC X(01).                          
007000         88  BUD-ACTIVE                    VALUE "Y".                     
007100     05  BUD-CATEGORY-ID              PIC 9(09).                          
007200         88  BUD-IS-GENERAL                VALUE ZEROES.                  
007300     05  FILLER                       PIC X(11).                          
007400*    ------------------------------------------------------- *            
007500*    ALTERNATE VIEW - START/END DATE BROKEN DOWN, SAME SHAPE  *           
007600*    AS BUD.TIP03 (06/22/03, SGB) - USED WHEN A BUDGET DATE    *          
007700*    NEEDS PRINTING ON THE EXCEPTION LOG.                      *          
007800*    ------------------------------------------------------- *            
007900 01  BUD-DATE-BROKEN-DOWN REDEFINES BUDGET-RECORD.                        
008000     05  FILLER                       PIC X(118).                         
008100     05  BUD-STRT-YYYY-PART.                                              
008200         10  BUD-STRT-CC-PART         PIC 9(02).                          
008300         10  BUD-STRT-YY-PART         PIC 9(02).                          
008400     05  BUD-STRT-MM-PART             PIC 9(02).                          
008500     05  BUD-STRT-DD-PART             PIC 9(02).                          
008600     05  BUD-END-YYYY-PART.                                               
008700         10  BUD-END-CC-PART          PIC 9(02).                          
008800         10  BUD-END-YY-PART          PIC 9(02).                          
008900     05  BUD-END-MM-PART              PIC 9(02).                          
009000     05  BUD-END-DD-PART              PIC 9(02).                          
009100     05  FILLER                       PIC X(526).                         
009200 FD  TRANSACTION-MASTER                                                   
009300     LABEL RECORDS ARE STANDARD.                                          
009400 01  TRANSACTION-RECORD.                                                  
009500     05  TXN-ID                       PIC 9(09).                          
009600     05  TXN-USER-ID                  PIC 9(09).                          
009700     05  TXN-DESCRIPTION              PIC X(255).                         
009800     05  TXN-AMOUNT                   PIC S9(13)V9(02).                   
009900     05  TXN-TYPE-CDE                 PIC X(01).                          
010000         88  TXN-IS-INCOME                 VALUE "I".                     
010100         88  TXN-IS-EXPENSE                VALUE "E".                     
010200     05  TXN-DATE                     PIC 9(08).                          
010300     05  TXN-TIME                     PIC 9(06).                          
010400     05  TXN-NOTES                    PIC X(500).                         
010500     05  TXN-CATEGORY-ID              PIC 9(09).                          
010550     05  FILLER                       PIC X(15).                          
010600         88  TXN-IS-UNCATEGORIZED          VALUE ZEROES.                  
010700 FD  BUDGET-SUMMARY-REPORT                                                
010800     LABEL RECORDS ARE STANDARD.                                          
010900 01  BSR-DETAIL-LINE.                                                     
011000     05  BSR-BUDGET-NAME              PIC X(30).                          
011100     05  FILLER                       PIC X(02).                          
011200     05  BSR-BUDGET-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99-.              
011300     05  FILLER                       PIC X(02).                          
011400     05  BSR-SPENT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.              
011500     05  FILLER                       PIC X(02).                          
011600     05  BSR-REMAINING-AMOUNT         PIC Z,ZZZ,ZZZ,ZZ9.99-.              
011700     05  FILLER                       PIC X(02).                          
011800     05  BSR-UTILIZATION-PCT          PIC ZZZ9.99.                        
011900     05  BSR-PCT-SIGN                 PIC X(01) VALUE "%".                
012000     05  FILLER                       PIC X(02).                          
012100     05  BSR-OVER-BUDGET-FLAG         PIC X(01).                          
012200     05  FILLER                       PIC X(20).                          
012300 WORKING-STORAGE SECTION.                                                 
012400 01  WS-FILE-STATUSES.                                                    
012500     05  WS-PARM-FILE-STATUS          PIC X(02).                          
012600     05  WS-BUD-FILE-STATUS           PIC X(02).                          
012700     05  WS-TXN-FILE-STATUS           PIC X(02).                          
012800     05  WS-RPT-FILE-STATUS           PIC X(02).                          
012850     05  FILLER              PIC X(01).                                   
012900 01  WS-SWITCHES.                                                         
013000     05  WS-BUD-EOF-SW                PIC X(01) VALUE "N".                
013100         88  BUD-EOF                      VALUE "Y".                      
013200     05  WS-TXN-EOF-SW                PIC X(01) VALUE "N".                
013250     05  FILLER              PIC X(01).                                   
013300         88  TXN-EOF                      VALUE "Y".                      
013400 01  WS-PARM-AREA.                                                        
013500     05  WS-RUN-USER-ID                PIC 9(09) VALUE ZERO.              
013600     05  WS-TODAY-DATE                 PIC 9(08) VALUE ZERO.              
013650     05  FILLER              PIC X(01).                                   
013700 01  WS-COUNTERS COMP.                                                    
013800     05  WS-BUD-TABLE-CT               PIC 9(04) VALUE ZERO.              
013900     05  WS-BUD-IX                     PIC 9(04) VALUE ZERO.              
014000     05  WS-BUD-PICK-IX                PIC 9(04) VALUE ZERO.              
014100     05  WS-BEST-START-DATE            PIC 9(08) VALUE ZERO.              
014150     05  FILLER              PIC X(01).                                   
014200 01  WS-WORK-AMOUNTS.                                                     
014300     05  WS-SPENT-AMOUNT             PIC S9(13)V9(02) VALUE ZERO.         
014400     05  WS-REMAINING-AMOUNT         PIC S9(13)V9(02) VALUE ZERO.         
014500     05  WS-UTIL-PCT-4DP             PIC S9(05)V9(04) VALUE ZERO.         
014600     05  WS-UTIL-PCT                 PIC S9(05)V9(02) VALUE ZERO.         
014650     05  FILLER              PIC X(01).                                   
014700*    ------------------------------------------------------- *            
014800*    ALTERNATE VIEW - REMAINING AMOUNT SIGN TEST PROJECTION,  *           
014900*    SAME IDEA AS BSM.TIP09'S BSM-REMAINING-SIGN-VIEW - USED  *           
015000*    WHEN A BUDGET HAS GONE NEGATIVE ON THE EXCEPTION LOG.    *           
015100*    ------------------------------------------------------- *            
015200 01  WS-REMAINING-SIGN-VIEW REDEFINES WS-WORK-AMOUNTS.                    
015300     05  FILLER                         PIC S9(13)V9(02).                 
015400     05  WS-REMAINING-SIGN-VIEW-AMT     PIC S9(13)V9(02).                 
015500     05  FILLER                         PIC S9(05)V9(04).                 
015600     05  FILLER                         PIC S9(05)V9(02).                 
015700*    ------------------------------------------------------- *            
015800*    CURRENT-BUDGET TABLE - LOADED FROM BUDFILE, HOLDS ONLY   *           
015900*    THE ACTIVE BUDGETS FOR THIS USER WHOSE WINDOW CONTAINS   *           
016000*    TODAY.  A SELECTED-FLAG IS FLIPPED AS EACH ROW IS        *           
016100*    PRINTED SO THE START-DATE-DESCENDING PASS CAN RUN THE    *           
016200*    TABLE ONCE PER OUTPUT LINE WITHOUT AN ACTUAL SORT.       *           
016300*    ------------------------------------------------------- *            
016400 01  WS-CURRENT-BUDGET-TABLE.                                             
016500     05  WS-CBT-ENTRY OCCURS 500 TIMES                                    
016600             INDEXED BY WS-CBT-IX.                                        
016700         10  WS-CBT-ID                PIC 9(09).                          
016800         10  WS-CBT-NAME               PIC X(100).                        
016900         10  WS-CBT-AMOUNT             PIC S9(13)V9(02).                  
017000         10  WS-CBT-START-DATE         PIC 9(08).                         
017100         10  WS-CBT-END-DATE           PIC 9(08).                         
017200         10  WS-CBT-CATEGORY-ID        PIC 9(09).                         
017300         10  WS-CBT-PRINTED-SW         PIC X(01).                         
017350         10  FILLER          PIC X(01).                                   
017400             88  WS-CBT-ALREADY-PRINTED    VALUE "Y".                     
017500*    ------------------------------------------------------- *            
017600*    ALTERNATE VIEW OF ONE ROW - START/END WINDOW ONLY, USED  *           
017700*    BY THE START-DATE-DESCENDING PICK LOOP.                  *           
017800*    ------------------------------------------------------- *            
017900 01  WS-CBT-WINDOW-VIEW REDEFINES WS-CURRENT-BUDGET-TABLE.                
018000     05  WS-CBW-ENTRY OCCURS 500 TIMES                                    
018100             INDEXED BY WS-CBW-IX.                                        
018200         10  FILLER                    PIC X(117).                        
018300         10  WS-CBW-START-DATE         PIC 9(08).                         
018400         10  FILLER                    PIC X(18).                         
018500*    ------------------------------------------------------- *            
018600*    DERIVED BUDGET-SUMMARY WORK AREA - SAME SHAPE AS THE     *           
018700*    BSM.TIP09 COPYBOOK, HELD DIRECTLY IN WORKING STORAGE     *           
018800*    SINCE ONLY ONE BUDGET IS SUMMARIZED AT A TIME.           *           
018900*    ------------------------------------------------------- *            
019000 01  BUDGET-SUMMARY.                                                      
019100     05  BSM-BUDGET-ID                PIC 9(09).                          
019200     05  BSM-SPENT-AMOUNT             PIC S9(13)V9(02).                   
019300     05  BSM-REMAINING-AMOUNT         PIC S9(13)V9(02).                   
019400     05  BSM-UTILIZATION-PCT          PIC S9(05)V9(02).                   
019500     05  BSM-OVER-BUDGET-SW           PIC X(01).                          
019600         88  BSM-IS-OVER-BUDGET           VALUE "Y".                      
019700         88  BSM-NOT-OVER-BUDGET          VALUE "N".                      
019800     05  FILLER                       PIC X(30).                          
019900 PROCEDURE DIVISION.                                                      
020000 MAIN-CONTROL.                                                            
020100     PERFORM 100-INITIALIZE                                               
020200        THRU 100-EXIT                                                     
020300     PERFORM 500-EMIT-ONE-REPORT-LINE                                     
020400        THRU 500-EXIT                                                     
020500        VARYING WS-BUD-PICK-IX FROM 1 BY 1                                
020600          UNTIL WS-BUD-PICK-IX > WS-BUD-TABLE-CT                          
020700     PERFORM 900-TERMINATE                                                
020800        THRU 900-EXIT                                                     
020900     STOP RUN.                                                            
021000                                                                          
021100 100-INITIALIZE.                                                          
021200     OPEN INPUT PARM-CARD-FILE                                            
021300     READ PARM-CARD-FILE                                                  
021400         AT END                                                           
021500             DISPLAY "MISSING PARM CARD - RUN ABANDONED"                  
021600             STOP RUN                                                     
021700     END-READ                                                             
021800     MOVE PARM-USER-ID TO WS-RUN-USER-ID                                  
021900     MOVE PARM-TODAY-DATE TO WS-TODAY-DATE                                
022000     CLOSE PARM-CARD-FILE                                                 
022100                                                                          
022200     OPEN INPUT BUDGET-MASTER                                             
022300     PERFORM 110-LOAD-ONE-CURRENT-BUDGET                                  
022400        THRU 110-EXIT                                                     
022500       UNTIL BUD-EOF                                                      
022600     CLOSE BUDGET-MASTER                                                  
022700                                                                          
022800     OPEN INPUT TRANSACTION-MASTER                                        
022900     OPEN OUTPUT BUDGET-SUMMARY-REPORT.                                   
023000 100-EXIT.                                                                
023100     EXIT.                                                                
023200                                                                          
023300*    KEEP ONLY ACTIVE BUDGETS FOR THIS USER WHOSE WINDOW      *           
023400*    CONTAINS TODAY'S DATE (BUSINESS RULE 4 - ISCURRENT).      *          
023500 110-LOAD-ONE-CURRENT-BUDGET.                                             
023600     READ BUDGET-MASTER                                                   
023700         AT END SET BUD-EOF TO TRUE                                       
023800         NOT AT END                                                       
023900             IF BUD-USER-ID = WS-RUN-USER-ID                              
024000                 AND BUD-ACTIVE                                           
024100                 AND WS-TODAY-DATE NOT LESS THAN BUD-START-DATE           
024200                 AND WS-TODAY-DATE NOT GREATER THAN BUD-END-DATE          
024300                 ADD 1 TO WS-BUD-TABLE-CT                                 
024400                 MOVE BUD-ID TO WS-CBT-ID (WS-BUD-TABLE-CT)               
024500                 MOVE BUD-NAME                                            
024600                     TO WS-CBT-NAME (WS-BUD-TABLE-CT)                     
024700                 MOVE BUD-AMOUNT                                          
024800                     TO WS-CBT-AMOUNT (WS-BUD-TABLE-CT)                   
024900                 MOVE BUD-START-DATE                                      
025000                     TO WS-CBT-START-DATE (WS-BUD-TABLE-CT)               
025100                 MOVE BUD-END-DATE                                        
025200                     TO WS-CBT-END-DATE (WS-BUD-TABLE-CT)                 
025300                 MOVE BUD-CATEGORY-ID                                     
025400                     TO WS-CBT-CATEGORY-ID (WS-BUD-TABLE-CT)              
025500                 MOVE "N" TO WS-CBT-PRINTED-SW (WS-BUD-TABLE-CT)          
025600             END-IF                                                       
025700     END-READ.                                                            
025800 110-EXIT.                                                                
025900     EXIT.                                                                
026000                                                                          
026100*    ONE PASS OF THE TABLE PICKS THE UNPRINTED ROW WITH THE    *          
026200*    LATEST START DATE - THE SAME EFFECT AS A DESCENDING SORT  *          
026300*    WHEN THE TABLE IS THIS SMALL.                              *         
026400 500-EMIT-ONE-REPORT-LINE.                                                
026500     MOVE ZERO TO WS-BUD-IX                                               
026600     MOVE ZERO TO WS-BEST-START-DATE                                      
026700     PERFORM 510-TEST-ONE-CANDIDATE-ROW                                   
026800        THRU 510-EXIT                                                     
026900        VARYING WS-CBW-IX FROM 1 BY 1                                     
027000          UNTIL WS-CBW-IX > WS-BUD-TABLE-CT                               
027100     IF WS-BUD-IX NOT EQUAL ZERO                                          
027200         MOVE "Y" TO WS-CBT-PRINTED-SW (WS-BUD-IX)                        
027300         PERFORM 520-COMPUTE-SPENT-AMOUNT                                 
027400            THRU 520-EXIT                                                 
027500         PERFORM 530-COMPUTE-DERIVED-FIGURES                              
027600            THRU 530-EXIT                                                 
027700         PERFORM 540-WRITE-DETAIL-LINE                                    
027800            THRU 540-EXIT                                                 
027900     END-IF.                                                              
028000 500-EXIT.                                                                
028100     EXIT.                                                                
028200                                                                          
028300 510-TEST-ONE-CANDIDATE-ROW.                                              
028400     IF NOT WS-CBT-ALREADY-PRINTED (WS-CBW-IX)                            
028500         AND WS-CBW-START-DATE (WS-CBW-IX)                                
028600                 NOT LESS THAN WS-BEST-START-DATE                         
028700         MOVE WS-CBW-IX TO WS-BUD-IX                                      
028800         MOVE WS-CBW-START-DATE (WS-CBW-IX) TO WS-BEST-START-DATE         
028900     END-IF.                                                              
029000 510-EXIT.                                                                
029100     EXIT.                                                                
029200                                                                          
029300*    RULE - SPENT AMOUNT IS THE SUM OF MATCHING EXPENSE        *          
029400*    TRANSACTIONS FOR THE BUDGET'S USER AND WINDOW; A GENERAL  *          
029500*    BUDGET (CATEGORY ZERO) TAKES EVERY EXPENSE CATEGORY.      *          
029600 520-COMPUTE-SPENT-AMOUNT.                                                
029700     MOVE ZERO TO WS-SPENT-AMOUNT                                         
029800     MOVE "N" TO WS-TXN-EOF-SW                                            
029900     CLOSE TRANSACTION-MASTER                                             
030000     OPEN INPUT TRANSACTION-MASTER                                        
030100     READ TRANSACTION-MASTER                                              
030200         AT END SET TXN-EOF TO TRUE                                       
030300     END-READ                                                             
030400     PERFORM 522-TEST-ONE-TRANSACTION                                     
030500        THRU 522-EXIT                                                     
030600       UNTIL TXN-EOF.                                                     
030700 520-EXIT.                                                                
030800     EXIT.                                                                
030900                                                                          
031000 522-TEST-ONE-TRANSACTION.                                                
031100     IF TXN-USER-ID = WS-RUN-USER-ID                                      
031200         AND TXN-IS-EXPENSE                                               
031300         AND TXN-DATE NOT LESS THAN WS-CBT-START-DATE (WS-BUD-IX)         
031400         AND TXN-DATE NOT GREATER THAN WS-CBT-END-DATE (WS-BUD-IX)        
031500         AND (WS-CBT-CATEGORY-ID (WS-BUD-IX) = ZERO                       
031600             OR TXN-CATEGORY-ID = WS-CBT-CATEGORY-ID (WS-BUD-IX))         
031700         ADD TXN-AMOUNT TO WS-SPENT-AMOUNT                                
031800     END-IF                                                               
031900     READ TRANSACTION-MASTER                                              
032000         AT END SET TXN-EOF TO TRUE                                       
032100     END-READ.                                                            
032200 522-EXIT.                                                                
032300     EXIT.                                                                
032400                                                                          
032500*    REMAINING = BUDGET - SPENT.  UTILIZATION% = SPENT/BUDGET  *          
032600*    * 100, HALF_UP TO 4DP THEN ROUNDED TO 2DP FOR REPORTING   *          
032700*    (RULE 6 GUARDS THE ZERO-BUDGET CASE).  OVER-BUDGET PER    *          
032800*    RULE 7.                                                    *         
032900 530-COMPUTE-DERIVED-FIGURES.                                             
033000     COMPUTE WS-REMAINING-AMOUNT ROUNDED =                                
033100         WS-CBT-AMOUNT (WS-BUD-IX) - WS-SPENT-AMOUNT                      
033200     IF WS-CBT-AMOUNT (WS-BUD-IX) = ZERO                                  
033300         MOVE ZERO TO WS-UTIL-PCT                                         
033400     ELSE                                                                 
033500         COMPUTE WS-UTIL-PCT-4DP ROUNDED =                                
033600             (WS-SPENT-AMOUNT / WS-CBT-AMOUNT (WS-BUD-IX)) * 100          
033700         COMPUTE WS-UTIL-PCT ROUNDED = WS-UTIL-PCT-4DP                    
033800     END-IF                                                               
033900     MOVE WS-CBT-ID (WS-BUD-IX) TO BSM-BUDGET-ID                          
034000     MOVE WS-SPENT-AMOUNT TO BSM-SPENT-AMOUNT                             
034100     MOVE WS-REMAINING-AMOUNT TO BSM-REMAINING-AMOUNT                     
034200     MOVE WS-UTIL-PCT TO BSM-UTILIZATION-PCT                              
034300     IF WS-SPENT-AMOUNT > WS-CBT-AMOUNT (WS-BUD-IX)                       
034400         SET BSM-IS-OVER-BUDGET TO TRUE                                   
034500     ELSE                                                                 
034600         SET BSM-NOT-OVER-BUDGET TO TRUE                                  
034700     END-IF.                                                              
034800 530-EXIT.                                                                
034900     EXIT.                                                                
035000                                                                          
035100 540-WRITE-DETAIL-LINE.                                                   
035200     MOVE WS-CBT-NAME (WS-BUD-IX) TO BSR-BUDGET-NAME                      
035300     MOVE WS-CBT-AMOUNT (WS-BUD-IX) TO BSR-BUDGET-AMOUNT                  
035400     MOVE BSM-SPENT-AMOUNT TO BSR-SPENT-AMOUNT                            
035500     MOVE BSM-REMAINING-AMOUNT TO BSR-REMAINING-AMOUNT                    
035600     MOVE BSM-UTILIZATION-PCT TO BSR-UTILIZATION-PCT                      
035700     MOVE BSM-OVER-BUDGET-SW TO BSR-OVER-BUDGET-FLAG                      
035800     WRITE BSR-DETAIL-LINE.                                               
035900 540-EXIT.                                                                
036000     EXIT.                                                                
036100                                                                          
036200 900-TERMINATE.                                                           
036300     CLOSE TRANSACTION-MASTER                                             
036400     CLOSE BUDGET-SUMMARY-REPORT                                          
036500     DISPLAY "CURRENT BUDGETS REPORTED.: " WS-BUD-TABLE-CT.               
036600 900-EXIT.                                                                
036700     EXIT.                                                                
