000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CATEGORY-GROWTH-ANALYSIS.                                   
000300 AUTHOR.  R. T. KOWALSKI.                                                 
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  04/02/1993.                                               
000600 DATE-COMPILED.  04/02/1993.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS JOB COMPARES A MEMBER'S CATEGORY SPENDING IN A          *         
001000*  "CURRENT" PERIOD AGAINST THE SAME LENGTH "PREVIOUS" PERIOD   *         
001100*  IMMEDIATELY BEFORE IT, AND REPORTS THE PERCENT GROWTH OR     *         
001200*  DECLINE FOR EACH CATEGORY THAT APPEARS IN EITHER PERIOD.     *         
001300***************************************************************           
001400*  CHANGE LOG.                                                            
001500*  --------------------------------------------------------- *            
001600*  04/02/93  RTK  ORIGINAL.                                    *          
001700*  11/11/93  RTK  A CATEGORY DROPPED TO ZERO IN THE CURRENT     *         
001800*                 PERIOD NOW STILL PRINTS AT -100.00% GROWTH    *         
001900*                 INSTEAD OF BEING LEFT OFF THE REPORT.         *         
002000*  08/14/98  CAW  Y2K REVIEW OF THE PERIOD-WINDOW PARM CARD.    *         
002100*  01/05/99  CAW  CONFIRMED ALL DATE FIELDS CARRY THE FULL      *         
002200*                 FOUR-DIGIT CENTURY-YEAR.                      *         
002300*  10/09/11  LMN  DOCUMENTED AGAINST THE FULL CATEGORY          *         
002400*                 EXPENSE BATCH SUITE (CEA/CET/CGA/CBC).        *         
002500*  --------------------------------------------------------- *            
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM.                                                  
003000 INPUT-OUTPUT SECTION.                                                    
003100 FILE-CONTROL.                                                            
003200     SELECT PARM-CARD-FILE ASSIGN TO "SYSIN"                              
003300         ORGANIZATION IS LINE SEQUENTIAL                                  
003400         FILE STATUS IS WS-PARM-FILE-STATUS.                              
003500     SELECT CATEGORY-MASTER ASSIGN TO "CATFILE"                           
003600         ORGANIZATION IS LINE SEQUENTIAL                                  
003700         FILE STATUS IS WS-CAT-FILE-STATUS.                               
003800     SELECT TRANSACTION-MASTER ASSIGN TO "TXNFILE"                        
003900         ORGANIZATION IS LINE SEQUENTIAL                                  
004000         FILE STATUS IS WS-TXN-FILE-STATUS.                               
004100     SELECT GROWTH-REPORT ASSIGN TO "CGARPT"                              
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS WS-CGA-FILE-STATUS.                               
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600 FD  PARM-CARD-FILE                                                       
004700     LABEL RECORDS ARE STANDARD.                                          
004800 01  PARM-CARD-RECORD.                                                    
004900     05  PARM-USER-ID                 PIC 9(09).                          
005000     05  PARM-CURRENT-START-DATE      PIC 9(08).                          
005100     05  PARM-CURRENT-END-DATE        PIC 9(08).                          
005200     05  PARM-PREVIOUS-START-DATE     PIC 9(08).                          
005300     05  PARM-PREVIOUS-END-DATE       PIC 9(08).                          
005400     05  FILLER                       PIC X(41).                          
005500 FD  CATEGORY-MASTER                                                      
005600     LABEL RECORDS ARE STANDARD.                                          
005700 01  CATEGORY-RECORD.                                                     
005800     05  CAT-ID                       PIC 9(09).                          
005900     05  FILLER                       PIC X(636).                         
006000 FD  TRANSACTION-MASTER                                                   
006100     LABEL RECORDS ARE STANDARD.                                          
006200 01  TRANSACTION-RECORD.                                                  
006300     05  TXN-ID                       PIC 9(09).                          
006400     05  TXN-USER-ID                  PIC 9(09).                          
006500     05  TXN-DESCRIPTION              PIC X(255).                         
006600     05  TXN-AMOUNT                   PIC S9(13)V9(02).                   
006700     05  TXN-TYPE-CDE                 PIC X(01).                          
006800         88  TXN-IS-EXPENSE                VALUE "E".                     
006900     05  TXN-DATE                     PIC 9(08).                          
007000     05  TXN-TIME                     PIC 9(06).                          
007100     05  TXN-NOTES                    PIC X(500).                         
007200     05  TXN-CATEGORY-ID              PIC 9(09).                          
007250     05  FILLER                       PIC X(15).                          
007300 FD  GROWTH-REPORT                                                        
007400     LABEL RECORDS ARE STANDARD.                                          
007500 01  CGA-DETAIL-LINE.                                                     
007600     05  CGA-CATEGORY-NAME            PIC X(30).                          
007700     05  FILLER                       PIC X(02).                          
007800     05  CGA-CURRENT-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.              
007900     05  FILLER                       PIC X(02).                          
008000     05  CGA-PREVIOUS-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.              
008100     05  FILLER                       PIC X(02).                          
008200     05  CGA-GROWTH-PCT               PIC ZZZ9.99-.                       
008300     05  CGA-PCT-SIGN                 PIC X(01) VALUE "%".                
008400     05  FILLER                       PIC X(15).                          
008500 WORKING-STORAGE SECTION.                                                 
008600 01  WS-FILE-STATUSES.                                                    
008700     05  WS-PARM-FILE-STATUS          PIC X(02).                          
008800     05  WS-CAT-FILE-STATUS           PIC X(02).                          
008900     05  WS-TXN-FILE-STATUS           PIC X(02).                          
009000     05  WS-CGA-FILE-STATUS           PIC X(02).                          
009050     05  FILLER              PIC X(01).                                   
009100 01  WS-SWITCHES.                                                         
009200     05  WS-CAT-EOF-SW                PIC X(01) VALUE "N".                
009300         88  CAT-EOF                      VALUE "Y".                      
009400     05  WS-TXN-EOF-SW                PIC X(01) VALUE "N".                
009450     05  FILLER              PIC X(01).                                   
009500         88  TXN-EOF                      VALUE "Y".                      
009600 01  WS-PARM-AREA.                                                        
009700     05  WS-RUN-USER-ID                PIC 9(09) VALUE ZERO.              
009800     05  WS-CURR-START-DATE            PIC 9(08) VALUE ZERO.              
009900     05  WS-CURR-END-DATE              PIC 9(08) VALUE ZERO.              
010000     05  WS-PREV-START-DATE            PIC 9(08) VALUE ZERO.              
010100     05  WS-PREV-END-DATE              PIC 9(08) VALUE ZERO.              
010150     05  FILLER              PIC X(01).                                   
010200*    ------------------------------------------------------- *            
010300*    ALTERNATE VIEW - CENTURY-YEAR BREAKDOWN OF THE CURRENT   *           
010400*    PERIOD START DATE, KEPT FOR THE CENTURY-WINDOW REVIEW    *           
010500*    (08/14/98, CAW - Y2K READINESS PROJECT).                 *           
010600*    ------------------------------------------------------- *            
010700 01  WS-PARM-DATE-BROKEN-DOWN REDEFINES WS-PARM-AREA.                     
010800     05  FILLER                        PIC X(09).                         
010900     05  WS-CURR-START-CC              PIC 9(02).                         
011000     05  WS-CURR-START-YY              PIC 9(02).                         
011100     05  WS-CURR-START-MM              PIC 9(02).                         
011200     05  WS-CURR-START-DD              PIC 9(02).                         
011300     05  FILLER                        PIC X(24).                         
011400 01  WS-COUNTERS COMP.                                                    
011500     05  WS-CAT-TABLE-CT               PIC 9(04) VALUE ZERO.              
011600     05  WS-GROUP-CT                   PIC 9(04) VALUE ZERO.              
011650     05  FILLER              PIC X(01).                                   
011700 01  WS-WORK-FIGURES.                                                     
011800     05  WS-GROWTH-4DP                 PIC S9(07)V9(04)                   
011850     05  FILLER              PIC X(01).                                   
011900                                           VALUE ZERO.                    
012000*    ------------------------------------------------------- *            
012100*    CATEGORY NAME LOOKUP TABLE - LOADED FROM CATFILE.        *           
012200*    ------------------------------------------------------- *            
012300 01  WS-CATEGORY-TABLE.                                                   
012400     05  WS-CAT-TABLE-ENTRY OCCURS 500 TIMES                              
012500             INDEXED BY WS-CAT-IX.                                        
012600         10  WS-CAT-TABLE-ID          PIC 9(09) VALUE 999999999.          
012700         10  WS-CAT-TABLE-NAME        PIC X(100).                         
012750         10  FILLER          PIC X(01).                                   
012800*    ------------------------------------------------------- *            
012900*    ALTERNATE VIEW - NAME-ONLY PROJECTION USED WHEN A        *           
013000*    SUPERVISOR RUN NEEDS TO DUMP JUST THE CATEGORY ROSTER     *          
013100*    (SAME IDEA AS BUD.TIP03'S NAME-BROKEN-DOWN REDEFINES).    *          
013200*    ------------------------------------------------------- *            
013300 01  WS-CAT-NAME-VIEW REDEFINES WS-CATEGORY-TABLE.                        
013400     05  WS-CNV-ENTRY OCCURS 500 TIMES                                    
013500             INDEXED BY WS-CNV-IX.                                        
013600         10  FILLER                   PIC X(09).                          
013700         10  WS-CNV-NAME              PIC X(100).                         
013800*    ------------------------------------------------------- *            
013900*    ONE ENTRY PER CATEGORY SEEN IN EITHER PERIOD, HOLDING    *           
014000*    BOTH PERIODS' TOTALS SIDE BY SIDE FOR THE GROWTH TEST.    *          
014100*    ------------------------------------------------------- *            
014200 01  WS-GROUP-TABLE.                                                      
014300     05  WS-GRP-ENTRY OCCURS 500 TIMES                                    
014400             INDEXED BY WS-GRP-IX.                                        
014500         10  WS-GRP-CAT-ID            PIC 9(09) VALUE 999999999.          
014600         10  WS-GRP-NAME              PIC X(100).                         
014700         10  WS-GRP-CURR-AMOUNT       PIC S9(13)V9(02).                   
014800         10  WS-GRP-PREV-AMOUNT       PIC S9(13)V9(02).                   
014900         10  WS-GRP-GROWTH-PCT        PIC S9(05)V9(02).                   
014950         10  FILLER          PIC X(01).                                   
015000*    ------------------------------------------------------- *            
015100*    ALTERNATE VIEW - GROWTH-PERCENT-ONLY PROJECTION USED BY  *           
015200*    A ONE-LINE SUMMARY EXCEPTION REPORT (11/11/93, RTK).      *          
015300*    ------------------------------------------------------- *            
015400 01  WS-GROUP-GROWTH-VIEW REDEFINES WS-GROUP-TABLE.                       
015500     05  WS-GGV-ENTRY OCCURS 500 TIMES                                    
015600             INDEXED BY WS-GGV-IX.                                        
015700         10  FILLER                   PIC X(122).                         
015800         10  WS-GGV-GROWTH-PCT        PIC S9(05)V9(02).                   
015900 PROCEDURE DIVISION.                                                      
016000 MAIN-CONTROL.                                                            
016100     PERFORM 100-INITIALIZE                                               
016200        THRU 100-EXIT                                                     
016300     OPEN INPUT TRANSACTION-MASTER                                        
016400     PERFORM 200-BUILD-PERIOD-WINDOWS                                     
016500        THRU 200-EXIT                                                     
016600       UNTIL TXN-EOF                                                      
016700     CLOSE TRANSACTION-MASTER                                             
016800     IF WS-GROUP-CT NOT EQUAL ZERO                                        
016900         PERFORM 400-COMPUTE-GROWTH-RATE                                  
017000            THRU 400-EXIT                                                 
017100            VARYING WS-GRP-IX FROM 1 BY 1                                 
017200              UNTIL WS-GRP-IX > WS-GROUP-CT                               
017300     END-IF                                                               
017400     PERFORM 900-TERMINATE                                                
017500        THRU 900-EXIT                                                     
017600     STOP RUN.                                                            
017700                                                                          
017800 100-INITIALIZE.                                                          
017900     OPEN INPUT PARM-CARD-FILE                                            
018000     READ PARM-CARD-FILE                                                  
018100         AT END                                                           
018200             DISPLAY "MISSING PARM CARD - RUN ABANDONED"                  
018300             STOP RUN                                                     
018400     END-READ                                                             
018500     MOVE PARM-USER-ID TO WS-RUN-USER-ID                                  
018600     MOVE PARM-CURRENT-START-DATE TO WS-CURR-START-DATE                   
018700     MOVE PARM-CURRENT-END-DATE TO WS-CURR-END-DATE                       
018800     MOVE PARM-PREVIOUS-START-DATE TO WS-PREV-START-DATE                  
018900     MOVE PARM-PREVIOUS-END-DATE TO WS-PREV-END-DATE                      
019000     CLOSE PARM-CARD-FILE                                                 
019100                                                                          
019200     OPEN INPUT CATEGORY-MASTER                                           
019300     PERFORM 110-LOAD-CATEGORY-TABLE                                      
019400        THRU 110-EXIT                                                     
019500       UNTIL CAT-EOF                                                      
019600     CLOSE CATEGORY-MASTER                                                
019700                                                                          
019800     OPEN OUTPUT GROWTH-REPORT.                                           
019900 100-EXIT.                                                                
020000     EXIT.                                                                
020100                                                                          
020200 110-LOAD-CATEGORY-TABLE.                                                 
020300     READ CATEGORY-MASTER                                                 
020400         AT END SET CAT-EOF TO TRUE                                       
020500         NOT AT END                                                       
020600             ADD 1 TO WS-CAT-TABLE-CT                                     
020700             MOVE CAT-ID TO WS-CAT-TABLE-ID (WS-CAT-TABLE-CT)             
020800     END-READ.                                                            
020900 110-EXIT.                                                                
021000     EXIT.                                                                
021100                                                                          
021200*    READ EVERY TRANSACTION ONCE, FOLDING EACH IN-WINDOW       *          
021300*    EXPENSE INTO ITS CATEGORY'S CURRENT OR PREVIOUS TOTAL.    *          
021400 200-BUILD-PERIOD-WINDOWS.                                                
021500     READ TRANSACTION-MASTER                                              
021600         AT END SET TXN-EOF TO TRUE                                       
021700         NOT AT END                                                       
021800             IF TXN-USER-ID = WS-RUN-USER-ID                              
021900                 AND TXN-IS-EXPENSE                                       
022000                 PERFORM 210-CLASSIFY-ONE-TRANSACTION                     
022100                    THRU 210-EXIT                                         
022200             END-IF                                                       
022300     END-READ.                                                            
022400 200-EXIT.                                                                
022500     EXIT.                                                                
022600                                                                          
022700 210-CLASSIFY-ONE-TRANSACTION.                                            
022800     IF TXN-DATE NOT LESS THAN WS-CURR-START-DATE                         
022900             AND TXN-DATE NOT GREATER THAN WS-CURR-END-DATE               
023000         PERFORM 220-FIND-OR-ADD-GROUP                                    
023100            THRU 220-EXIT                                                 
023200         ADD TXN-AMOUNT TO WS-GRP-CURR-AMOUNT (WS-GRP-IX)                 
023300     ELSE                                                                 
023400         IF TXN-DATE NOT LESS THAN WS-PREV-START-DATE                     
023500                 AND TXN-DATE NOT GREATER THAN WS-PREV-END-DATE           
023600             PERFORM 220-FIND-OR-ADD-GROUP                                
023700                THRU 220-EXIT                                             
023800             ADD TXN-AMOUNT TO WS-GRP-PREV-AMOUNT (WS-GRP-IX)             
023900         END-IF                                                           
024000     END-IF.                                                              
024100 210-EXIT.                                                                
024200     EXIT.                                                                
024300                                                                          
024400 220-FIND-OR-ADD-GROUP.                                                   
024500     SET WS-GRP-IX TO 1                                                   
024600     SEARCH WS-GRP-ENTRY                                                  
024700         AT END                                                           
024800             PERFORM 230-ADD-NEW-GROUP                                    
024900                THRU 230-EXIT                                             
025000         WHEN WS-GRP-CAT-ID (WS-GRP-IX) = TXN-CATEGORY-ID                 
025100             CONTINUE                                                     
025200     END-SEARCH.                                                          
025300 220-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                          
025600 230-ADD-NEW-GROUP.                                                       
025700     ADD 1 TO WS-GROUP-CT                                                 
025800     SET WS-GRP-IX TO WS-GROUP-CT                                         
025900     MOVE TXN-CATEGORY-ID TO WS-GRP-CAT-ID (WS-GRP-IX)                    
026000     MOVE ZERO TO WS-GRP-CURR-AMOUNT (WS-GRP-IX)                          
026100     MOVE ZERO TO WS-GRP-PREV-AMOUNT (WS-GRP-IX)                          
026200     IF TXN-CATEGORY-ID = ZERO                                            
026300         MOVE "Uncategorized" TO WS-GRP-NAME (WS-GRP-IX)                  
026400     ELSE                                                                 
026500         PERFORM 235-LOOK-UP-CATEGORY-NAME                                
026600            THRU 235-EXIT                                                 
026700     END-IF.                                                              
026800 230-EXIT.                                                                
026900     EXIT.                                                                
027000                                                                          
027100 235-LOOK-UP-CATEGORY-NAME.                                               
027200     MOVE SPACES TO WS-GRP-NAME (WS-GRP-IX)                               
027300     SET WS-CAT-IX TO 1                                                   
027400     SEARCH WS-CAT-TABLE-ENTRY                                            
027500         AT END                                                           
027600             MOVE "Uncategorized" TO WS-GRP-NAME (WS-GRP-IX)              
027700         WHEN WS-CAT-TABLE-ID (WS-CAT-IX) = TXN-CATEGORY-ID               
027800             MOVE WS-CAT-TABLE-NAME (WS-CAT-IX)                           
027900                 TO WS-GRP-NAME (WS-GRP-IX)                               
028000     END-SEARCH.                                                          
028100 235-EXIT.                                                                
028200     EXIT.                                                                
028300                                                                          
028400*    GROWTH RATE = (CURRENT - PREVIOUS) / PREVIOUS * 100,      *          
028500*    HALF_UP TO TWO DECIMALS, ZERO WHEN PREVIOUS IS ZERO       *          
028600*    (BUSINESS RULE 6 - NO DIVISION BY ZERO).                  *          
028700 400-COMPUTE-GROWTH-RATE.                                                 
028800     IF WS-GRP-PREV-AMOUNT (WS-GRP-IX) = ZERO                             
028900         MOVE ZERO TO WS-GRP-GROWTH-PCT (WS-GRP-IX)                       
029000     ELSE                                                                 
029100         COMPUTE WS-GROWTH-4DP ROUNDED =                                  
029200             ((WS-GRP-CURR-AMOUNT (WS-GRP-IX) -                           
029300               WS-GRP-PREV-AMOUNT (WS-GRP-IX)) /                          
029400              WS-GRP-PREV-AMOUNT (WS-GRP-IX)) * 100                       
029500         COMPUTE WS-GRP-GROWTH-PCT (WS-GRP-IX) ROUNDED =                  
029600             WS-GROWTH-4DP                                                
029700     END-IF                                                               
029800     PERFORM 410-WRITE-ONE-GROWTH-LINE                                    
029900        THRU 410-EXIT.                                                    
030000 400-EXIT.                                                                
030100     EXIT.                                                                
030200                                                                          
030300 410-WRITE-ONE-GROWTH-LINE.                                               
030400     MOVE WS-GRP-NAME (WS-GRP-IX) TO CGA-CATEGORY-NAME                    
030500     MOVE WS-GRP-CURR-AMOUNT (WS-GRP-IX) TO CGA-CURRENT-AMOUNT            
030600     MOVE WS-GRP-PREV-AMOUNT (WS-GRP-IX) TO CGA-PREVIOUS-AMOUNT           
030700     MOVE WS-GRP-GROWTH-PCT (WS-GRP-IX) TO CGA-GROWTH-PCT                 
030800     WRITE CGA-DETAIL-LINE.                                               
030900 410-EXIT.                                                                
031000     EXIT.                                                                
031100                                                                          
031200 900-TERMINATE.                                                           
031300     CLOSE GROWTH-REPORT                                                  
031400     DISPLAY "CATEGORIES COMPARED.......: " WS-GROUP-CT.                  
031500 900-EXIT.                                                                
031600     EXIT.                                                                
