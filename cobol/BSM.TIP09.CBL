000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  BUDGET-SUMMARY-AREA.                                        
000300 AUTHOR.  R. T. KOWALSKI.                                                 
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  02/11/1993.                                               
000600 DATE-COMPILED.  02/11/1993.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS COPYBOOK DEFINES THE DERIVED BUDGET-SUMMARY WORK      *           
001000*  AREA BUILT BY BSS.R01007 FOR EACH ACTIVE BUDGET.  IT IS    *           
001100*  NOT A DISK FILE - IT IS THE WORKING-STORAGE SHAPE MOVED    *           
001200*  INTO THE BUDGET-SUMMARY-REPORT DETAIL LINE ONE BUDGET AT   *           
001300*  A TIME AS THE SPENT/REMAINING/UTILIZATION FIGURES ARE      *           
001400*  COMPUTED.                                                  *           
001500***************************************************************           
001600*  CHANGE LOG.                                                            
001700*  --------------------------------------------------------- *            
001800*  02/11/93  RTK  ORIGINAL LAYOUT - BUILT SO THE BUDGET       *           
001900*                 STATUS REPORT COULD BE DRIVEN OFF ONE       *           
002000*                 WORK AREA INSTEAD OF FIVE 77-LEVELS.        *           
002100*  08/14/98  CAW  Y2K READINESS - NO DATE FIELDS HERE,        *           
002200*                 REVIEWED AND CLOSED NO CHANGE.              *           
002300*  06/22/03  SGB  ADDED BSM-PCT-BROKEN-DOWN REDEFINES FOR     *           
002400*                 THE "%" SUFFIX EDIT ON THE PRINTED REPORT.  *           
002500*  10/09/11  LMN  DOCUMENTED AGAINST BSS.R01007 - BUDGET      *           
002600*                 SPENT/SUMMARY BATCH JOB.                    *           
002700*  --------------------------------------------------------- *            
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400     SELECT BUDGET-SUMMARY-AREA ASSIGN TO "BSMWORK"                       
003500         ORGANIZATION IS LINE SEQUENTIAL                                  
003600         FILE STATUS IS WS-BSM-FILE-STATUS.                               
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900 FD  BUDGET-SUMMARY-AREA                                                  
004000     LABEL RECORDS ARE STANDARD.                                          
004100 01  BUDGET-SUMMARY.                                                      
004200*    ------------------------------------------------------- *            
004300*    ONE OCCURRENCE PER CURRENT/ACTIVE BUDGET - SEE BSS.      *           
004400*    R01007, PARAGRAPH 500-BUILD-SUMMARY-LINE.                *           
004500*    ------------------------------------------------------- *            
004600     05  BSM-BUDGET-ID                PIC 9(09).                          
004700     05  BSM-SPENT-AMOUNT             PIC S9(13)V9(02).                   
004800     05  BSM-REMAINING-AMOUNT         PIC S9(13)V9(02).                   
004900     05  BSM-UTILIZATION-PCT          PIC S9(05)V9(02).                   
005000     05  BSM-OVER-BUDGET-SW           PIC X(01).                          
005100         88  BSM-IS-OVER-BUDGET           VALUE "Y".                      
005200         88  BSM-NOT-OVER-BUDGET          VALUE "N".                      
005300     05  FILLER                       PIC X(30).                          
005400*    ------------------------------------------------------- *            
005500*    ALTERNATE VIEW - UTILIZATION PERCENT SPLIT INTO WHOLE    *           
005600*    AND FRACTIONAL PARTS FOR THE "NNN.NN%" REPORT EDIT       *           
005700*    (ADDED 06/22/03, SGB).                                  *            
005800*    ------------------------------------------------------- *            
005900 01  BSM-PCT-BROKEN-DOWN REDEFINES BUDGET-SUMMARY.                        
006000     05  FILLER                       PIC X(30).                          
006100     05  BSM-PCT-WHOLE-PART           PIC S9(05).                         
006200     05  BSM-PCT-FRACTION-PART        PIC 9(02).                          
006300     05  FILLER                       PIC X(31).                          
006400*    ------------------------------------------------------- *            
006500*    ALTERNATE VIEW - REMAINING AMOUNT SIGN TEST PROJECTION   *           
006600*    USED WHEN A BUDGET HAS GONE NEGATIVE (ADDED 02/11/93).   *           
006700*    ------------------------------------------------------- *            
006800 01  BSM-REMAINING-SIGN-VIEW REDEFINES BUDGET-SUMMARY.                    
006900     05  FILLER                       PIC X(09).                          
007000     05  FILLER                       PIC S9(13)V9(02).                   
007100     05  BSM-REMAINING-SIGN-VIEW-AMT  PIC S9(13)V9(02).                   
007200     05  FILLER                       PIC X(38).                          
007300 WORKING-STORAGE SECTION.                                                 
007400 01  WS-BSM-FILE-STATUS               PIC X(02).                          
007500 01  WS-BSM-RECORD-LEN-CT             PIC 9(04) COMP VALUE 68.            
007600 PROCEDURE DIVISION.                                                      
007700 000-STUB-EXIT.                                                           
007800*    LAYOUT-ONLY MEMBER - NOT EXECUTED AS A JOB STEP.                     
007900     STOP RUN.                                                            
