000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  BUDGET-MASTER.                                              
000300 AUTHOR.  J. H. LARABEE.                                                  
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  05/02/1985.                                               
000600 DATE-COMPILED.  05/02/1985.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS COPYBOOK DEFINES THE BUDGET MASTER RECORD LAYOUT      *           
001000*  (BUDFILE).  ONE RECORD EXISTS PER TIME-BOXED SPENDING      *           
001100*  BUDGET A MEMBER SETS UP, OPTIONALLY TIED TO A SINGLE       *           
001200*  CATEGORY (BUD-CATEGORY-ID ZERO MEANS "ALL EXPENSE          *           
001300*  CATEGORIES").  BUDGETS ARE LOOKED UP BY BUD-ID, BY         *           
001400*  (BUD-USER-ID, BUD-NAME) FOR UNIQUENESS EDITS, AND BY       *           
001500*  OVERLAPPING [BUD-START-DATE, BUD-END-DATE] WINDOW WHEN A   *           
001600*  NEW OR CHANGED BUDGET IS VALIDATED - SEE BUV.R01006.       *           
001700***************************************************************           
001800*  CHANGE LOG.                                                            
001900*  --------------------------------------------------------- *            
002000*  05/02/85  JHL  ORIGINAL LAYOUT - BUDFILE, ONE REC PER      *           
002100*                 MEMBER BUDGET, KEYED BY BUD-ID.             *           
002200*  11/19/87  RTK  ADDED BUD-IS-ACTIVE - BUDGETS ARE NOW       *           
002300*                 DEACTIVATED RATHER THAN PHYSICALLY DELETED. *           
002400*  01/23/91  MPD  ADDED BUD-CATEGORY-ID - BUDGET MAY NOW BE   *           
002500*                 SCOPED TO ONE CATEGORY, ZERO = GENERAL.     *           
002600*  07/30/91  MPD  ADDED REDEFINES OF BUD-START-DATE/BUD-END-  *           
002700*                 DATE FOR THE OVERLAP-TEST EDIT ROUTINE.     *           
002800*  02/11/93  MPD  BUD-AMOUNT WIDENED TO S9(13)V9(2) TO MATCH *            
002900*                 THE LEDGER FILE PRECISION CHANGE.           *           
003000*  08/14/98  CAW  CENTURY WINDOW REVIEW FOR BUD-START-DATE    *           
003100*                 AND BUD-END-DATE - Y2K READINESS PROJECT.   *           
003200*  01/05/99  CAW  CONFIRMED CCYYMMDD FORM, SIGNED OFF WITH    *           
003300*                 DATA CENTER Y2K TEAM.                       *           
003400*  06/22/03  SGB  ADDED BUD-NAME-BROKEN-DOWN REDEFINES TO     *           
003500*                 MATCH THE CATEGORY MASTER SORT/MERGE STEP.  *           
003600*  10/09/11  LMN  DOCUMENTED AGAINST BUV.R01006 AND           *           
003700*                 BSS.R01007 - BUDGET VALIDATE/SPENT SUITE.   *           
003800*  --------------------------------------------------------- *            
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT BUDGET-MASTER ASSIGN TO "BUDFILE"                             
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS WS-BUD-FILE-STATUS.                               
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  BUDGET-MASTER                                                        
005100     LABEL RECORDS ARE STANDARD.                                          
005200 01  BUDGET-RECORD.                                                       
005300*    ------------------------------------------------------- *            
005400*    PRIMARY KEY IS BUD-ID.  ALSO LOOKED UP BY (BUD-USER-ID,  *           
005500*    BUD-NAME) AND BY OVERLAPPING DATE RANGE.                 *           
005600*    ------------------------------------------------------- *            
005700     05  BUD-ID                       PIC 9(09).                          
005800     05  BUD-USER-ID                  PIC 9(09).                          
005900     05  BUD-NAME                     PIC X(100).                         
006000     05  BUD-DESCRIPTION              PIC X(500).                         
006100     05  BUD-AMOUNT                   PIC S9(13)V9(02).                   
006200     05  BUD-START-DATE               PIC 9(08).                          
006300     05  BUD-END-DATE                 PIC 9(08).                          
006400     05  BUD-IS-ACTIVE-SW             PIC X(01).                          
006500         88  BUD-ACTIVE                    VALUE "Y".                     
006600         88  BUD-INACTIVE                  VALUE "N".                     
006700     05  BUD-CATEGORY-ID              PIC 9(09).                          
006800         88  BUD-IS-GENERAL                VALUE ZEROES.                  
006900     05  FILLER                       PIC X(11).                          
007000*    ------------------------------------------------------- *            
007100*    ALTERNATE VIEW - START/END DATE BROKEN DOWN FOR THE      *           
007200*    OVERLAP-TEST AND CENTURY-WINDOW EDITS (07/30/91, MPD).   *           
007300*    ------------------------------------------------------- *            
007400 01  BUD-DATE-BROKEN-DOWN REDEFINES BUDGET-RECORD.                        
007500     05  FILLER                       PIC X(618).                         
007600     05  BUD-STRT-YYYY-PART.                                              
007700         10  BUD-STRT-CC-PART         PIC 9(02).                          
007800         10  BUD-STRT-YY-PART         PIC 9(02).                          
007900     05  BUD-STRT-MM-PART             PIC 9(02).                          
008000     05  BUD-STRT-DD-PART             PIC 9(02).                          
008100     05  BUD-END-YYYY-PART.                                               
008200         10  BUD-END-CC-PART          PIC 9(02).                          
008300         10  BUD-END-YY-PART          PIC 9(02).                          
008400     05  BUD-END-MM-PART              PIC 9(02).                          
008500     05  BUD-END-DD-PART              PIC 9(02).                          
008600     05  FILLER                       PIC X(21).                          
008700*    ------------------------------------------------------- *            
008800*    ALTERNATE VIEW - NAME FIELD SPLIT FOR THE ALPHABETIC     *           
008900*    SORT/MERGE STEP (ADDED 06/22/03, SGB).                  *            
009000*    ------------------------------------------------------- *            
009100 01  BUD-NAME-BROKEN-DOWN REDEFINES BUDGET-RECORD.                        
009200     05  FILLER                       PIC X(18).                          
009300     05  BUD-NAME-1ST-CHAR            PIC X(01).                          
009400     05  BUD-NAME-REMAINDER           PIC X(99).                          
009500     05  FILLER                       PIC X(528).                         
009600 WORKING-STORAGE SECTION.                                                 
009700 01  WS-BUD-FILE-STATUS               PIC X(02).                          
009800 01  WS-BUD-RECORD-LEN-CT             PIC 9(04) COMP VALUE 645.           
009900 PROCEDURE DIVISION.                                                      
010000 000-STUB-EXIT.                                                           
010100*    LAYOUT-ONLY MEMBER - NOT EXECUTED AS A JOB STEP.                     
010200     STOP RUN.                                                            
