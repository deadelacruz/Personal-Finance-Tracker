000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  BUDGET-VALIDATION.                                          
000300 AUTHOR.  M. P. DUBIN.                                                    
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  01/23/1991.                                               
000600 DATE-COMPILED.  01/23/1991.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS JOB EDITS A BATCH OF BUDGET ADD/CHANGE/FLIP REQUESTS   *          
001000*  (BUDEDIT) AGAINST THE BUDGET MASTER (BUDFILE) AND THE       *          
001100*  CATEGORY MASTER (CATFILE).  THE ENTIRE MASTER IS HELD IN    *          
001200*  A WORKING-STORAGE TABLE, THE REQUESTS ARE APPLIED TO THE    *          
001300*  TABLE, AND A FRESH COPY OF THE MASTER (BUDFNEW) IS WRITTEN  *          
001400*  AT THE END OF THE RUN - THE USUAL HOUSE PATTERN FOR A       *          
001500*  SEQUENTIAL FILE THAT HAS NO ALTERNATE KEY.  RUN MODE "V"    *          
001600*  ON THE CONTROL CARD PROCESSES ADD/CHANGE REQUESTS; MODE     *          
001700*  "F" PROCESSES ACTIVATE/DEACTIVATE (FLIP) REQUESTS.  BOTH    *          
001800*  MODES SHARE THE BUDEDIT RECORD LAYOUT.  REJECTED REQUESTS   *          
001900*  ARE LISTED TO SYSOUT WITH A REASON FOR THE DATA ENTRY UNIT. *          
002000***************************************************************           
002100*  CHANGE LOG.                                                            
002200*  --------------------------------------------------------- *            
002300*  01/23/91  MPD  ORIGINAL - NAME, AMOUNT AND DATE-ORDER       *          
002400*                 EDITS ONLY, NO OVERLAP OR CATEGORY CHECK.    *          
002500*  07/30/91  MPD  ADDED THE BUDGET OVERLAP EDIT (260-EDIT-     *          
002600*                 BUDGET-OVERLAP) PER MEMBER SERVICES REQUEST  *          
002700*                 NO. 5601 - TWO OVERLAPPING BUDGETS ON ONE    *          
002800*                 CATEGORY DOUBLE-COUNTED A MEMBER'S SPENDING. *          
002900*  11/19/87  RTK  ADDED RUN MODE "F" - FLIP BUD-IS-ACTIVE      *          
003000*                 RATHER THAN PHYSICALLY DELETING THE RECORD.  *          
003100*  03/02/94  RTK  REPLACED THE IN-PLACE REWRITE WITH A TABLE-  *          
003200*                 LOAD/APPLY/DUMP PASS - BUDFILE HAS NO KEY    *          
003300*                 AND REWRITE WAS LOSING FIELDS ON RUN F.      *          
003400*  08/14/98  CAW  CENTURY WINDOW REVIEW OF START/END DATES -   *          
003500*                 Y2K READINESS PROJECT.                       *          
003600*  01/05/99  CAW  CONFIRMED CCYYMMDD FORM, SIGNED OFF WITH     *          
003700*                 DATA CENTER Y2K TEAM.                        *          
003800*  10/09/11  LMN  DOCUMENTED AGAINST THE BUDGET SPENT/SUMMARY  *          
003900*                 AND CATEGORY EXPENSE BATCH SUITE.            *          
004000*  --------------------------------------------------------- *            
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT PARM-CARD-FILE ASSIGN TO "SYSIN"                              
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS WS-PARM-FILE-STATUS.                              
005000     SELECT BUDGET-EDIT-FILE ASSIGN TO "BUDEDIT"                          
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS WS-EDIT-FILE-STATUS.                              
005300     SELECT BUDGET-MASTER ASSIGN TO "BUDFILE"                             
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WS-BUD-FILE-STATUS.                               
005600     SELECT BUDGET-MASTER-NEW ASSIGN TO "BUDFNEW"                         
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WS-NEW-FILE-STATUS.                               
005900     SELECT CATEGORY-MASTER ASSIGN TO "CATFILE"                           
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-CAT-FILE-STATUS.                               
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400 FD  PARM-CARD-FILE                                                       
006500     LABEL RECORDS ARE STANDARD.                                          
006600 01  PARM-CARD-RECORD.                                                    
006700     05  PARM-RUN-MODE                PIC X(01).                          
006800         88  PARM-MODE-VALIDATE           VALUE "V".                      
006900         88  PARM-MODE-FLIP                VALUE "F".                     
007000     05  FILLER                       PIC X(79).                          
007100 FD  BUDGET-EDIT-FILE                                                     
007200     LABEL RECORDS ARE STANDARD.                                          
007300 01  BUDGET-EDIT-RECORD.                                                  
007400     05  BUDEDIT-ACTION-CDE           PIC X(01).                          
007500         88  BUDEDIT-IS-ADD                VALUE "A".                     
007600         88  BUDEDIT-IS-UPDATE             VALUE "U".                     
007700     05  BUDEDIT-BUD-ID               PIC 9(09).                          
007800     05  BUDEDIT-USER-ID              PIC 9(09).                          
007900     05  BUDEDIT-NAME                 PIC X(100).                         
008000     05  BUDEDIT-DESCRIPTION          PIC X(500).                         
008100     05  BUDEDIT-AMOUNT               PIC S9(13)V9(02).                   
008200     05  BUDEDIT-START-DATE           PIC 9(08).                          
008300     05  BUDEDIT-END-DATE             PIC 9(08).                          
008400     05  BUDEDIT-CATEGORY-ID          PIC 9(09).                          
008500         88  BUDEDIT-IS-GENERAL            VALUE ZEROES.                  
008600     05  BUDEDIT-NEW-ACTIVE-SW        PIC X(01).                          
008700     05  FILLER                       PIC X(09).                          
008800*    ------------------------------------------------------- *            
008900*    ALTERNATE VIEW - START/END DATE BROKEN DOWN FOR THE      *           
009000*    CENTURY-WINDOW EDIT (SAME SHAPE AS BUD.TIP03, 07/30/91). *           
009100*    ------------------------------------------------------- *            
009200 01  BUDEDIT-DATE-BROKEN-DOWN REDEFINES BUDGET-EDIT-RECORD.               
009300     05  FILLER                       PIC X(636).                         
009400     05  BUDEDIT-STRT-YYYY-PART.                                          
009500         10  BUDEDIT-STRT-CC-PART     PIC 9(02).                          
009600         10  BUDEDIT-STRT-YY-PART     PIC 9(02).                          
009700     05  BUDEDIT-STRT-MM-PART         PIC 9(02).                          
009800     05  BUDEDIT-STRT-DD-PART         PIC 9(02).                          
009900     05  BUDEDIT-END-YYYY-PART.                                           
010000         10  BUDEDIT-END-CC-PART      PIC 9(02).                          
010100         10  BUDEDIT-END-YY-PART      PIC 9(02).                          
010200     05  BUDEDIT-END-MM-PART          PIC 9(02).                          
010300     05  BUDEDIT-END-DD-PART          PIC 9(02).                          
010400     05  FILLER                       PIC X(10).                          
010500 FD  BUDGET-MASTER                                                        
010600     LABEL RECORDS ARE STANDARD.                                          
010700 01  BUDGET-RECORD.                                                       
010800     05  BUD-ID                       PIC 9(09).                          
010900     05  BUD-USER-ID                  PIC 9(09).                          
011000     05  BUD-NAME                     PIC X(100).                         
011100     05  BUD-DESCRIPTION              PIC X(500).                         
011200     05  BUD-AMOUNT                   PIC S9(13)V9(02).                   
011300     05  BUD-START-DATE               PIC 9(08).                          
011400     05  BUD-END-DATE                 PIC 9(08).                          
011500     05  BUD-IS-ACTIVE-SW             PIC X(01).                          
011600         88  BUD-ACTIVE                    VALUE "Y".                     
011700         88  BUD-INACTIVE                  VALUE "N".                     
011800     05  BUD-CATEGORY-ID              PIC 9(09).                          
011900         88  BUD-IS-GENERAL                VALUE ZEROES.                  
012000     05  FILLER                       PIC X(11).                          
012100*    ------------------------------------------------------- *            
012200*    ALTERNATE VIEW - NAME FIELD SPLIT, SAME SHAPE AS         *           
012300*    BUD.TIP03 (06/22/03, SGB).                                *          
012400*    ------------------------------------------------------- *            
012500 01  BUD-NAME-BROKEN-DOWN REDEFINES BUDGET-RECORD.                        
012600     05  FILLER                       PIC X(18).                          
012700     05  BUD-NAME-1ST-CHAR            PIC X(01).                          
012800     05  BUD-NAME-REMAINDER           PIC X(99).                          
012900     05  FILLER                       PIC X(528).                         
013000 FD  BUDGET-MASTER-NEW                                                    
013100     LABEL RECORDS ARE STANDARD.                                          
013200 01  BUDGET-NEW-RECORD                PIC X(656).                         
013300 FD  CATEGORY-MASTER                                                      
013400     LABEL RECORDS ARE STANDARD.                                          
013500 01  CATEGORY-RECORD.                                                     
013600     05  CAT-ID                       PIC 9(09).                          
013700     05  FILLER                       PIC X(636).                         
013800 WORKING-STORAGE SECTION.                                                 
013900 01  WS-FILE-STATUSES.                                                    
014000     05  WS-PARM-FILE-STATUS          PIC X(02).                          
014100     05  WS-EDIT-FILE-STATUS          PIC X(02).                          
014200     05  WS-BUD-FILE-STATUS           PIC X(02).                          
014300     05  WS-NEW-FILE-STATUS           PIC X(02).                          
014400     05  WS-CAT-FILE-STATUS           PIC X(02).                          
014450     05  FILLER              PIC X(01).                                   
014500 01  WS-SWITCHES.                                                         
014600     05  WS-EDIT-EOF-SW               PIC X(01) VALUE "N".                
014700         88  EDIT-EOF                     VALUE "Y".                      
014800     05  WS-BUD-EOF-SW                PIC X(01) VALUE "N".                
014900         88  BUD-EOF                      VALUE "Y".                      
015000     05  WS-CAT-EOF-SW                PIC X(01) VALUE "N".                
015100         88  CAT-EOF                      VALUE "Y".                      
015200     05  WS-EDIT-VALID-SW             PIC X(01) VALUE "Y".                
015300         88  EDIT-IS-VALID                VALUE "Y".                      
015400         88  EDIT-IS-INVALID               VALUE "N".                     
015500     05  WS-FOUND-SW                  PIC X(01) VALUE "N".                
015550     05  FILLER              PIC X(01).                                   
015600         88  BUDGET-ROW-FOUND              VALUE "Y".                     
015700 01  WS-COUNTERS COMP.                                                    
015800     05  WS-EDITS-READ-CT             PIC 9(05) VALUE ZERO.               
015900     05  WS-EDITS-ACCEPTED-CT         PIC 9(05) VALUE ZERO.               
016000     05  WS-EDITS-REJECTED-CT         PIC 9(05) VALUE ZERO.               
016100     05  WS-NEXT-BUD-ID               PIC 9(09) VALUE ZERO.               
016200     05  WS-BUD-TABLE-CT              PIC 9(04) VALUE ZERO.               
016300     05  WS-CAT-TABLE-CT              PIC 9(04) VALUE ZERO.               
016400     05  WS-FOUND-IX                  PIC 9(04) VALUE ZERO.               
016500     05  WS-DUMP-IX                   PIC 9(04) VALUE ZERO.               
016550     05  FILLER              PIC X(01).                                   
016600*    ------------------------------------------------------- *            
016700*    BUDGET LOOKUP/UPDATE TABLE - LOADED FROM BUDFILE, HELD   *           
016800*    FOR THE LIFE OF THE RUN, THEN DUMPED BACK OUT TO         *           
016900*    BUDFNEW ONCE ALL REQUESTS HAVE BEEN APPLIED.             *           
017000*    ------------------------------------------------------- *            
017100 01  WS-BUDGET-TABLE.                                                     
017200     05  WS-BUD-TABLE-ENTRY OCCURS 500 TIMES                              
017300             INDEXED BY WS-BUD-IX.                                        
017400         10  WS-BUD-TABLE-ID          PIC 9(09).                          
017500         10  WS-BUD-TABLE-USER-ID     PIC 9(09).                          
017600         10  WS-BUD-TABLE-NAME        PIC X(100).                         
017700         10  WS-BUD-TABLE-DESCR       PIC X(500).                         
017800         10  WS-BUD-TABLE-AMOUNT      PIC S9(13)V9(02).                   
017900         10  WS-BUD-TABLE-START-DATE  PIC 9(08).                          
018000         10  WS-BUD-TABLE-END-DATE    PIC 9(08).                          
018100         10  WS-BUD-TABLE-ACTIVE-SW   PIC X(01).                          
018200         10  WS-BUD-TABLE-CAT-ID      PIC 9(09).                          
018250         10  FILLER          PIC X(01).                                   
018300*    ------------------------------------------------------- *            
018400*    ALTERNATE VIEW OF ONE TABLE ENTRY - DATE WINDOW ONLY,    *           
018500*    USED BY 260-EDIT-BUDGET-OVERLAP (07/30/91, MPD).         *           
018600*    ------------------------------------------------------- *            
018700 01  WS-BUDGET-WINDOW-VIEW REDEFINES WS-BUDGET-TABLE.                     
018800     05  WS-BUD-WIN-ENTRY OCCURS 500 TIMES                                
018900             INDEXED BY WS-BUD-WIN-IX.                                    
019000         10  FILLER                   PIC X(633).                         
019100         10  WS-BUD-WIN-START-DATE    PIC 9(08).                          
019200         10  WS-BUD-WIN-END-DATE      PIC 9(08).                          
019300         10  FILLER                   PIC X(10).                          
019400 01  WS-CATEGORY-TABLE.                                                   
019500     05  WS-CAT-TABLE-ID OCCURS 500 TIMES                                 
019550     05  FILLER              PIC X(01).                                   
019600             INDEXED BY WS-CAT-IX                                         
019700             PIC 9(09).                                                   
019800 PROCEDURE DIVISION.                                                      
019900 MAIN-CONTROL.                                                            
020000     PERFORM 100-INITIALIZE                                               
020100        THRU 100-EXIT                                                     
020200     IF PARM-MODE-FLIP                                                    
020300         PERFORM 500-PROCESS-ONE-FLIP                                     
020400            THRU 500-EXIT                                                 
020500           UNTIL EDIT-EOF                                                 
020600     ELSE                                                                 
020700         PERFORM 200-PROCESS-ONE-EDIT                                     
020800            THRU 200-EXIT                                                 
020900           UNTIL EDIT-EOF                                                 
021000     END-IF                                                               
021100     PERFORM 900-TERMINATE                                                
021200        THRU 900-EXIT                                                     
021300     STOP RUN.                                                            
021400                                                                          
021500 100-INITIALIZE.                                                          
021600     OPEN INPUT PARM-CARD-FILE                                            
021700     READ PARM-CARD-FILE                                                  
021800         AT END SET PARM-MODE-VALIDATE TO TRUE                            
021900     END-READ                                                             
022000     CLOSE PARM-CARD-FILE                                                 
022100                                                                          
022200     MOVE ZERO TO WS-NEXT-BUD-ID                                          
022300     OPEN INPUT BUDGET-MASTER                                             
022400     PERFORM 110-LOAD-BUDGET-TABLE                                        
022500        THRU 110-EXIT                                                     
022600       UNTIL BUD-EOF                                                      
022700     CLOSE BUDGET-MASTER                                                  
022800                                                                          
022900     OPEN INPUT CATEGORY-MASTER                                           
023000     PERFORM 120-LOAD-CATEGORY-TABLE                                      
023100        THRU 120-EXIT                                                     
023200       UNTIL CAT-EOF                                                      
023300     CLOSE CATEGORY-MASTER                                                
023400                                                                          
023500     OPEN INPUT BUDGET-EDIT-FILE                                          
023600     READ BUDGET-EDIT-FILE                                                
023700         AT END SET EDIT-EOF TO TRUE                                      
023800     END-READ.                                                            
023900 100-EXIT.                                                                
024000     EXIT.                                                                
024100                                                                          
024200 110-LOAD-BUDGET-TABLE.                                                   
024300     READ BUDGET-MASTER                                                   
024400         AT END SET BUD-EOF TO TRUE                                       
024500         NOT AT END                                                       
024600             ADD 1 TO WS-BUD-TABLE-CT                                     
024700             MOVE BUD-ID TO WS-BUD-TABLE-ID (WS-BUD-TABLE-CT)             
024800             MOVE BUD-USER-ID                                             
024900                 TO WS-BUD-TABLE-USER-ID (WS-BUD-TABLE-CT)                
025000             MOVE BUD-NAME TO WS-BUD-TABLE-NAME (WS-BUD-TABLE-CT)         
025100             MOVE BUD-DESCRIPTION                                         
025200                 TO WS-BUD-TABLE-DESCR (WS-BUD-TABLE-CT)                  
025300             MOVE BUD-AMOUNT                                              
025400                 TO WS-BUD-TABLE-AMOUNT (WS-BUD-TABLE-CT)                 
025500             MOVE BUD-START-DATE                                          
025600                 TO WS-BUD-TABLE-START-DATE (WS-BUD-TABLE-CT)             
025700             MOVE BUD-END-DATE                                            
025800                 TO WS-BUD-TABLE-END-DATE (WS-BUD-TABLE-CT)               
025900             MOVE BUD-IS-ACTIVE-SW                                        
026000                 TO WS-BUD-TABLE-ACTIVE-SW (WS-BUD-TABLE-CT)              
026100             MOVE BUD-CATEGORY-ID                                         
026200                 TO WS-BUD-TABLE-CAT-ID (WS-BUD-TABLE-CT)                 
026300             IF BUD-ID NOT LESS THAN WS-NEXT-BUD-ID                       
026400                 COMPUTE WS-NEXT-BUD-ID = BUD-ID + 1                      
026500             END-IF                                                       
026600     END-READ.                                                            
026700 110-EXIT.                                                                
026800     EXIT.                                                                
026900                                                                          
027000 120-LOAD-CATEGORY-TABLE.                                                 
027100     READ CATEGORY-MASTER                                                 
027200         AT END SET CAT-EOF TO TRUE                                       
027300         NOT AT END                                                       
027400             ADD 1 TO WS-CAT-TABLE-CT                                     
027500             MOVE CAT-ID TO WS-CAT-TABLE-ID (WS-CAT-TABLE-CT)             
027600     END-READ.                                                            
027700 120-EXIT.                                                                
027800     EXIT.                                                                
027900                                                                          
028000 200-PROCESS-ONE-EDIT.                                                    
028100     ADD 1 TO WS-EDITS-READ-CT                                            
028200     SET EDIT-IS-VALID TO TRUE                                            
028300     PERFORM 210-EDIT-BUDGET-NAME                                         
028400        THRU 210-EXIT                                                     
028500     PERFORM 220-EDIT-BUDGET-AMOUNT                                       
028600        THRU 220-EXIT                                                     
028700     PERFORM 230-EDIT-BUDGET-DATES                                        
028800        THRU 230-EXIT                                                     
028900     PERFORM 240-EDIT-BUDGET-USER                                         
029000        THRU 240-EXIT                                                     
029100     PERFORM 245-EDIT-BUDGET-EXISTS                                       
029200        THRU 245-EXIT                                                     
029300     PERFORM 250-EDIT-BUDGET-DUP-NAME                                     
029400        THRU 250-EXIT                                                     
029500     PERFORM 255-EDIT-BUDGET-CATEGORY                                     
029600        THRU 255-EXIT                                                     
029700     PERFORM 260-EDIT-BUDGET-OVERLAP                                      
029800        THRU 260-EXIT                                                     
029900     IF EDIT-IS-VALID                                                     
030000         ADD 1 TO WS-EDITS-ACCEPTED-CT                                    
030100         PERFORM 270-STORE-BUDGET-ENTRY                                   
030200            THRU 270-EXIT                                                 
030300     ELSE                                                                 
030400         ADD 1 TO WS-EDITS-REJECTED-CT                                    
030500         DISPLAY "REJECTED - " BUDEDIT-NAME                               
030600     END-IF                                                               
030700     READ BUDGET-EDIT-FILE                                                
030800         AT END SET EDIT-EOF TO TRUE                                      
030900     END-READ.                                                            
031000 200-EXIT.                                                                
031100     EXIT.                                                                
031200                                                                          
031300*    RULE 1 - NAME REQUIRED.                                  *           
031400 210-EDIT-BUDGET-NAME.                                                    
031500     IF BUDEDIT-NAME = SPACES                                             
031600         SET EDIT-IS-INVALID TO TRUE                                      
031700     END-IF.                                                              
031800 210-EXIT.                                                                
031900     EXIT.                                                                
032000                                                                          
032100*    RULE 1 - AMOUNT REQUIRED AND GREATER THAN ZERO.           *          
032200 220-EDIT-BUDGET-AMOUNT.                                                  
032300     IF BUDEDIT-AMOUNT NOT GREATER THAN ZERO                              
032400         SET EDIT-IS-INVALID TO TRUE                                      
032500     END-IF.                                                              
032600 220-EXIT.                                                                
032700     EXIT.                                                                
032800                                                                          
032900*    RULE 1 - DATES REQUIRED, START NOT AFTER END.             *          
033000 230-EDIT-BUDGET-DATES.                                                   
033100     IF BUDEDIT-START-DATE = ZERO                                         
033200         OR BUDEDIT-END-DATE = ZERO                                       
033300         SET EDIT-IS-INVALID TO TRUE                                      
033400     END-IF                                                               
033500     IF BUDEDIT-START-DATE > BUDEDIT-END-DATE                             
033600         SET EDIT-IS-INVALID TO TRUE                                      
033700     END-IF.                                                              
033800 230-EXIT.                                                                
033900     EXIT.                                                                
034000                                                                          
034100*    RULE 1 - USER REQUIRED.                                   *          
034200 240-EDIT-BUDGET-USER.                                                    
034300     IF BUDEDIT-USER-ID = ZERO                                            
034400         SET EDIT-IS-INVALID TO TRUE                                      
034500     END-IF.                                                              
034600 240-EXIT.                                                                
034700     EXIT.                                                                
034800                                                                          
034900*    AN UPDATE MUST NAME AN EXISTING BUDGET.  THE ROW NUMBER   *          
035000*    IS REMEMBERED IN WS-FOUND-IX FOR 270-STORE-BUDGET-ENTRY.  *          
035100 245-EDIT-BUDGET-EXISTS.                                                  
035200     MOVE ZERO TO WS-FOUND-IX                                             
035300     SET WS-FOUND-SW TO "N"                                               
035400     IF BUDEDIT-IS-UPDATE                                                 
035500         PERFORM 247-TEST-ONE-ID-ENTRY                                    
035600            THRU 247-EXIT                                                 
035700            VARYING WS-BUD-IX FROM 1 BY 1                                 
035800              UNTIL WS-BUD-IX > WS-BUD-TABLE-CT                           
035900                 OR BUDGET-ROW-FOUND                                      
036000         IF NOT BUDGET-ROW-FOUND                                          
036100             SET EDIT-IS-INVALID TO TRUE                                  
036200         END-IF                                                           
036300     END-IF.                                                              
036400 245-EXIT.                                                                
036500     EXIT.                                                                
036600                                                                          
036700 247-TEST-ONE-ID-ENTRY.                                                   
036800     IF WS-BUD-TABLE-ID (WS-BUD-IX) = BUDEDIT-BUD-ID                      
036900         SET WS-FOUND-IX TO WS-BUD-IX                                     
037000         SET BUDGET-ROW-FOUND TO TRUE                                     
037100     END-IF.                                                              
037200 247-EXIT.                                                                
037300     EXIT.                                                                
037400                                                                          
037500*    RULE 1 - NAME UNIQUE PER USER, EXCLUDING SELF ON UPDATE.  *          
037600 250-EDIT-BUDGET-DUP-NAME.                                                
037700     PERFORM 252-TEST-ONE-NAME-ENTRY                                      
037800        THRU 252-EXIT                                                     
037900        VARYING WS-BUD-IX FROM 1 BY 1                                     
038000          UNTIL WS-BUD-IX > WS-BUD-TABLE-CT.                              
038100 250-EXIT.                                                                
038200     EXIT.                                                                
038300                                                                          
038400 252-TEST-ONE-NAME-ENTRY.                                                 
038500     IF WS-BUD-TABLE-USER-ID (WS-BUD-IX) = BUDEDIT-USER-ID                
038600         AND WS-BUD-TABLE-NAME (WS-BUD-IX) = BUDEDIT-NAME                 
038700         AND WS-BUD-TABLE-ID (WS-BUD-IX) NOT EQUAL BUDEDIT-BUD-ID         
038800         SET EDIT-IS-INVALID TO TRUE                                      
038900     END-IF.                                                              
039000 252-EXIT.                                                                
039100     EXIT.                                                                
039200                                                                          
039300*    RULE 1 - CATEGORY, IF GIVEN, MUST EXIST.                  *          
039400 255-EDIT-BUDGET-CATEGORY.                                                
039500     IF NOT BUDEDIT-IS-GENERAL                                            
039600         SET WS-CAT-IX TO 1                                               
039700         SEARCH WS-CAT-TABLE-ID                                           
039800             AT END                                                       
039900                 SET EDIT-IS-INVALID TO TRUE                              
040000             WHEN WS-CAT-TABLE-ID (WS-CAT-IX)                             
040100                     = BUDEDIT-CATEGORY-ID                                
040200                 CONTINUE                                                 
040300         END-SEARCH                                                       
040400     END-IF.                                                              
040500 255-EXIT.                                                                
040600     EXIT.                                                                
040700                                                                          
040800*    RULE 1 - WINDOW MUST NOT OVERLAP ANY OTHER ACTIVE BUDGET  *          
040900*    OF THE SAME USER.  OVERLAP TEST: NOT (NEW.END < EXIST.    *          
041000*    START OR NEW.START > EXIST.END) - ANY SHARED DAY COUNTS.  *          
041100 260-EDIT-BUDGET-OVERLAP.                                                 
041200     PERFORM 262-TEST-ONE-WINDOW-ENTRY                                    
041300        THRU 262-EXIT                                                     
041400        VARYING WS-BUD-WIN-IX FROM 1 BY 1                                 
041500          UNTIL WS-BUD-WIN-IX > WS-BUD-TABLE-CT.                          
041600 260-EXIT.                                                                
041700     EXIT.                                                                
041800                                                                          
041900 262-TEST-ONE-WINDOW-ENTRY.                                               
042000     IF WS-BUD-TABLE-USER-ID (WS-BUD-WIN-IX) = BUDEDIT-USER-ID            
042100         AND WS-BUD-TABLE-ACTIVE-SW (WS-BUD-WIN-IX) = "Y"                 
042200         AND WS-BUD-TABLE-ID (WS-BUD-WIN-IX)                              
042300                 NOT EQUAL BUDEDIT-BUD-ID                                 
042400         AND NOT (BUDEDIT-END-DATE                                        
042500                 < WS-BUD-WIN-START-DATE (WS-BUD-WIN-IX))                 
042600         AND NOT (BUDEDIT-START-DATE                                      
042700                 > WS-BUD-WIN-END-DATE (WS-BUD-WIN-IX))                   
042800         SET EDIT-IS-INVALID TO TRUE                                      
042900     END-IF.                                                              
043000 262-EXIT.                                                                
043100     EXIT.                                                                
043200                                                                          
043300*    APPLY AN ACCEPTED ADD/UPDATE TO THE IN-MEMORY TABLE.       *         
043400*    THE TABLE IS DUMPED TO BUDFNEW BY 900-TERMINATE.           *         
043500 270-STORE-BUDGET-ENTRY.                                                  
043600     IF BUDEDIT-IS-ADD                                                    
043700         ADD 1 TO WS-BUD-TABLE-CT                                         
043800         SET WS-FOUND-IX TO WS-BUD-TABLE-CT                               
043900         MOVE WS-NEXT-BUD-ID                                              
044000             TO WS-BUD-TABLE-ID (WS-BUD-TABLE-CT)                         
044100         ADD 1 TO WS-NEXT-BUD-ID                                          
044200     END-IF                                                               
044300     MOVE BUDEDIT-USER-ID TO WS-BUD-TABLE-USER-ID (WS-FOUND-IX)           
044400     MOVE BUDEDIT-NAME TO WS-BUD-TABLE-NAME (WS-FOUND-IX)                 
044500     MOVE BUDEDIT-DESCRIPTION                                             
044600         TO WS-BUD-TABLE-DESCR (WS-FOUND-IX)                              
044700     MOVE BUDEDIT-AMOUNT TO WS-BUD-TABLE-AMOUNT (WS-FOUND-IX)             
044800     MOVE BUDEDIT-START-DATE                                              
044900         TO WS-BUD-TABLE-START-DATE (WS-FOUND-IX)                         
045000     MOVE BUDEDIT-END-DATE                                                
045100         TO WS-BUD-TABLE-END-DATE (WS-FOUND-IX)                           
045200     MOVE BUDEDIT-CATEGORY-ID                                             
045300         TO WS-BUD-TABLE-CAT-ID (WS-FOUND-IX)                             
045400     MOVE "Y" TO WS-BUD-TABLE-ACTIVE-SW (WS-FOUND-IX).                    
045500 270-EXIT.                                                                
045600     EXIT.                                                                
045700                                                                          
045800*    BUDGETSERVICE - DEACTIVATE/ACTIVATE/DELETE.  LOOK UP BY    *         
045900*    BUD-ID IN THE TABLE AND FLIP THE ACTIVE FLAG THERE; THE    *         
046000*    TABLE IS DUMPED TO BUDFNEW BY 900-TERMINATE.               *         
046100 500-PROCESS-ONE-FLIP.                                                    
046200     ADD 1 TO WS-EDITS-READ-CT                                            
046300     SET WS-FOUND-SW TO "N"                                               
046400     PERFORM 247-TEST-ONE-ID-ENTRY                                        
046500        THRU 247-EXIT                                                     
046600        VARYING WS-BUD-IX FROM 1 BY 1                                     
046700          UNTIL WS-BUD-IX > WS-BUD-TABLE-CT                               
046800             OR BUDGET-ROW-FOUND                                          
046900     IF BUDGET-ROW-FOUND                                                  
047000         MOVE BUDEDIT-NEW-ACTIVE-SW                                       
047100             TO WS-BUD-TABLE-ACTIVE-SW (WS-FOUND-IX)                      
047200         ADD 1 TO WS-EDITS-ACCEPTED-CT                                    
047300     ELSE                                                                 
047400         ADD 1 TO WS-EDITS-REJECTED-CT                                    
047500         DISPLAY "BUDGET NOT FOUND - " BUDEDIT-BUD-ID                     
047600     END-IF                                                               
047700     READ BUDGET-EDIT-FILE                                                
047800         AT END SET EDIT-EOF TO TRUE                                      
047900     END-READ.                                                            
048000 500-EXIT.                                                                
048100     EXIT.                                                                
048200                                                                          
048300 900-TERMINATE.                                                           
048400     OPEN OUTPUT BUDGET-MASTER-NEW                                        
048500     PERFORM 910-DUMP-ONE-BUDGET-ROW                                      
048600        THRU 910-EXIT                                                     
048700        VARYING WS-DUMP-IX FROM 1 BY 1                                    
048800          UNTIL WS-DUMP-IX > WS-BUD-TABLE-CT                              
048900     CLOSE BUDGET-MASTER-NEW                                              
049000     CLOSE BUDGET-EDIT-FILE                                               
049100     DISPLAY "BUDGET REQUESTS READ.....: " WS-EDITS-READ-CT               
049200     DISPLAY "BUDGET REQUESTS ACCEPTED.: " WS-EDITS-ACCEPTED-CT           
049300     DISPLAY "BUDGET REQUESTS REJECTED.: " WS-EDITS-REJECTED-CT.          
049400 900-EXIT.                                                                
049500     EXIT.                                                                
049600                                                                          
049700 910-DUMP-ONE-BUDGET-ROW.                                                 
049800     MOVE WS-BUD-TABLE-ID (WS-DUMP-IX) TO BUD-ID                          
049900     MOVE WS-BUD-TABLE-USER-ID (WS-DUMP-IX) TO BUD-USER-ID                
050000     MOVE WS-BUD-TABLE-NAME (WS-DUMP-IX) TO BUD-NAME                      
050100     MOVE WS-BUD-TABLE-DESCR (WS-DUMP-IX) TO BUD-DESCRIPTION              
050200     MOVE WS-BUD-TABLE-AMOUNT (WS-DUMP-IX) TO BUD-AMOUNT                  
050300     MOVE WS-BUD-TABLE-START-DATE (WS-DUMP-IX) TO BUD-START-DATE          
050400     MOVE WS-BUD-TABLE-END-DATE (WS-DUMP-IX) TO BUD-END-DATE              
050500     MOVE WS-BUD-TABLE-ACTIVE-SW (WS-DUMP-IX) TO BUD-IS-ACTIVE-SW         
050600     MOVE WS-BUD-TABLE-CAT-ID (WS-DUMP-IX) TO BUD-CATEGORY-ID             
050700     MOVE BUDGET-RECORD TO BUDGET-NEW-RECORD                              
050800     WRITE BUDGET-NEW-RECORD.                                             
050900 910-EXIT.                                                                
051000     EXIT.                                                                
