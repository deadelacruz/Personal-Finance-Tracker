000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  INCOME-EXPENSE-SUMMARY.                                     
000300 AUTHOR.  M. P. DUBIN.                                                    
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  01/23/1991.                                               
000600 DATE-COMPILED.  01/23/1991.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS JOB BUILDS THE MEMBER'S OVERALL INCOME/EXPENSE SUMMARY  *         
001000*  FOR A REQUESTED PERIOD, A MONTHLY INCOME/EXPENSE SERIES      *         
001100*  GOING BACK A REQUESTED NUMBER OF MONTHS, AND A CURRENT-      *         
001200*  VERSUS-PREVIOUS PERIOD GROWTH COMPARISON.  ALL THREE PIECES  *         
001300*  ARE WRITTEN TO THE SAME REPORT FILE, DISTINGUISHED BY THE    *         
001400*  RECORD-TYPE CODE ON EACH LINE.                                *        
001500***************************************************************           
001600*  CHANGE LOG.                                                            
001700*  --------------------------------------------------------- *            
001800*  01/23/91  MPD  ORIGINAL - PERIOD SUMMARY LINE ONLY.         *          
001900*  02/11/93  MPD  ADDED SAVINGS RATE AND EXPENSE RATIO PER     *          
002000*                 FINANCIAL HEALTH REQUEST NO. 6041.            *         
002100*  09/17/95  MPD  ADDED THE MONTHLY INCOME/EXPENSE SERIES       *         
002200*                 PASS - REQUEST NO. 6041 PHASE 2.              *         
002300*  08/14/98  CAW  Y2K REVIEW OF THE MONTH-ROLLING ARITHMETIC.   *         
002400*  01/05/99  CAW  ADDED THE FULL LEAP-YEAR TEST FOR FEBRUARY,   *         
002500*                 CONFIRMED CCYYMM FORM THROUGHOUT.             *         
002600*  06/22/03  SGB  ADDED THE CURRENT-VS-PREVIOUS PERIOD GROWTH   *         
002700*                 COMPARISON PASS - REQUEST NO. 6104.            *        
002800*  09/30/07  SGB  ADDED THE FINANCIAL HEALTH CLASSIFICATION     *         
002900*                 CODE TO THE PERIOD SUMMARY LINE.               *        
003000*  10/09/11  LMN  DOCUMENTED - INCOME/EXPENSE SUMMARY BATCH JOB.*         
003100*  --------------------------------------------------------- *            
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT PARM-CARD-FILE ASSIGN TO "SYSIN"                              
003900         ORGANIZATION IS LINE SEQUENTIAL                                  
004000         FILE STATUS IS WS-PARM-FILE-STATUS.                              
004100     SELECT TRANSACTION-MASTER ASSIGN TO "TXNFILE"                        
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS WS-TXN-FILE-STATUS.                               
004400     SELECT INCOME-EXPENSE-REPORT ASSIGN TO "IESRPT"                      
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS WS-IES-FILE-STATUS.                               
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  PARM-CARD-FILE                                                       
005000     LABEL RECORDS ARE STANDARD.                                          
005100 01  PARM-CARD-RECORD.                                                    
005200     05  PARM-USER-ID                 PIC 9(09).                          
005300     05  PARM-OVERALL-START-DATE      PIC 9(08).                          
005400     05  PARM-OVERALL-END-DATE        PIC 9(08).                          
005500     05  PARM-CURRENT-CCYYMM          PIC 9(06).                          
005600     05  PARM-MONTHS-BACK-CT          PIC 9(02).                          
005700     05  PARM-CURR-PERIOD-START       PIC 9(08).                          
005800     05  PARM-CURR-PERIOD-END         PIC 9(08).                          
005900     05  PARM-PREV-PERIOD-START       PIC 9(08).                          
006000     05  PARM-PREV-PERIOD-END         PIC 9(08).                          
006100     05  FILLER                       PIC X(15).                          
006200 FD  TRANSACTION-MASTER                                                   
006300     LABEL RECORDS ARE STANDARD.                                          
006400 01  TRANSACTION-RECORD.                                                  
006500     05  TXN-ID                       PIC 9(09).                          
006600     05  TXN-USER-ID                  PIC 9(09).                          
006700     05  TXN-DESCRIPTION              PIC X(255).                         
006800     05  TXN-AMOUNT                   PIC S9(13)V9(02).                   
006900     05  TXN-TYPE-CDE                 PIC X(01).                          
007000         88  TXN-IS-INCOME                 VALUE "I".                     
007100         88  TXN-IS-EXPENSE                VALUE "E".                     
007200     05  TXN-DATE                     PIC 9(08).                          
007300     05  TXN-TIME                     PIC 9(06).                          
007400     05  TXN-NOTES                    PIC X(500).                         
007500     05  TXN-CATEGORY-ID              PIC 9(09).                          
007550     05  FILLER                       PIC X(15).                          
007600*    ------------------------------------------------------- *            
007700*    DERIVED INCOME-EXPENSE-SUMMARY WORK AREA - SAME SHAPE    *           
007800*    AS IES.R00858, DUPLICATED HERE FOR THIS JOB'S OWN USE    *           
007900*    (RECORD TYPE "S"=PERIOD SUMMARY, "M"=MONTHLY DETAIL,      *          
008000*    "G"=GROWTH COMPARISON).                                   *          
008100 FD  INCOME-EXPENSE-REPORT                                                
008200     LABEL RECORDS ARE STANDARD.                                          
008300 01  INCOME-EXPENSE-SUMMARY.                                              
008400     05  IES-RECORD-TYPE-CDE          PIC X(01).                          
008500         88  IES-TYPE-PERIOD-SUMMARY      VALUE "S".                      
008600         88  IES-TYPE-MONTHLY-DETAIL      VALUE "M".                      
008700         88  IES-TYPE-GROWTH-COMPARE      VALUE "G".                      
008800     05  IES-TOTAL-INCOME             PIC S9(13)V9(02).                   
008900     05  IES-TOTAL-EXPENSES           PIC S9(13)V9(02).                   
009000     05  IES-NET-WORTH                PIC S9(13)V9(02).                   
009100     05  IES-SAVINGS-RATE             PIC S9(05)V9(02).                   
009200     05  IES-EXPENSE-RATIO            PIC S9(05)V9(02).                   
009300     05  IES-HEALTH-CDE               PIC X(08).                          
009400     05  FILLER                       PIC X(22).                          
009500*    ------------------------------------------------------- *            
009600*    DETAIL-TYPE OCCURRENCE - MONTH LABEL PLUS THE THREE      *           
009700*    MONTHLY FIGURES (09/17/95, MPD).                          *          
009800*    ------------------------------------------------------- *            
009900 01  DETAIL-RECORD-AREA REDEFINES INCOME-EXPENSE-SUMMARY.                 
010000     05  FILLER                       PIC X(01).                          
010100     05  IES-MONTH-LABEL              PIC X(15).                          
010200     05  IES-MONTHLY-INCOME           PIC S9(13)V9(02).                   
010300     05  IES-MONTHLY-EXPENSES         PIC S9(13)V9(02).                   
010400     05  IES-MONTHLY-NET              PIC S9(13)V9(02).                   
010500     05  FILLER                       PIC X(15).                          
010600*    ------------------------------------------------------- *            
010700*    GROWTH-TYPE OCCURRENCE - CURRENT/PREVIOUS PERIOD GROWTH  *           
010800*    RATES FOR INCOME AND EXPENSES (06/22/03, SGB).            *          
010900*    ------------------------------------------------------- *            
011000 01  GROWTH-RECORD-AREA REDEFINES INCOME-EXPENSE-SUMMARY.                 
011100     05  FILLER                       PIC X(01).                          
011200     05  IES-INCOME-GROWTH-PCT        PIC S9(05)V9(02).                   
011300     05  IES-EXPENSE-GROWTH-PCT       PIC S9(05)V9(02).                   
011400     05  FILLER                       PIC X(53).                          
011500 WORKING-STORAGE SECTION.                                                 
011600 01  WS-FILE-STATUSES.                                                    
011700     05  WS-PARM-FILE-STATUS          PIC X(02).                          
011800     05  WS-TXN-FILE-STATUS           PIC X(02).                          
011900     05  WS-IES-FILE-STATUS           PIC X(02).                          
011950     05  FILLER              PIC X(01).                                   
012000 01  WS-SWITCHES.                                                         
012100     05  WS-TXN-EOF-SW                PIC X(01) VALUE "N".                
012200         88  TXN-EOF                      VALUE "Y".                      
012300     05  WS-LEAP-YEAR-SW              PIC X(01) VALUE "N".                
012350     05  FILLER              PIC X(01).                                   
012400         88  WS-IS-LEAP-YEAR               VALUE "Y".                     
012500 01  WS-PARM-AREA.                                                        
012600     05  WS-RUN-USER-ID                PIC 9(09) VALUE ZERO.              
012700     05  WS-OVERALL-START-DATE         PIC 9(08) VALUE ZERO.              
012800     05  WS-OVERALL-END-DATE           PIC 9(08) VALUE ZERO.              
012900     05  WS-CURRENT-CCYYMM             PIC 9(06) VALUE ZERO.              
013000     05  WS-MONTHS-BACK-CT             PIC 9(02) VALUE ZERO.              
013100     05  WS-CURR-PERIOD-START          PIC 9(08) VALUE ZERO.              
013200     05  WS-CURR-PERIOD-END            PIC 9(08) VALUE ZERO.              
013300     05  WS-PREV-PERIOD-START          PIC 9(08) VALUE ZERO.              
013400     05  WS-PREV-PERIOD-END            PIC 9(08) VALUE ZERO.              
013450     05  FILLER              PIC X(01).                                   
013500*    ------------------------------------------------------- *            
013600*    ALTERNATE VIEW - CENTURY-YEAR BREAKDOWN OF THE OVERALL   *           
013700*    START DATE (08/14/98, CAW - Y2K READINESS).              *           
013800*    ------------------------------------------------------- *            
013900 01  WS-PARM-DATE-BROKEN-DOWN REDEFINES WS-PARM-AREA.                     
014000     05  FILLER                        PIC X(09).                         
014100     05  WS-OA-START-CC                PIC 9(02).                         
014200     05  WS-OA-START-YY                PIC 9(02).                         
014300     05  WS-OA-START-MM                PIC 9(02).                         
014400     05  WS-OA-START-DD                PIC 9(02).                         
014500     05  FILLER                        PIC X(33).                         
014600 01  WS-COUNTERS COMP.                                                    
014700     05  WS-TXN-TABLE-CT                PIC 9(05) VALUE ZERO.             
014800     05  WS-MONTH-NBR                   PIC 9(02) VALUE ZERO.             
014900     05  WS-REMAINDER-WORK              PIC 9(02) VALUE ZERO.             
015000     05  WS-LEAP-QUOTIENT-WORK          PIC 9(04) VALUE ZERO.             
015050     05  FILLER              PIC X(01).                                   
015100 01  WS-WORK-FIGURES.                                                     
015200     05  WS-TOTAL-INCOME                PIC S9(13)V9(02)                  
015300                                            VALUE ZERO.                   
015400     05  WS-TOTAL-EXPENSES              PIC S9(13)V9(02)                  
015500                                            VALUE ZERO.                   
015600     05  WS-RATIO-4DP                   PIC S9(07)V9(04)                  
015700                                            VALUE ZERO.                   
015800     05  WS-SAVINGS-RATE                PIC S9(05)V9(02)                  
015900                                            VALUE ZERO.                   
016000     05  WS-EXPENSE-RATIO               PIC S9(05)V9(02)                  
016100                                            VALUE ZERO.                   
016200     05  WS-HEALTH-CDE                  PIC X(08) VALUE SPACES.           
016300     05  WS-MONTHLY-INCOME              PIC S9(13)V9(02)                  
016400                                            VALUE ZERO.                   
016500     05  WS-MONTHLY-EXPENSES            PIC S9(13)V9(02)                  
016600                                            VALUE ZERO.                   
016700     05  WS-CURR-PD-INCOME              PIC S9(13)V9(02)                  
016800                                            VALUE ZERO.                   
016900     05  WS-CURR-PD-EXPENSES            PIC S9(13)V9(02)                  
017000                                            VALUE ZERO.                   
017100     05  WS-PREV-PD-INCOME              PIC S9(13)V9(02)                  
017200                                            VALUE ZERO.                   
017300     05  WS-PREV-PD-EXPENSES            PIC S9(13)V9(02)                  
017400                                            VALUE ZERO.                   
017500     05  WS-INCOME-GROWTH-PCT           PIC S9(05)V9(02)                  
017600                                            VALUE ZERO.                   
017700     05  WS-EXPENSE-GROWTH-PCT          PIC S9(05)V9(02)                  
017750     05  FILLER              PIC X(01).                                   
017800                                            VALUE ZERO.                   
017900 01  WS-TARGET-MONTH-AREA.                                                
018000     05  WS-TARGET-CCYYMM               PIC 9(06) VALUE ZERO.             
018100     05  WS-TARGET-CC                   PIC 9(02) VALUE ZERO.             
018200     05  WS-TARGET-YY                   PIC 9(02) VALUE ZERO.             
018300     05  WS-TARGET-MM                   PIC 9(02) VALUE ZERO.             
018400     05  WS-MONTH-START-DATE            PIC 9(08) VALUE ZERO.             
018500     05  WS-MONTH-END-DATE              PIC 9(08) VALUE ZERO.             
018600     05  WS-MONTH-LAST-DAY              PIC 9(02) VALUE ZERO.             
018700     05  WS-MONTH-LABEL                 PIC X(15) VALUE SPACES.           
018800     05  WS-MONTH-CALC-WORK             PIC S9(03) VALUE ZERO.            
018850     05  FILLER              PIC X(01).                                   
018900 01  WS-TARGET-YEAR-VIEW REDEFINES WS-TARGET-MONTH-AREA.                  
019000     05  FILLER                        PIC X(06).                         
019100     05  WS-TARGET-FULL-YEAR           PIC 9(04).                         
019200     05  FILLER                        PIC X(29).                         
019300 01  WS-MONTH-NAME-TABLE-AREA.                                            
019400     05  WS-MONTH-NAME-TABLE OCCURS 12 TIMES                              
019450     05  FILLER              PIC X(01).                                   
019500             PIC X(09).                                                   
019600 01  WS-DAYS-IN-MONTH-TABLE-AREA.                                         
019700     05  WS-DAYS-IN-MONTH-TABLE OCCURS 12 TIMES                           
019750     05  FILLER              PIC X(01).                                   
019800             PIC 9(02).                                                   
019900*    ------------------------------------------------------- *            
020000*    ONE ROW PER TRANSACTION FOR THIS USER, LOADED ONCE SO    *           
020100*    THE MONTHLY PASS CAN RESCAN IN WORKING STORAGE INSTEAD   *           
020200*    OF REREADING TXNFILE PER MONTH (09/17/95, MPD).           *          
020300*    ------------------------------------------------------- *            
020400 01  WS-TXN-TABLE.                                                        
020500     05  WS-TXN-ENTRY OCCURS 5000 TIMES                                   
020600             INDEXED BY WS-TXN-IX.                                        
020700         10  WS-TXN-TBL-DATE          PIC 9(08).                          
020800         10  WS-TXN-TBL-TYPE          PIC X(01).                          
020900             88  WS-TXN-TBL-IS-INCOME     VALUE "I".                      
021000             88  WS-TXN-TBL-IS-EXPENSE    VALUE "E".                      
021100         10  WS-TXN-TBL-AMOUNT        PIC S9(13)V9(02).                   
021150         10  FILLER          PIC X(01).                                   
021200 PROCEDURE DIVISION.                                                      
021300 MAIN-CONTROL.                                                            
021400     PERFORM 100-INITIALIZE                                               
021500        THRU 100-EXIT                                                     
021600     PERFORM 200-COMPUTE-OVERALL-SUMMARY                                  
021700        THRU 200-EXIT                                                     
021800     PERFORM 300-BUILD-MONTHLY-SERIES                                     
021900        THRU 300-EXIT                                                     
022000        VARYING WS-MONTH-NBR FROM 0 BY 1                                  
022100          UNTIL WS-MONTH-NBR NOT LESS THAN WS-MONTHS-BACK-CT              
022200     PERFORM 400-COMPUTE-PERIOD-COMPARISON                                
022300        THRU 400-EXIT                                                     
022400     PERFORM 900-TERMINATE                                                
022500        THRU 900-EXIT                                                     
022600     STOP RUN.                                                            
022700                                                                          
022800 100-INITIALIZE.                                                          
022900     OPEN INPUT PARM-CARD-FILE                                            
023000     READ PARM-CARD-FILE                                                  
023100         AT END                                                           
023200             DISPLAY "MISSING PARM CARD - RUN ABANDONED"                  
023300             STOP RUN                                                     
023400     END-READ                                                             
023500     MOVE PARM-USER-ID TO WS-RUN-USER-ID                                  
023600     MOVE PARM-OVERALL-START-DATE TO WS-OVERALL-START-DATE                
023700     MOVE PARM-OVERALL-END-DATE TO WS-OVERALL-END-DATE                    
023800     MOVE PARM-CURRENT-CCYYMM TO WS-CURRENT-CCYYMM                        
023900     MOVE PARM-MONTHS-BACK-CT TO WS-MONTHS-BACK-CT                        
024000     MOVE PARM-CURR-PERIOD-START TO WS-CURR-PERIOD-START                  
024100     MOVE PARM-CURR-PERIOD-END TO WS-CURR-PERIOD-END                      
024200     MOVE PARM-PREV-PERIOD-START TO WS-PREV-PERIOD-START                  
024300     MOVE PARM-PREV-PERIOD-END TO WS-PREV-PERIOD-END                      
024400     CLOSE PARM-CARD-FILE                                                 
024500                                                                          
024600     MOVE "JANUARY  " TO WS-MONTH-NAME-TABLE (1)                          
024700     MOVE "FEBRUARY " TO WS-MONTH-NAME-TABLE (2)                          
024800     MOVE "MARCH    " TO WS-MONTH-NAME-TABLE (3)                          
024900     MOVE "APRIL    " TO WS-MONTH-NAME-TABLE (4)                          
025000     MOVE "MAY      " TO WS-MONTH-NAME-TABLE (5)                          
025100     MOVE "JUNE     " TO WS-MONTH-NAME-TABLE (6)                          
025200     MOVE "JULY     " TO WS-MONTH-NAME-TABLE (7)                          
025300     MOVE "AUGUST   " TO WS-MONTH-NAME-TABLE (8)                          
025400     MOVE "SEPTEMBER" TO WS-MONTH-NAME-TABLE (9)                          
025500     MOVE "OCTOBER  " TO WS-MONTH-NAME-TABLE (10)                         
025600     MOVE "NOVEMBER " TO WS-MONTH-NAME-TABLE (11)                         
025700     MOVE "DECEMBER " TO WS-MONTH-NAME-TABLE (12)                         
025800                                                                          
025900     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (1)                                
026000     MOVE 28 TO WS-DAYS-IN-MONTH-TABLE (2)                                
026100     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (3)                                
026200     MOVE 30 TO WS-DAYS-IN-MONTH-TABLE (4)                                
026300     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (5)                                
026400     MOVE 30 TO WS-DAYS-IN-MONTH-TABLE (6)                                
026500     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (7)                                
026600     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (8)                                
026700     MOVE 30 TO WS-DAYS-IN-MONTH-TABLE (9)                                
026800     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (10)                               
026900     MOVE 30 TO WS-DAYS-IN-MONTH-TABLE (11)                               
027000     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (12)                               
027100                                                                          
027200     OPEN INPUT TRANSACTION-MASTER                                        
027300     PERFORM 110-LOAD-ONE-TRANSACTION                                     
027400        THRU 110-EXIT                                                     
027500       UNTIL TXN-EOF                                                      
027600     CLOSE TRANSACTION-MASTER                                             
027700                                                                          
027800     OPEN OUTPUT INCOME-EXPENSE-REPORT.                                   
027900 100-EXIT.                                                                
028000     EXIT.                                                                
028100                                                                          
028200 110-LOAD-ONE-TRANSACTION.                                                
028300     READ TRANSACTION-MASTER                                              
028400         AT END SET TXN-EOF TO TRUE                                       
028500         NOT AT END                                                       
028600             IF TXN-USER-ID = WS-RUN-USER-ID                              
028700                 ADD 1 TO WS-TXN-TABLE-CT                                 
028800                 MOVE TXN-DATE                                            
028900                     TO WS-TXN-TBL-DATE (WS-TXN-TABLE-CT)                 
029000                 MOVE TXN-TYPE-CDE                                        
029100                     TO WS-TXN-TBL-TYPE (WS-TXN-TABLE-CT)                 
029200                 MOVE TXN-AMOUNT                                          
029300                     TO WS-TXN-TBL-AMOUNT (WS-TXN-TABLE-CT)               
029400             END-IF                                                       
029500     END-READ.                                                            
029600 110-EXIT.                                                                
029700     EXIT.                                                                
029800                                                                          
029900*    OVERALL PERIOD SUMMARY - BUSINESS RULES 5, 8 AND 9.       *          
030000 200-COMPUTE-OVERALL-SUMMARY.                                             
030100     MOVE ZERO TO WS-TOTAL-INCOME                                         
030200     MOVE ZERO TO WS-TOTAL-EXPENSES                                       
030300     PERFORM 210-ACCUM-ONE-OVERALL-TXN                                    
030400        THRU 210-EXIT                                                     
030500        VARYING WS-TXN-IX FROM 1 BY 1                                     
030600          UNTIL WS-TXN-IX > WS-TXN-TABLE-CT                               
030700     PERFORM 220-COMPUTE-RATIOS-AND-HEALTH                                
030800        THRU 220-EXIT                                                     
030900     PERFORM 230-WRITE-SUMMARY-LINE                                       
031000        THRU 230-EXIT.                                                    
031100 200-EXIT.                                                                
031200     EXIT.                                                                
031300                                                                          
031400 210-ACCUM-ONE-OVERALL-TXN.                                               
031500     IF WS-TXN-TBL-DATE (WS-TXN-IX) NOT LESS                              
031600             THAN WS-OVERALL-START-DATE                                   
031700         AND WS-TXN-TBL-DATE (WS-TXN-IX) NOT GREATER                      
031800                 THAN WS-OVERALL-END-DATE                                 
031900         IF WS-TXN-TBL-IS-INCOME (WS-TXN-IX)                              
032000             ADD WS-TXN-TBL-AMOUNT (WS-TXN-IX)                            
032100                 TO WS-TOTAL-INCOME                                       
032200         ELSE                                                             
032300             IF WS-TXN-TBL-IS-EXPENSE (WS-TXN-IX)                         
032400                 ADD WS-TXN-TBL-AMOUNT (WS-TXN-IX)                        
032500                     TO WS-TOTAL-EXPENSES                                 
032600             END-IF                                                       
032700         END-IF                                                           
032800     END-IF.                                                              
032900 210-EXIT.                                                                
033000     EXIT.                                                                
033100                                                                          
033200*    SAVINGS RATE = (INCOME - EXPENSES) / INCOME * 100.        *          
033300*    EXPENSE RATIO = EXPENSES / INCOME * 100.  BOTH ZERO WHEN  *          
033400*    INCOME IS ZERO (BUSINESS RULE 6).  HEALTH CLASSIFICATION  *          
033500*    PER BUSINESS RULE 9.                                       *         
033600 220-COMPUTE-RATIOS-AND-HEALTH.                                           
033700     IF WS-TOTAL-INCOME = ZERO                                            
033800         MOVE ZERO TO WS-SAVINGS-RATE                                     
033900         MOVE ZERO TO WS-EXPENSE-RATIO                                    
034000     ELSE                                                                 
034100         COMPUTE WS-RATIO-4DP ROUNDED =                                   
034200             ((WS-TOTAL-INCOME - WS-TOTAL-EXPENSES) /                     
034300              WS-TOTAL-INCOME) * 100                                      
034400         COMPUTE WS-SAVINGS-RATE ROUNDED = WS-RATIO-4DP                   
034500         COMPUTE WS-RATIO-4DP ROUNDED =                                   
034600             (WS-TOTAL-EXPENSES / WS-TOTAL-INCOME) * 100                  
034700         COMPUTE WS-EXPENSE-RATIO ROUNDED = WS-RATIO-4DP                  
034800     END-IF                                                               
034900     IF WS-SAVINGS-RATE NOT LESS THAN 20                                  
035000         MOVE "HEALTHY " TO WS-HEALTH-CDE                                 
035100     ELSE                                                                 
035200         IF WS-SAVINGS-RATE NOT LESS THAN 10                              
035300             MOVE "CAUTION " TO WS-HEALTH-CDE                             
035400         ELSE                                                             
035500             MOVE "CRITICAL" TO WS-HEALTH-CDE                             
035600         END-IF                                                           
035700     END-IF.                                                              
035800 220-EXIT.                                                                
035900     EXIT.                                                                
036000                                                                          
036100 230-WRITE-SUMMARY-LINE.                                                  
036200     MOVE SPACES TO INCOME-EXPENSE-SUMMARY                                
036300     SET IES-TYPE-PERIOD-SUMMARY TO TRUE                                  
036400     MOVE WS-TOTAL-INCOME TO IES-TOTAL-INCOME                             
036500     MOVE WS-TOTAL-EXPENSES TO IES-TOTAL-EXPENSES                         
036600     COMPUTE IES-NET-WORTH =                                              
036700         WS-TOTAL-INCOME - WS-TOTAL-EXPENSES                              
036800     MOVE WS-SAVINGS-RATE TO IES-SAVINGS-RATE                             
036900     MOVE WS-EXPENSE-RATIO TO IES-EXPENSE-RATIO                           
037000     MOVE WS-HEALTH-CDE TO IES-HEALTH-CDE                                 
037100     WRITE INCOME-EXPENSE-SUMMARY.                                        
037200 230-EXIT.                                                                
037300     EXIT.                                                                
037400                                                                          
037500*    ONE MONTH OF THE INCOME/EXPENSE SERIES (09/17/95, MPD).    *         
037600 300-BUILD-MONTHLY-SERIES.                                                
037700     PERFORM 310-COMPUTE-TARGET-MONTH                                     
037800        THRU 310-EXIT                                                     
037900     PERFORM 320-COMPUTE-MONTH-WINDOW                                     
038000        THRU 320-EXIT                                                     
038100     MOVE ZERO TO WS-MONTHLY-INCOME                                       
038200     MOVE ZERO TO WS-MONTHLY-EXPENSES                                     
038300     PERFORM 330-ACCUM-ONE-MONTH-TXN                                      
038400        THRU 330-EXIT                                                     
038500        VARYING WS-TXN-IX FROM 1 BY 1                                     
038600          UNTIL WS-TXN-IX > WS-TXN-TABLE-CT                               
038700     PERFORM 340-WRITE-MONTHLY-LINE                                       
038800        THRU 340-EXIT.                                                    
038900 300-EXIT.                                                                
039000     EXIT.                                                                
039100                                                                          
039200*    ROLL THE "CURRENT" CCYYMM BACK BY WS-MONTH-NBR MONTHS,     *         
039300*    BORROWING A YEAR WHEN THE MONTH GOES BELOW JANUARY.        *         
039400 310-COMPUTE-TARGET-MONTH.                                                
039500     DIVIDE WS-CURRENT-CCYYMM BY 100                                      
039600         GIVING WS-TARGET-CCYYMM                                          
039700         REMAINDER WS-TARGET-MM                                           
039800     COMPUTE WS-MONTH-CALC-WORK = WS-TARGET-MM - WS-MONTH-NBR             
039900     PERFORM 315-BORROW-ONE-YEAR                                          
040000        THRU 315-EXIT                                                     
040100       UNTIL WS-MONTH-CALC-WORK > 0                                       
040200     MOVE WS-MONTH-CALC-WORK TO WS-TARGET-MM                              
040300     COMPUTE WS-TARGET-CCYYMM =                                           
040400         (WS-TARGET-CCYYMM * 100) + WS-TARGET-MM                          
040500     DIVIDE WS-TARGET-CCYYMM BY 10000                                     
040600         GIVING WS-TARGET-CC                                              
040700         REMAINDER WS-TARGET-YY.                                          
040800 310-EXIT.                                                                
040900     EXIT.                                                                
041000                                                                          
041100 315-BORROW-ONE-YEAR.                                                     
041200     ADD 12 TO WS-MONTH-CALC-WORK                                         
041300     SUBTRACT 1 FROM WS-TARGET-CCYYMM.                                    
041400 315-EXIT.                                                                
041500     EXIT.                                                                
041600                                                                          
041700 320-COMPUTE-MONTH-WINDOW.                                                
041800     COMPUTE WS-MONTH-START-DATE =                                        
041900         (WS-TARGET-CCYYMM * 100) + 1                                     
042000     MOVE WS-DAYS-IN-MONTH-TABLE (WS-TARGET-MM)                           
042100         TO WS-MONTH-LAST-DAY                                             
042200     IF WS-TARGET-MM = 2                                                  
042300         PERFORM 325-TEST-LEAP-YEAR                                       
042400            THRU 325-EXIT                                                 
042500         IF WS-IS-LEAP-YEAR                                               
042600             MOVE 29 TO WS-MONTH-LAST-DAY                                 
042700         END-IF                                                           
042800     END-IF                                                               
042900     COMPUTE WS-MONTH-END-DATE =                                          
043000         (WS-TARGET-CCYYMM * 100) + WS-MONTH-LAST-DAY                     
043100     STRING WS-MONTH-NAME-TABLE (WS-TARGET-MM) DELIMITED SIZE             
043200         " " DELIMITED SIZE                                               
043300         WS-TARGET-FULL-YEAR DELIMITED SIZE                               
043400         INTO WS-MONTH-LABEL.                                             
043500 320-EXIT.                                                                
043600     EXIT.                                                                
043700                                                                          
043800*    LEAP YEAR - DIVISIBLE BY 4, AND NOT BY 100 UNLESS ALSO     *         
043900*    BY 400 (THE USUAL GREGORIAN TEST, NO INTRINSIC FUNCTION).  *         
044000 325-TEST-LEAP-YEAR.                                                      
044100     SET WS-IS-LEAP-YEAR TO FALSE                                         
044200     DIVIDE WS-TARGET-FULL-YEAR BY 4                                      
044300         GIVING WS-LEAP-QUOTIENT-WORK                                     
044400         REMAINDER WS-REMAINDER-WORK                                      
044500     IF WS-REMAINDER-WORK = ZERO                                          
044600         SET WS-IS-LEAP-YEAR TO TRUE                                      
044700         DIVIDE WS-TARGET-FULL-YEAR BY 100                                
044800             GIVING WS-LEAP-QUOTIENT-WORK                                 
044900             REMAINDER WS-REMAINDER-WORK                                  
045000         IF WS-REMAINDER-WORK = ZERO                                      
045100             SET WS-IS-LEAP-YEAR TO FALSE                                 
045200             DIVIDE WS-TARGET-FULL-YEAR BY 400                            
045300                 GIVING WS-LEAP-QUOTIENT-WORK                             
045400                 REMAINDER WS-REMAINDER-WORK                              
045500             IF WS-REMAINDER-WORK = ZERO                                  
045600                 SET WS-IS-LEAP-YEAR TO TRUE                              
045700             END-IF                                                       
045800         END-IF                                                           
045900     END-IF.                                                              
046000 325-EXIT.                                                                
046100     EXIT.                                                                
046200                                                                          
046300 330-ACCUM-ONE-MONTH-TXN.                                                 
046400     IF WS-TXN-TBL-DATE (WS-TXN-IX) NOT LESS                              
046500             THAN WS-MONTH-START-DATE                                     
046600         AND WS-TXN-TBL-DATE (WS-TXN-IX) NOT GREATER                      
046700                 THAN WS-MONTH-END-DATE                                   
046800         IF WS-TXN-TBL-IS-INCOME (WS-TXN-IX)                              
046900             ADD WS-TXN-TBL-AMOUNT (WS-TXN-IX)                            
047000                 TO WS-MONTHLY-INCOME                                     
047100         ELSE                                                             
047200             IF WS-TXN-TBL-IS-EXPENSE (WS-TXN-IX)                         
047300                 ADD WS-TXN-TBL-AMOUNT (WS-TXN-IX)                        
047400                     TO WS-MONTHLY-EXPENSES                               
047500             END-IF                                                       
047600         END-IF                                                           
047700     END-IF.                                                              
047800 330-EXIT.                                                                
047900     EXIT.                                                                
048000                                                                          
048100 340-WRITE-MONTHLY-LINE.                                                  
048200     MOVE SPACES TO INCOME-EXPENSE-SUMMARY                                
048300     SET IES-TYPE-MONTHLY-DETAIL TO TRUE                                  
048400     MOVE WS-MONTH-LABEL TO IES-MONTH-LABEL                               
048500     MOVE WS-MONTHLY-INCOME TO IES-MONTHLY-INCOME                         
048600     MOVE WS-MONTHLY-EXPENSES TO IES-MONTHLY-EXPENSES                     
048700     COMPUTE IES-MONTHLY-NET =                                            
048800         WS-MONTHLY-INCOME - WS-MONTHLY-EXPENSES                          
048900     WRITE INCOME-EXPENSE-SUMMARY.                                        
049000 340-EXIT.                                                                
049100     EXIT.                                                                
049200                                                                          
049300*    CURRENT-VS-PREVIOUS PERIOD GROWTH COMPARISON.             *          
049400 400-COMPUTE-PERIOD-COMPARISON.                                           
049500     MOVE ZERO TO WS-CURR-PD-INCOME                                       
049600     MOVE ZERO TO WS-CURR-PD-EXPENSES                                     
049700     MOVE ZERO TO WS-PREV-PD-INCOME                                       
049800     MOVE ZERO TO WS-PREV-PD-EXPENSES                                     
049900     PERFORM 410-ACCUM-ONE-COMPARE-TXN                                    
050000        THRU 410-EXIT                                                     
050100        VARYING WS-TXN-IX FROM 1 BY 1                                     
050200          UNTIL WS-TXN-IX > WS-TXN-TABLE-CT                               
050300     PERFORM 420-COMPUTE-ONE-GROWTH-RATE                                  
050400        THRU 420-EXIT                                                     
050500     PERFORM 430-WRITE-GROWTH-LINE                                        
050600        THRU 430-EXIT.                                                    
050700 400-EXIT.                                                                
050800     EXIT.                                                                
050900                                                                          
051000 410-ACCUM-ONE-COMPARE-TXN.                                               
051100     IF WS-TXN-TBL-DATE (WS-TXN-IX) NOT LESS                              
051200             THAN WS-CURR-PERIOD-START                                    
051300         AND WS-TXN-TBL-DATE (WS-TXN-IX) NOT GREATER                      
051400                 THAN WS-CURR-PERIOD-END                                  
051500         IF WS-TXN-TBL-IS-INCOME (WS-TXN-IX)                              
051600             ADD WS-TXN-TBL-AMOUNT (WS-TXN-IX)                            
051700                 TO WS-CURR-PD-INCOME                                     
051800         ELSE                                                             
051900             IF WS-TXN-TBL-IS-EXPENSE (WS-TXN-IX)                         
052000                 ADD WS-TXN-TBL-AMOUNT (WS-TXN-IX)                        
052100                     TO WS-CURR-PD-EXPENSES                               
052200             END-IF                                                       
052300         END-IF                                                           
052400     ELSE                                                                 
052500         IF WS-TXN-TBL-DATE (WS-TXN-IX) NOT LESS                          
052600                 THAN WS-PREV-PERIOD-START                                
052700             AND WS-TXN-TBL-DATE (WS-TXN-IX) NOT GREATER                  
052800                     THAN WS-PREV-PERIOD-END                              
052900             IF WS-TXN-TBL-IS-INCOME (WS-TXN-IX)                          
053000                 ADD WS-TXN-TBL-AMOUNT (WS-TXN-IX)                        
053100                     TO WS-PREV-PD-INCOME                                 
053200             ELSE                                                         
053300                 IF WS-TXN-TBL-IS-EXPENSE (WS-TXN-IX)                     
053400                     ADD WS-TXN-TBL-AMOUNT (WS-TXN-IX)                    
053500                         TO WS-PREV-PD-EXPENSES                           
053600                 END-IF                                                   
053700             END-IF                                                       
053800         END-IF                                                           
053900     END-IF.                                                              
054000 410-EXIT.                                                                
054100     EXIT.                                                                
054200                                                                          
054300*    GROWTH RATE = (CURRENT - PREVIOUS) / PREVIOUS * 100,      *          
054400*    ZERO WHEN THE PREVIOUS FIGURE IS ZERO (BUSINESS RULE 6).  *          
054500 420-COMPUTE-ONE-GROWTH-RATE.                                             
054600     IF WS-PREV-PD-INCOME = ZERO                                          
054700         MOVE ZERO TO WS-INCOME-GROWTH-PCT                                
054800     ELSE                                                                 
054900         COMPUTE WS-RATIO-4DP ROUNDED =                                   
055000             ((WS-CURR-PD-INCOME - WS-PREV-PD-INCOME) /                   
055100              WS-PREV-PD-INCOME) * 100                                    
055200         COMPUTE WS-INCOME-GROWTH-PCT ROUNDED = WS-RATIO-4DP              
055300     END-IF                                                               
055400     IF WS-PREV-PD-EXPENSES = ZERO                                        
055500         MOVE ZERO TO WS-EXPENSE-GROWTH-PCT                               
055600     ELSE                                                                 
055700         COMPUTE WS-RATIO-4DP ROUNDED =                                   
055800             ((WS-CURR-PD-EXPENSES - WS-PREV-PD-EXPENSES) /               
055900              WS-PREV-PD-EXPENSES) * 100                                  
056000         COMPUTE WS-EXPENSE-GROWTH-PCT ROUNDED = WS-RATIO-4DP             
056100     END-IF.                                                              
056200 420-EXIT.                                                                
056300     EXIT.                                                                
056400                                                                          
056500 430-WRITE-GROWTH-LINE.                                                   
056600     MOVE SPACES TO INCOME-EXPENSE-SUMMARY                                
056700     SET IES-TYPE-GROWTH-COMPARE TO TRUE                                  
056800     MOVE WS-INCOME-GROWTH-PCT TO IES-INCOME-GROWTH-PCT                   
056900     MOVE WS-EXPENSE-GROWTH-PCT TO IES-EXPENSE-GROWTH-PCT                 
057000     WRITE INCOME-EXPENSE-SUMMARY.                                        
057100 430-EXIT.                                                                
057200     EXIT.                                                                
057300                                                                          
057400 900-TERMINATE.                                                           
057500     CLOSE INCOME-EXPENSE-REPORT                                          
057600     DISPLAY "TRANSACTIONS CONSIDERED...: " WS-TXN-TABLE-CT               
057700     DISPLAY "MONTHS IN SERIES...........: " WS-MONTHS-BACK-CT            
057800     DISPLAY "HEALTH CLASSIFICATION......: " WS-HEALTH-CDE.               
057900 900-EXIT.                                                                
058000     EXIT.                                                                
