000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  INCOME-EXPENSE-REPORT-AREA.                                 
000300 AUTHOR.  M. P. DUBIN.                                                    
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  01/23/1991.                                               
000600 DATE-COMPILED.  01/23/1991.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS COPYBOOK DEFINES THE DERIVED INCOME-EXPENSE-SUMMARY   *           
001000*  WORK AREA AND THE PRINTED INCOME-EXPENSE-SUMMARY-REPORT    *           
001100*  LINE BUILT BY IEX.R01008.  A HEADER-TYPE OCCURRENCE HOLDS  *           
001200*  THE SINGLE PERIOD SUMMARY; THE DETAIL-TYPE OCCURRENCE      *           
001300*  REDEFINES THE SAME AREA AND ADDS A MONTH LABEL FOR THE     *           
001400*  MONTHLY INCOME/EXPENSE SERIES REPORT.                      *           
001500***************************************************************           
001600*  CHANGE LOG.                                                            
001700*  --------------------------------------------------------- *            
001800*  01/23/91  MPD  ORIGINAL LAYOUT - SINGLE SUMMARY LINE,      *           
001900*                 TOTAL INCOME/EXPENSE/NET WORTH ONLY.        *           
002000*  02/11/93  MPD  ADDED IES-SAVINGS-RATE AND IES-EXPENSE-     *           
002100*                 RATIO PER FINANCIAL HEALTH REQUEST 6041.    *           
002200*  08/14/98  CAW  Y2K READINESS - NO DATE FIELDS HERE,        *           
002300*                 REVIEWED AND CLOSED NO CHANGE.              *           
002400*  06/22/03  SGB  ADDED DETAIL-RECORD-AREA REDEFINES SO ONE   *           
002500*                 MONTH LABEL PLUS THE FIVE SUMMARY COLUMNS   *           
002600*                 CAN BE PRINTED PER MONTH IN THE SERIES      *           
002700*                 REPORT WITHOUT A SECOND LAYOUT.             *           
002800*  09/30/07  SGB  ADDED IES-PCT-BROKEN-DOWN REDEFINES FOR     *           
002900*                 THE "%" SUFFIX EDIT.                        *           
003000*  10/09/11  LMN  DOCUMENTED AGAINST IEX.R01008 - INCOME/     *           
003100*                 EXPENSE SUMMARY BATCH JOB.                  *           
003200*  --------------------------------------------------------- *            
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM.                                                  
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT INCOME-EXPENSE-REPORT-AREA ASSIGN TO "IESWORK"                
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS IS WS-IES-FILE-STATUS.                               
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400 FD  INCOME-EXPENSE-REPORT-AREA                                           
004500     LABEL RECORDS ARE STANDARD.                                          
004600 01  INCOME-EXPENSE-SUMMARY.                                              
004700*    ------------------------------------------------------- *            
004800*    HEADER-TYPE OCCURRENCE - ONE SUMMARY LINE PER REQUESTED  *           
004900*    PERIOD (SEE IEX.R01008, PARAGRAPH 300-COMPUTE-TOTALS).   *           
005000*    ------------------------------------------------------- *            
005100     05  IES-RECORD-TYPE-CDE          PIC X(01).                          
005200         88  IES-TYPE-PERIOD-SUMMARY      VALUE "S".                      
005300         88  IES-TYPE-MONTHLY-DETAIL       VALUE "M".                     
005400     05  IES-TOTAL-INCOME             PIC S9(13)V9(02).                   
005500     05  IES-TOTAL-EXPENSES           PIC S9(13)V9(02).                   
005600     05  IES-NET-WORTH                PIC S9(13)V9(02).                   
005700     05  IES-SAVINGS-RATE             PIC S9(05)V9(02).                   
005800     05  IES-EXPENSE-RATIO            PIC S9(05)V9(02).                   
005900     05  FILLER                       PIC X(30).                          
006000*    ------------------------------------------------------- *            
006100*    DETAIL-TYPE OCCURRENCE - ADDS THE "MMMMMMMMM CCYY" MONTH *           
006200*    LABEL AHEAD OF THE SAME FIVE SUMMARY FIGURES, USED BY    *           
006300*    THE MONTHLY INCOME/EXPENSE SERIES REPORT (ADDED 06/22/   *           
006400*    03, SGB).                                                *           
006500*    ------------------------------------------------------- *            
006600 01  DETAIL-RECORD-AREA REDEFINES INCOME-EXPENSE-SUMMARY.                 
006700     05  FILLER                       PIC X(01).                          
006800     05  IES-MONTH-LABEL              PIC X(15).                          
006900     05  IES-MONTHLY-INCOME           PIC S9(13)V9(02).                   
007000     05  IES-MONTHLY-EXPENSES         PIC S9(13)V9(02).                   
007100     05  IES-MONTHLY-NET              PIC S9(13)V9(02).                   
007200     05  FILLER                       PIC X(15).                          
007300*    ------------------------------------------------------- *            
007400*    ALTERNATE VIEW - SAVINGS RATE / EXPENSE RATIO SPLIT      *           
007500*    INTO WHOLE AND FRACTIONAL PARTS FOR THE "NNN.NN%"        *           
007600*    REPORT EDIT (ADDED 09/30/07, SGB).                       *           
007700*    ------------------------------------------------------- *            
007800 01  IES-PCT-BROKEN-DOWN REDEFINES INCOME-EXPENSE-SUMMARY.                
007900     05  FILLER                       PIC X(40).                          
008000     05  IES-SVGS-WHOLE-PART          PIC S9(05).                         
008100     05  IES-SVGS-FRACTION-PART       PIC 9(02).                          
008200     05  IES-EXPR-WHOLE-PART          PIC S9(05).                         
008300     05  IES-EXPR-FRACTION-PART       PIC 9(02).                          
008400     05  FILLER                       PIC X(16).                          
008500 WORKING-STORAGE SECTION.                                                 
008600 01  WS-IES-FILE-STATUS               PIC X(02).                          
008700 01  WS-IES-RECORD-LEN-CT             PIC 9(04) COMP VALUE 61.            
008800 PROCEDURE DIVISION.                                                      
008900 000-STUB-EXIT.                                                           
009000*    LAYOUT-ONLY MEMBER - NOT EXECUTED AS A JOB STEP.                     
009100     STOP RUN.                                                            
