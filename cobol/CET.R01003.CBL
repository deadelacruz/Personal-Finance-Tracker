000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CATEGORY-EXPENSE-TREND.                                     
000300 AUTHOR.  R. T. KOWALSKI.                                                 
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  03/09/1993.                                               
000600 DATE-COMPILED.  03/09/1993.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS JOB BUILDS A MONTH-BY-MONTH CATEGORY EXPENSE TREND     *          
001000*  TABLE FOR ONE MEMBER.  THE CONTROL CARD NAMES THE MONTH     *          
001100*  TO TREAT AS "CURRENT" (CCYYMM) AND HOW MANY MONTHS TO       *          
001200*  LOOK BACK.  FOR EACH MONTH IN THE WINDOW THE MEMBER'S       *          
001300*  EXPENSE TRANSACTIONS ARE GROUPED BY CATEGORY AND SUMMED,    *          
001400*  AND ONE TREND LINE IS WRITTEN PER MONTH/CATEGORY PAIR.      *          
001500***************************************************************           
001600*  CHANGE LOG.                                                            
001700*  --------------------------------------------------------- *            
001800*  03/09/93  RTK  ORIGINAL - SIX-MONTH LOOK-BACK, RE-READ THE  *          
001900*                 TRANSACTION FILE ONCE PER MONTH.             *          
002000*  04/14/94  RTK  LOADED THE MEMBER'S EXPENSE TRANSACTIONS     *          
002100*                 INTO A WORKING-STORAGE TABLE ONCE INSTEAD OF *          
002200*                 REREADING TXNFILE FOR EACH MONTH - TXNFILE   *          
002300*                 HAD GROWN TOO LARGE FOR THE OLD APPROACH.    *          
002400*  08/14/98  CAW  CENTURY WINDOW REVIEW OF THE MONTH-ROLLING   *          
002500*                 ARITHMETIC - Y2K READINESS PROJECT.          *          
002600*  01/05/99  CAW  CONFIRMED CCYYMM FORM THROUGHOUT, ADDED THE  *          
002700*                 FULL LEAP-YEAR TEST FOR FEBRUARY.            *          
002800*  10/09/11  LMN  DOCUMENTED AGAINST THE FULL CATEGORY         *          
002900*                 EXPENSE BATCH SUITE (CEA/CET/CGA/CBC).       *          
003000*  --------------------------------------------------------- *            
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT PARM-CARD-FILE ASSIGN TO "SYSIN"                              
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS WS-PARM-FILE-STATUS.                              
004000     SELECT CATEGORY-MASTER ASSIGN TO "CATFILE"                           
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS WS-CAT-FILE-STATUS.                               
004300     SELECT TRANSACTION-MASTER ASSIGN TO "TXNFILE"                        
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS WS-TXN-FILE-STATUS.                               
004600     SELECT TREND-REPORT ASSIGN TO "CETRPT"                               
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WS-CET-FILE-STATUS.                               
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  PARM-CARD-FILE                                                       
005200     LABEL RECORDS ARE STANDARD.                                          
005300 01  PARM-CARD-RECORD.                                                    
005400     05  PARM-USER-ID                 PIC 9(09).                          
005500     05  PARM-CURRENT-CCYYMM          PIC 9(06).                          
005600     05  PARM-MONTHS-BACK-CT          PIC 9(02).                          
005700     05  FILLER                       PIC X(63).                          
005800 FD  CATEGORY-MASTER                                                      
005900     LABEL RECORDS ARE STANDARD.                                          
006000 01  CATEGORY-RECORD.                                                     
006100     05  CAT-ID                       PIC 9(09).                          
006200     05  FILLER                       PIC X(636).                         
006300 FD  TRANSACTION-MASTER                                                   
006400     LABEL RECORDS ARE STANDARD.                                          
006500 01  TRANSACTION-RECORD.                                                  
006600     05  TXN-ID                       PIC 9(09).                          
006700     05  TXN-USER-ID                  PIC 9(09).                          
006800     05  TXN-DESCRIPTION              PIC X(255).                         
006900     05  TXN-AMOUNT                   PIC S9(13)V9(02).                   
007000     05  TXN-TYPE-CDE                 PIC X(01).                          
007100         88  TXN-IS-EXPENSE                VALUE "E".                     
007200     05  TXN-DATE                     PIC 9(08).                          
007300     05  TXN-TIME                     PIC 9(06).                          
007400     05  TXN-NOTES                    PIC X(500).                         
007500     05  TXN-CATEGORY-ID              PIC 9(09).                          
007550     05  FILLER                       PIC X(15).                          
007600 FD  TREND-REPORT                                                         
007700     LABEL RECORDS ARE STANDARD.                                          
007800 01  CET-DETAIL-LINE.                                                     
007900     05  CET-MONTH-LABEL              PIC X(10).                          
008000     05  FILLER                       PIC X(02).                          
008100     05  CET-CATEGORY-NAME            PIC X(30).                          
008200     05  FILLER                       PIC X(02).                          
008300     05  CET-AMOUNT                   PIC Z,ZZZ,ZZZ,ZZ9.99-.              
008400     05  FILLER                       PIC X(24).                          
008500 WORKING-STORAGE SECTION.                                                 
008600 01  WS-FILE-STATUSES.                                                    
008700     05  WS-PARM-FILE-STATUS          PIC X(02).                          
008800     05  WS-CAT-FILE-STATUS           PIC X(02).                          
008900     05  WS-TXN-FILE-STATUS           PIC X(02).                          
009000     05  WS-CET-FILE-STATUS           PIC X(02).                          
009050     05  FILLER              PIC X(01).                                   
009100 01  WS-SWITCHES.                                                         
009200     05  WS-CAT-EOF-SW                PIC X(01) VALUE "N".                
009300         88  CAT-EOF                      VALUE "Y".                      
009400     05  WS-TXN-EOF-SW                PIC X(01) VALUE "N".                
009500         88  TXN-EOF                      VALUE "Y".                      
009600     05  WS-LEAP-YEAR-SW              PIC X(01) VALUE "N".                
009650     05  FILLER              PIC X(01).                                   
009700         88  WS-IS-LEAP-YEAR               VALUE "Y".                     
009800 01  WS-PARM-AREA.                                                        
009900     05  WS-RUN-USER-ID                PIC 9(09) VALUE ZERO.              
010000     05  WS-CURRENT-CCYYMM             PIC 9(06) VALUE ZERO.              
010100     05  WS-MONTHS-BACK-CT             PIC 9(02) VALUE ZERO.              
010150     05  FILLER              PIC X(01).                                   
010200 01  WS-COUNTERS COMP.                                                    
010300     05  WS-CAT-TABLE-CT               PIC 9(04) VALUE ZERO.              
010400     05  WS-TXN-TABLE-CT               PIC 9(05) VALUE ZERO.              
010500     05  WS-GROUP-CT                   PIC 9(04) VALUE ZERO.              
010600     05  WS-MONTH-NBR                  PIC 9(02) VALUE ZERO.              
010700     05  WS-REMAINDER-WORK             PIC 9(02) VALUE ZERO.              
010800     05  WS-LEAP-QUOTIENT-WORK         PIC 9(04) VALUE ZERO.              
010850     05  FILLER              PIC X(01).                                   
010900 01  WS-TARGET-MONTH-AREA.                                                
011000     05  WS-TARGET-CCYYMM              PIC 9(06) VALUE ZERO.              
011100     05  WS-TARGET-CC                  PIC 9(02) VALUE ZERO.              
011200     05  WS-TARGET-YY                  PIC 9(02) VALUE ZERO.              
011300     05  WS-TARGET-MM                  PIC 9(02) VALUE ZERO.              
011400     05  WS-MONTH-START-DATE           PIC 9(08) VALUE ZERO.              
011500     05  WS-MONTH-END-DATE             PIC 9(08) VALUE ZERO.              
011600     05  WS-MONTH-LAST-DAY             PIC 9(02) VALUE ZERO.              
011700     05  WS-MONTH-LABEL                PIC X(10) VALUE SPACES.            
011800     05  WS-MONTH-CALC-WORK            PIC S9(03) VALUE ZERO.             
011850     05  FILLER              PIC X(01).                                   
011900*    ------------------------------------------------------- *            
012000*    ALTERNATE VIEW - TARGET MONTH SPLIT INTO CENTURY-YEAR    *           
012100*    AND MONTH-ONLY PROJECTIONS, SAME IDEA AS BUD.TIP03'S     *           
012200*    DATE-BROKEN-DOWN REDEFINES (08/14/98, CAW).               *          
012300*    ------------------------------------------------------- *            
012400 01  WS-TARGET-YEAR-VIEW REDEFINES WS-TARGET-MONTH-AREA.                  
012500     05  FILLER                        PIC X(06).                         
012600     05  WS-TARGET-FULL-YEAR           PIC 9(04).                         
012700     05  FILLER                        PIC X(24).                         
012800 01  WS-MONTH-NAME-TABLE-AREA.                                            
012900     05  WS-MONTH-NAME-TABLE OCCURS 12 TIMES                              
012950     05  FILLER              PIC X(01).                                   
013000             PIC X(03).                                                   
013100 01  WS-DAYS-IN-MONTH-TABLE-AREA.                                         
013200     05  WS-DAYS-IN-MONTH-TABLE OCCURS 12 TIMES                           
013250     05  FILLER              PIC X(01).                                   
013300             PIC 9(02).                                                   
013400*    ------------------------------------------------------- *            
013500*    CATEGORY NAME LOOKUP TABLE - LOADED FROM CATFILE.        *           
013600*    ------------------------------------------------------- *            
013700 01  WS-CATEGORY-TABLE.                                                   
013800     05  WS-CAT-TABLE-ENTRY OCCURS 500 TIMES                              
013900             INDEXED BY WS-CAT-IX.                                        
014000         10  WS-CAT-TABLE-ID          PIC 9(09) VALUE 999999999.          
014100         10  WS-CAT-TABLE-NAME        PIC X(100).                         
014150         10  FILLER          PIC X(01).                                   
014200*    ------------------------------------------------------- *            
014300*    ONE ROW PER EXPENSE TRANSACTION FOR THIS USER, LOADED    *           
014400*    ONCE SO THE MONTH LOOP CAN RESCAN IN WORKING STORAGE     *           
014500*    INSTEAD OF REREADING TXNFILE (04/14/94, RTK).             *          
014600*    ------------------------------------------------------- *            
014700 01  WS-TXN-TABLE.                                                        
014800     05  WS-TXN-ENTRY OCCURS 5000 TIMES                                   
014900             INDEXED BY WS-TXN-IX.                                        
015000         10  WS-TXN-TBL-DATE          PIC 9(08).                          
015100         10  WS-TXN-TBL-CAT-ID        PIC 9(09).                          
015200         10  WS-TXN-TBL-AMOUNT        PIC S9(13)V9(02).                   
015250         10  FILLER          PIC X(01).                                   
015300*    ------------------------------------------------------- *            
015400*    ALTERNATE VIEW - DATE-ONLY PROJECTION USED BY THE        *           
015500*    MONTH-WINDOW SELECTION TEST (04/14/94, RTK).              *          
015600*    ------------------------------------------------------- *            
015700 01  WS-TXN-DATE-VIEW REDEFINES WS-TXN-TABLE.                             
015800     05  WS-TXD-ENTRY OCCURS 5000 TIMES                                   
015900             INDEXED BY WS-TXD-IX.                                        
016000         10  WS-TXD-DATE              PIC 9(08).                          
016100         10  FILLER                   PIC X(15).                          
016200*    ------------------------------------------------------- *            
016300*    GROUP TABLE - ONE ENTRY PER CATEGORY FOUND WITHIN THE    *           
016400*    MONTH CURRENTLY BEING ACCUMULATED.  RESET EACH MONTH.    *           
016500*    ------------------------------------------------------- *            
016600 01  WS-GROUP-TABLE.                                                      
016700     05  WS-GRP-ENTRY OCCURS 500 TIMES                                    
016800             INDEXED BY WS-GRP-IX.                                        
016900         10  WS-GRP-CAT-ID            PIC 9(09) VALUE 999999999.          
017000         10  WS-GRP-NAME              PIC X(100).                         
017100         10  WS-GRP-AMOUNT            PIC S9(13)V9(02).                   
017150         10  FILLER          PIC X(01).                                   
017200*    ------------------------------------------------------- *            
017300*    ALTERNATE VIEW - AMOUNT-ONLY PROJECTION, USED WHEN A     *           
017400*    SUPERVISOR RUN NEEDS A QUICK LARGEST-CATEGORY CHECK      *           
017500*    WITHOUT PRINTING THE FULL TREND LINE (09/30/07, SGB).    *           
017600*    ------------------------------------------------------- *            
017700 01  WS-GROUP-AMOUNT-VIEW REDEFINES WS-GROUP-TABLE.                       
017800     05  WS-GAV-ENTRY OCCURS 500 TIMES                                    
017900             INDEXED BY WS-GAV-IX.                                        
018000         10  FILLER                   PIC X(109).                         
018100         10  WS-GAV-AMOUNT            PIC S9(13)V9(02).                   
018200 PROCEDURE DIVISION.                                                      
018300 MAIN-CONTROL.                                                            
018400     PERFORM 100-INITIALIZE                                               
018500        THRU 100-EXIT                                                     
018600     PERFORM 200-PROCESS-ONE-MONTH                                        
018700        THRU 200-EXIT                                                     
018800        VARYING WS-MONTH-NBR FROM 0 BY 1                                  
018900          UNTIL WS-MONTH-NBR NOT LESS THAN WS-MONTHS-BACK-CT              
019000     PERFORM 900-TERMINATE                                                
019100        THRU 900-EXIT                                                     
019200     STOP RUN.                                                            
019300                                                                          
019400 100-INITIALIZE.                                                          
019500     OPEN INPUT PARM-CARD-FILE                                            
019600     READ PARM-CARD-FILE                                                  
019700         AT END                                                           
019800             DISPLAY "MISSING PARM CARD - RUN ABANDONED"                  
019900             STOP RUN                                                     
020000     END-READ                                                             
020100     MOVE PARM-USER-ID TO WS-RUN-USER-ID                                  
020200     MOVE PARM-CURRENT-CCYYMM TO WS-CURRENT-CCYYMM                        
020300     MOVE PARM-MONTHS-BACK-CT TO WS-MONTHS-BACK-CT                        
020400     CLOSE PARM-CARD-FILE                                                 
020500                                                                          
020600     MOVE "JAN" TO WS-MONTH-NAME-TABLE (1)                                
020700     MOVE "FEB" TO WS-MONTH-NAME-TABLE (2)                                
020800     MOVE "MAR" TO WS-MONTH-NAME-TABLE (3)                                
020900     MOVE "APR" TO WS-MONTH-NAME-TABLE (4)                                
021000     MOVE "MAY" TO WS-MONTH-NAME-TABLE (5)                                
021100     MOVE "JUN" TO WS-MONTH-NAME-TABLE (6)                                
021200     MOVE "JUL" TO WS-MONTH-NAME-TABLE (7)                                
021300     MOVE "AUG" TO WS-MONTH-NAME-TABLE (8)                                
021400     MOVE "SEP" TO WS-MONTH-NAME-TABLE (9)                                
021500     MOVE "OCT" TO WS-MONTH-NAME-TABLE (10)                               
021600     MOVE "NOV" TO WS-MONTH-NAME-TABLE (11)                               
021700     MOVE "DEC" TO WS-MONTH-NAME-TABLE (12)                               
021800                                                                          
021900     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (1)                                
022000     MOVE 28 TO WS-DAYS-IN-MONTH-TABLE (2)                                
022100     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (3)                                
022200     MOVE 30 TO WS-DAYS-IN-MONTH-TABLE (4)                                
022300     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (5)                                
022400     MOVE 30 TO WS-DAYS-IN-MONTH-TABLE (6)                                
022500     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (7)                                
022600     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (8)                                
022700     MOVE 30 TO WS-DAYS-IN-MONTH-TABLE (9)                                
022800     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (10)                               
022900     MOVE 30 TO WS-DAYS-IN-MONTH-TABLE (11)                               
023000     MOVE 31 TO WS-DAYS-IN-MONTH-TABLE (12)                               
023100                                                                          
023200     OPEN INPUT CATEGORY-MASTER                                           
023300     PERFORM 110-LOAD-CATEGORY-TABLE                                      
023400        THRU 110-EXIT                                                     
023500       UNTIL CAT-EOF                                                      
023600     CLOSE CATEGORY-MASTER                                                
023700                                                                          
023800     OPEN INPUT TRANSACTION-MASTER                                        
023900     PERFORM 120-LOAD-ONE-TRANSACTION                                     
024000        THRU 120-EXIT                                                     
024100       UNTIL TXN-EOF                                                      
024200     CLOSE TRANSACTION-MASTER                                             
024300                                                                          
024400     OPEN OUTPUT TREND-REPORT.                                            
024500 100-EXIT.                                                                
024600     EXIT.                                                                
024700                                                                          
024800 110-LOAD-CATEGORY-TABLE.                                                 
024900     READ CATEGORY-MASTER                                                 
025000         AT END SET CAT-EOF TO TRUE                                       
025100         NOT AT END                                                       
025200             ADD 1 TO WS-CAT-TABLE-CT                                     
025300             MOVE CAT-ID TO WS-CAT-TABLE-ID (WS-CAT-TABLE-CT)             
025400     END-READ.                                                            
025500 110-EXIT.                                                                
025600     EXIT.                                                                
025700                                                                          
025800 120-LOAD-ONE-TRANSACTION.                                                
025900     READ TRANSACTION-MASTER                                              
026000         AT END SET TXN-EOF TO TRUE                                       
026100         NOT AT END                                                       
026200             IF TXN-USER-ID = WS-RUN-USER-ID                              
026300                 AND TXN-IS-EXPENSE                                       
026400                 ADD 1 TO WS-TXN-TABLE-CT                                 
026500                 MOVE TXN-DATE                                            
026600                     TO WS-TXN-TBL-DATE (WS-TXN-TABLE-CT)                 
026700                 MOVE TXN-CATEGORY-ID                                     
026800                     TO WS-TXN-TBL-CAT-ID (WS-TXN-TABLE-CT)               
026900                 MOVE TXN-AMOUNT                                          
027000                     TO WS-TXN-TBL-AMOUNT (WS-TXN-TABLE-CT)               
027100             END-IF                                                       
027200     END-READ.                                                            
027300 120-EXIT.                                                                
027400     EXIT.                                                                
027500                                                                          
027600 200-PROCESS-ONE-MONTH.                                                   
027700     PERFORM 210-COMPUTE-TARGET-MONTH                                     
027800        THRU 210-EXIT                                                     
027900     PERFORM 220-COMPUTE-MONTH-WINDOW                                     
028000        THRU 220-EXIT                                                     
028100     MOVE ZERO TO WS-GROUP-CT                                             
028200     PERFORM 300-ACCUM-MONTH-CATEGORY                                     
028300        THRU 300-EXIT                                                     
028400        VARYING WS-TXD-IX FROM 1 BY 1                                     
028500          UNTIL WS-TXD-IX > WS-TXN-TABLE-CT                               
028600     IF WS-GROUP-CT NOT EQUAL ZERO                                        
028700         PERFORM 400-WRITE-ONE-MONTH-LINE                                 
028800            THRU 400-EXIT                                                 
028900            VARYING WS-GRP-IX FROM 1 BY 1                                 
029000              UNTIL WS-GRP-IX > WS-GROUP-CT                               
029100     END-IF.                                                              
029200 200-EXIT.                                                                
029300     EXIT.                                                                
029400                                                                          
029500*    ROLL THE "CURRENT" CCYYMM BACK BY WS-MONTH-NBR MONTHS,     *         
029600*    BORROWING A YEAR WHEN THE MONTH GOES BELOW JANUARY.        *         
029700 210-COMPUTE-TARGET-MONTH.                                                
029800     DIVIDE WS-CURRENT-CCYYMM BY 100                                      
029900         GIVING WS-TARGET-CCYYMM                                          
030000         REMAINDER WS-TARGET-MM                                           
030100     COMPUTE WS-MONTH-CALC-WORK = WS-TARGET-MM - WS-MONTH-NBR             
030200     PERFORM 215-BORROW-ONE-YEAR                                          
030300        THRU 215-EXIT                                                     
030400       UNTIL WS-MONTH-CALC-WORK > 0                                       
030500     MOVE WS-MONTH-CALC-WORK TO WS-TARGET-MM                              
030600     COMPUTE WS-TARGET-CCYYMM =                                           
030700         (WS-TARGET-CCYYMM * 100) + WS-TARGET-MM                          
030800     DIVIDE WS-TARGET-CCYYMM BY 10000                                     
030900         GIVING WS-TARGET-CC                                              
031000         REMAINDER WS-TARGET-YY.                                          
031100 210-EXIT.                                                                
031200     EXIT.                                                                
031300                                                                          
031400 215-BORROW-ONE-YEAR.                                                     
031500     ADD 12 TO WS-MONTH-CALC-WORK                                         
031600     SUBTRACT 1 FROM WS-TARGET-CCYYMM.                                    
031700 215-EXIT.                                                                
031800     EXIT.                                                                
031900                                                                          
032000*    COMPUTE THE MONTH'S FIRST/LAST DAY, THE "MMM CCYY" LABEL, *          
032100*    AND FEBRUARY'S LEAP-YEAR ADJUSTMENT.                       *         
032200 220-COMPUTE-MONTH-WINDOW.                                                
032300     COMPUTE WS-MONTH-START-DATE =                                        
032400         (WS-TARGET-CCYYMM * 100) + 1                                     
032500     MOVE WS-DAYS-IN-MONTH-TABLE (WS-TARGET-MM)                           
032600         TO WS-MONTH-LAST-DAY                                             
032700     IF WS-TARGET-MM = 2                                                  
032800         PERFORM 230-TEST-LEAP-YEAR                                       
032900            THRU 230-EXIT                                                 
033000         IF WS-IS-LEAP-YEAR                                               
033100             MOVE 29 TO WS-MONTH-LAST-DAY                                 
033200         END-IF                                                           
033300     END-IF                                                               
033400     COMPUTE WS-MONTH-END-DATE =                                          
033500         (WS-TARGET-CCYYMM * 100) + WS-MONTH-LAST-DAY                     
033600     STRING WS-MONTH-NAME-TABLE (WS-TARGET-MM) DELIMITED SIZE             
033700         " " DELIMITED SIZE                                               
033800         WS-TARGET-FULL-YEAR DELIMITED SIZE                               
033900         INTO WS-MONTH-LABEL.                                             
034000 220-EXIT.                                                                
034100     EXIT.                                                                
034200                                                                          
034300*    LEAP YEAR - DIVISIBLE BY 4, AND NOT BY 100 UNLESS ALSO     *         
034400*    BY 400 (THE USUAL GREGORIAN TEST, NO INTRINSIC FUNCTION).  *         
034500 230-TEST-LEAP-YEAR.                                                      
034600     SET WS-IS-LEAP-YEAR TO FALSE                                         
034700     DIVIDE WS-TARGET-FULL-YEAR BY 4                                      
034800         GIVING WS-LEAP-QUOTIENT-WORK                                     
034900         REMAINDER WS-REMAINDER-WORK                                      
035000     IF WS-REMAINDER-WORK = ZERO                                          
035100         SET WS-IS-LEAP-YEAR TO TRUE                                      
035200         DIVIDE WS-TARGET-FULL-YEAR BY 100                                
035300             GIVING WS-LEAP-QUOTIENT-WORK                                 
035400             REMAINDER WS-REMAINDER-WORK                                  
035500         IF WS-REMAINDER-WORK = ZERO                                      
035600             SET WS-IS-LEAP-YEAR TO FALSE                                 
035700             DIVIDE WS-TARGET-FULL-YEAR BY 400                            
035800                 GIVING WS-LEAP-QUOTIENT-WORK                             
035900                 REMAINDER WS-REMAINDER-WORK                              
036000             IF WS-REMAINDER-WORK = ZERO                                  
036100                 SET WS-IS-LEAP-YEAR TO TRUE                              
036200             END-IF                                                       
036300         END-IF                                                           
036400     END-IF.                                                              
036500 230-EXIT.                                                                
036600     EXIT.                                                                
036700                                                                          
036800*    FOLD ONE IN-WINDOW EXPENSE TRANSACTION INTO ITS CATEGORY  *          
036900*    GROUP FOR THE MONTH NOW BEING ACCUMULATED.                *          
037000 300-ACCUM-MONTH-CATEGORY.                                                
037100     IF WS-TXD-DATE (WS-TXD-IX) NOT LESS THAN WS-MONTH-START-DATE         
037200         AND WS-TXD-DATE (WS-TXD-IX) NOT GREATER                          
037300                 THAN WS-MONTH-END-DATE                                   
037400         PERFORM 310-FIND-OR-ADD-GROUP                                    
037500            THRU 310-EXIT                                                 
037600         ADD WS-TXN-TBL-AMOUNT (WS-TXD-IX)                                
037700             TO WS-GRP-AMOUNT (WS-GRP-IX)                                 
037800     END-IF.                                                              
037900 300-EXIT.                                                                
038000     EXIT.                                                                
038100                                                                          
038200 310-FIND-OR-ADD-GROUP.                                                   
038300     SET WS-GRP-IX TO 1                                                   
038400     SEARCH WS-GRP-ENTRY                                                  
038500         AT END                                                           
038600             PERFORM 320-ADD-NEW-GROUP                                    
038700                THRU 320-EXIT                                             
038800         WHEN WS-GRP-CAT-ID (WS-GRP-IX)                                   
038900                 = WS-TXN-TBL-CAT-ID (WS-TXD-IX)                          
039000             CONTINUE                                                     
039100     END-SEARCH.                                                          
039200 310-EXIT.                                                                
039300     EXIT.                                                                
039400                                                                          
039500 320-ADD-NEW-GROUP.                                                       
039600     ADD 1 TO WS-GROUP-CT                                                 
039700     SET WS-GRP-IX TO WS-GROUP-CT                                         
039800     MOVE WS-TXN-TBL-CAT-ID (WS-TXD-IX)                                   
039900         TO WS-GRP-CAT-ID (WS-GRP-IX)                                     
040000     MOVE ZERO TO WS-GRP-AMOUNT (WS-GRP-IX)                               
040100     IF WS-TXN-TBL-CAT-ID (WS-TXD-IX) = ZERO                              
040200         MOVE "Uncategorized" TO WS-GRP-NAME (WS-GRP-IX)                  
040300     ELSE                                                                 
040400         PERFORM 325-LOOK-UP-CATEGORY-NAME                                
040500            THRU 325-EXIT                                                 
040600     END-IF.                                                              
040700 320-EXIT.                                                                
040800     EXIT.                                                                
040900                                                                          
041000 325-LOOK-UP-CATEGORY-NAME.                                               
041100     MOVE SPACES TO WS-GRP-NAME (WS-GRP-IX)                               
041200     SET WS-CAT-IX TO 1                                                   
041300     SEARCH WS-CAT-TABLE-ENTRY                                            
041400         AT END                                                           
041500             MOVE "Uncategorized" TO WS-GRP-NAME (WS-GRP-IX)              
041600         WHEN WS-CAT-TABLE-ID (WS-CAT-IX)                                 
041700                 = WS-TXN-TBL-CAT-ID (WS-TXD-IX)                          
041800             MOVE WS-CAT-TABLE-NAME (WS-CAT-IX)                           
041900                 TO WS-GRP-NAME (WS-GRP-IX)                               
042000     END-SEARCH.                                                          
042100 325-EXIT.                                                                
042200     EXIT.                                                                
042300                                                                          
042400 400-WRITE-ONE-MONTH-LINE.                                                
042500     MOVE WS-MONTH-LABEL TO CET-MONTH-LABEL                               
042600     MOVE WS-GRP-NAME (WS-GRP-IX) TO CET-CATEGORY-NAME                    
042700     MOVE WS-GRP-AMOUNT (WS-GRP-IX) TO CET-AMOUNT                         
042800     WRITE CET-DETAIL-LINE.                                               
042900 400-EXIT.                                                                
043000     EXIT.                                                                
043100                                                                          
043200 900-TERMINATE.                                                           
043300     CLOSE TREND-REPORT                                                   
043400     DISPLAY "MONTHS PROCESSED..........: " WS-MONTHS-BACK-CT             
043500     DISPLAY "TRANSACTIONS CONSIDERED...: " WS-TXN-TABLE-CT.              
043600 900-EXIT.                                                                
043700     EXIT.                                                                
