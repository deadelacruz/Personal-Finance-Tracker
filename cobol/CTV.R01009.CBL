000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CATEGORY-VALIDATION.                                        
000300 AUTHOR.  J. H. LARABEE.                                                  
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  03/28/1984.                                               
000600 DATE-COMPILED.  03/28/1984.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS JOB EDITS A BATCH OF CATEGORY ADD/CHANGE REQUESTS     *           
001000*  (CATEDIT) AGAINST THE CATEGORY MASTER (CATFILE) AND, WHEN  *           
001100*  THE CONTROL CARD ASKS FOR IT, SEEDS THE TWELVE STANDARD    *           
001200*  CATEGORIES FOR A NEWLY ENROLLED MEMBER.  ACCEPTED REQUESTS *           
001300*  ARE WRITTEN TO CATFILE; REJECTED REQUESTS ARE LISTED TO    *           
001400*  SYSOUT WITH A REASON CODE FOR THE DATA ENTRY UNIT.         *           
001500***************************************************************           
001600*  CHANGE LOG.                                                            
001700*  --------------------------------------------------------- *            
001800*  03/28/84  JHL  ORIGINAL - NAME-REQUIRED EDIT ONLY.         *           
001900*  11/19/87  RTK  ADDED DUPLICATE-NAME EDIT (300-EDIT-        *           
002000*                 CATEGORY-DUP) PER MEMBER SERVICES REQUEST   *           
002100*                 NO. 4802 - TWO CATEGORIES SAME NAME CAUSED  *           
002200*                 A MISPOSTED BUDGET LAST QUARTER.             *          
002300*  01/23/91  MPD  ADDED THE DEFAULT-CATEGORY SEED LIST FOR     *          
002400*                 NEW ENROLLMENTS (400-LOAD-DEFAULT-           *          
002500*                 CATEGORIES) - REQUEST NO. 5502.              *          
002600*  08/14/98  CAW  Y2K READINESS - NO DATE FIELDS ON THIS       *          
002700*                 RECORD, REVIEWED AND CLOSED NO CHANGE.       *          
002800*  10/09/11  LMN  DOCUMENTED AGAINST THE CATEGORY EXPENSE      *          
002900*                 AND BUDGET VALIDATION BATCH SUITE.           *          
003000*  --------------------------------------------------------- *            
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT PARM-CARD-FILE ASSIGN TO "SYSIN"                              
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS WS-PARM-FILE-STATUS.                              
004000     SELECT CATEGORY-EDIT-FILE ASSIGN TO "CATEDIT"                        
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS WS-EDIT-FILE-STATUS.                              
004300     SELECT CATEGORY-MASTER ASSIGN TO "CATFILE"                           
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS WS-CAT-FILE-STATUS.                               
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  PARM-CARD-FILE                                                       
004900     LABEL RECORDS ARE STANDARD.                                          
005000 01  PARM-CARD-RECORD.                                                    
005100     05  PARM-RUN-MODE                PIC X(01).                          
005200         88  PARM-MODE-VALIDATE           VALUE "V".                      
005300         88  PARM-MODE-SEED                VALUE "S".                     
005400     05  PARM-USER-ID                 PIC 9(09).                          
005500     05  FILLER                       PIC X(70).                          
005600 FD  CATEGORY-EDIT-FILE                                                   
005700     LABEL RECORDS ARE STANDARD.                                          
005800 01  CATEGORY-EDIT-RECORD.                                                
005900     05  CATEDIT-ACTION-CDE           PIC X(01).                          
006000         88  CATEDIT-IS-ADD                VALUE "A".                     
006100         88  CATEDIT-IS-UPDATE             VALUE "U".                     
006200     05  CATEDIT-CAT-ID               PIC 9(09).                          
006300     05  CATEDIT-USER-ID              PIC 9(09).                          
006400     05  CATEDIT-NAME                 PIC X(100).                         
006500     05  CATEDIT-DESCRIPTION          PIC X(500).                         
006600     05  CATEDIT-COLOR-CDE            PIC X(07).                          
006700     05  FILLER                       PIC X(29).                          
006800*    ------------------------------------------------------- *            
006900*    ALTERNATE VIEW - NAME FIELD SPLIT SO A BLANK-AFTER-TRIM  *           
007000*    TEST CAN WALK THE FIELD ONE CHARACTER SET AT A TIME      *           
007100*    (200-EDIT-CATEGORY-NAME, ADDED 03/28/84).                *           
007200*    ------------------------------------------------------- *            
007300 01  CATEDIT-NAME-BROKEN-DOWN REDEFINES CATEGORY-EDIT-RECORD.             
007400     05  FILLER                       PIC X(19).                          
007500     05  CATEDIT-NAME-1ST-CHAR        PIC X(01).                          
007600     05  CATEDIT-NAME-REMAINDER       PIC X(99).                          
007700     05  FILLER                       PIC X(536).                         
007800 FD  CATEGORY-MASTER                                                      
007900     LABEL RECORDS ARE STANDARD.                                          
008000 01  CATEGORY-RECORD.                                                     
008100     05  CAT-ID                       PIC 9(09).                          
008200     05  CAT-USER-ID                  PIC 9(09).                          
008300     05  CAT-NAME                     PIC X(100).                         
008400     05  CAT-DESCRIPTION              PIC X(500).                         
008500     05  CAT-COLOR-CDE                PIC X(07).                          
008600     05  CAT-IS-ACTIVE-SW             PIC X(01).                          
008700         88  CAT-ACTIVE                    VALUE "Y".                     
008800         88  CAT-INACTIVE                  VALUE "N".                     
008900     05  FILLER                       PIC X(20).                          
009000*    ------------------------------------------------------- *            
009100*    ALTERNATE VIEW - DEFAULT COLOR SUBSTITUTED WHEN A SEED   *           
009200*    ROW ARRIVES WITH NO COLOR OF ITS OWN (01/23/91, MPD).    *           
009300*    ------------------------------------------------------- *            
009400 01  CAT-DEFAULT-COLOR-VIEW REDEFINES CATEGORY-RECORD.                    
009500     05  FILLER                       PIC X(218).                         
009600     05  CAT-DFLT-COLOR-VIEW-CDE      PIC X(07).                          
009700     05  FILLER                       PIC X(415).                         
009800 WORKING-STORAGE SECTION.                                                 
009900 01  WS-FILE-STATUSES.                                                    
010000     05  WS-PARM-FILE-STATUS          PIC X(02).                          
010100     05  WS-EDIT-FILE-STATUS          PIC X(02).                          
010200     05  WS-CAT-FILE-STATUS           PIC X(02).                          
010250     05  FILLER              PIC X(01).                                   
010300 01  WS-SWITCHES.                                                         
010400     05  WS-EDIT-EOF-SW               PIC X(01) VALUE "N".                
010500         88  EDIT-EOF                     VALUE "Y".                      
010600     05  WS-CAT-EOF-SW                PIC X(01) VALUE "N".                
010700         88  CAT-EOF                      VALUE "Y".                      
010800     05  WS-EDIT-VALID-SW             PIC X(01) VALUE "Y".                
010850     05  FILLER              PIC X(01).                                   
010900         88  EDIT-IS-VALID                VALUE "Y".                      
011000         88  EDIT-IS-INVALID               VALUE "N".                     
011100 01  WS-COUNTERS COMP.                                                    
011200     05  WS-EDITS-READ-CT             PIC 9(05) VALUE ZERO.               
011300     05  WS-EDITS-ACCEPTED-CT         PIC 9(05) VALUE ZERO.               
011400     05  WS-EDITS-REJECTED-CT         PIC 9(05) VALUE ZERO.               
011500     05  WS-NEXT-CAT-ID               PIC 9(09) VALUE ZERO.               
011600     05  WS-CAT-TABLE-CT              PIC 9(04) VALUE ZERO.               
011700     05  WS-SEED-IX                   PIC 9(02) VALUE ZERO.               
011750     05  FILLER              PIC X(01).                                   
011800*    ------------------------------------------------------- *            
011900*    CATEGORY LOOKUP TABLE - ONE ENTRY PER EXISTING CATEGORY, *           
012000*    LOADED FROM CATFILE, USED BY 300-EDIT-CATEGORY-DUP.      *           
012100*    ------------------------------------------------------- *            
012200 01  WS-CATEGORY-TABLE.                                                   
012300     05  WS-CAT-TABLE-ENTRY OCCURS 500 TIMES                              
012400             INDEXED BY WS-CAT-IX.                                        
012500         10  WS-CAT-TABLE-ID          PIC 9(09).                          
012600         10  WS-CAT-TABLE-USER-ID     PIC 9(09).                          
012700         10  WS-CAT-TABLE-NAME        PIC X(100).                         
012750         10  FILLER          PIC X(01).                                   
012800*    ------------------------------------------------------- *            
012900*    ALTERNATE VIEW - NAME-ONLY PROJECTION OF THE CATEGORY    *           
013000*    TABLE FOR A DUPLICATE-NAME-ONLY RESCAN (11/19/87, RTK).  *           
013100*    ------------------------------------------------------- *            
013200 01  WS-CATEGORY-NAME-VIEW REDEFINES WS-CATEGORY-TABLE.                   
013300     05  WS-CAT-NM-ENTRY OCCURS 500 TIMES                                 
013400             INDEXED BY WS-CAT-NM-IX.                                     
013500         10  FILLER                   PIC X(18).                          
013600         10  WS-CAT-NM-ONLY           PIC X(100).                         
013700*    ------------------------------------------------------- *            
013800*    RULE 12 - DEFAULT CATEGORY SEED LIST, TWELVE FIXED ROWS, *           
013900*    LOADED PROCEDURALLY BY 405-BUILD-DEFAULT-TABLE.          *           
014000*    ------------------------------------------------------- *            
014100 01  WS-DEFAULT-CATEGORY-TABLE.                                           
014200     05  WS-DFLT-CAT-ENTRY OCCURS 12 TIMES                                
014300             INDEXED BY WS-DFLT-IX.                                       
014400         10  WS-DFLT-CAT-NAME         PIC X(20).                          
014500         10  WS-DFLT-CAT-DESCRIPTION  PIC X(30).                          
014550         10  FILLER          PIC X(01).                                   
014600 PROCEDURE DIVISION.                                                      
014700 MAIN-CONTROL.                                                            
014800     PERFORM 100-INITIALIZE                                               
014900        THRU 100-EXIT                                                     
015000     IF PARM-MODE-SEED                                                    
015100         PERFORM 400-LOAD-DEFAULT-CATEGORIES                              
015200            THRU 400-EXIT                                                 
015300     ELSE                                                                 
015400         PERFORM 200-PROCESS-ONE-EDIT                                     
015500            THRU 200-EXIT                                                 
015600           UNTIL EDIT-EOF                                                 
015700     END-IF                                                               
015800     PERFORM 900-TERMINATE                                                
015900        THRU 900-EXIT                                                     
016000     STOP RUN.                                                            
016100                                                                          
016200 100-INITIALIZE.                                                          
016300     OPEN INPUT PARM-CARD-FILE                                            
016400     READ PARM-CARD-FILE                                                  
016500         AT END SET PARM-MODE-VALIDATE TO TRUE                            
016600     END-READ                                                             
016700     CLOSE PARM-CARD-FILE                                                 
016800                                                                          
016900     MOVE ZERO TO WS-NEXT-CAT-ID                                          
017000     OPEN INPUT CATEGORY-MASTER                                           
017100     PERFORM 110-LOAD-CATEGORY-TABLE                                      
017200        THRU 110-EXIT                                                     
017300       UNTIL CAT-EOF                                                      
017400     CLOSE CATEGORY-MASTER                                                
017500                                                                          
017600     OPEN EXTEND CATEGORY-MASTER                                          
017700                                                                          
017800     IF NOT PARM-MODE-SEED                                                
017900         OPEN INPUT CATEGORY-EDIT-FILE                                    
018000         READ CATEGORY-EDIT-FILE                                          
018100             AT END SET EDIT-EOF TO TRUE                                  
018200         END-READ                                                         
018300     END-IF.                                                              
018400 100-EXIT.                                                                
018500     EXIT.                                                                
018600                                                                          
018700 110-LOAD-CATEGORY-TABLE.                                                 
018800     READ CATEGORY-MASTER                                                 
018900         AT END SET CAT-EOF TO TRUE                                       
019000         NOT AT END                                                       
019100             ADD 1 TO WS-CAT-TABLE-CT                                     
019200             MOVE CAT-ID TO WS-CAT-TABLE-ID (WS-CAT-TABLE-CT)             
019300             MOVE CAT-USER-ID                                             
019400                 TO WS-CAT-TABLE-USER-ID (WS-CAT-TABLE-CT)                
019500             MOVE CAT-NAME TO WS-CAT-TABLE-NAME (WS-CAT-TABLE-CT)         
019600             IF CAT-ID NOT LESS THAN WS-NEXT-CAT-ID                       
019700                 COMPUTE WS-NEXT-CAT-ID = CAT-ID + 1                      
019800             END-IF                                                       
019900     END-READ.                                                            
020000 110-EXIT.                                                                
020100     EXIT.                                                                
020200                                                                          
020300 200-PROCESS-ONE-EDIT.                                                    
020400     ADD 1 TO WS-EDITS-READ-CT                                            
020500     SET EDIT-IS-VALID TO TRUE                                            
020600     PERFORM 200-EDIT-CATEGORY-NAME                                       
020700        THRU 200-EXIT-EDIT-NAME                                           
020800     PERFORM 300-EDIT-CATEGORY-DUP                                        
020900        THRU 300-EXIT                                                     
021000     IF EDIT-IS-VALID                                                     
021100         ADD 1 TO WS-EDITS-ACCEPTED-CT                                    
021200         MOVE CATEDIT-CAT-ID TO CAT-ID                                    
021300         IF CATEDIT-IS-ADD                                                
021400             MOVE WS-NEXT-CAT-ID TO CAT-ID                                
021500             ADD 1 TO WS-NEXT-CAT-ID                                      
021600         END-IF                                                           
021700         MOVE CATEDIT-USER-ID TO CAT-USER-ID                              
021800         MOVE CATEDIT-NAME TO CAT-NAME                                    
021900         MOVE CATEDIT-DESCRIPTION TO CAT-DESCRIPTION                      
022000         MOVE CATEDIT-COLOR-CDE TO CAT-COLOR-CDE                          
022100         IF CAT-COLOR-CDE = SPACES                                        
022200             MOVE "#6C757D" TO CAT-COLOR-CDE                              
022300         END-IF                                                           
022400         SET CAT-ACTIVE TO TRUE                                           
022500         WRITE CATEGORY-RECORD                                            
022600     ELSE                                                                 
022700         ADD 1 TO WS-EDITS-REJECTED-CT                                    
022800         DISPLAY "REJECTED - " CATEDIT-NAME                               
022900     END-IF                                                               
023000     READ CATEGORY-EDIT-FILE                                              
023100         AT END SET EDIT-EOF TO TRUE                                      
023200     END-READ.                                                            
023300 200-EXIT.                                                                
023400     EXIT.                                                                
023500                                                                          
023600*    ------------------------------------------------------- *            
023700*    RULE 3 - CATEGORY VALIDATION, NAME REQUIRED PART.        *           
023800*    ------------------------------------------------------- *            
023900 200-EDIT-CATEGORY-NAME.                                                  
024000     IF CATEDIT-NAME = SPACES                                             
024100         SET EDIT-IS-INVALID TO TRUE                                      
024200     END-IF                                                               
024300     IF CATEDIT-USER-ID = ZERO                                            
024400         SET EDIT-IS-INVALID TO TRUE                                      
024500     END-IF.                                                              
024600 200-EXIT-EDIT-NAME.                                                      
024700     EXIT.                                                                
024800                                                                          
024900*    ------------------------------------------------------- *            
025000*    RULE 3 - CATEGORY VALIDATION, DUPLICATE-NAME PART.       *           
025100*    EXCLUDES THE RECORD BEING UPDATED FROM THE DUP TEST.     *           
025200*    ------------------------------------------------------- *            
025300 300-EDIT-CATEGORY-DUP.                                                   
025400     PERFORM 310-TEST-ONE-TABLE-ENTRY                                     
025500        THRU 310-EXIT                                                     
025600        VARYING WS-CAT-IX FROM 1 BY 1                                     
025700          UNTIL WS-CAT-IX > WS-CAT-TABLE-CT.                              
025800 300-EXIT.                                                                
025900     EXIT.                                                                
026000                                                                          
026100 310-TEST-ONE-TABLE-ENTRY.                                                
026200     IF WS-CAT-TABLE-USER-ID (WS-CAT-IX) = CATEDIT-USER-ID                
026300         AND WS-CAT-TABLE-NAME (WS-CAT-IX) = CATEDIT-NAME                 
026400         AND WS-CAT-TABLE-ID (WS-CAT-IX) NOT EQUAL CATEDIT-CAT-ID         
026500         SET EDIT-IS-INVALID TO TRUE                                      
026600     END-IF.                                                              
026700 310-EXIT.                                                                
026800     EXIT.                                                                
026900                                                                          
027000*    ------------------------------------------------------- *            
027100*    RULE 12 - SEED THE TWELVE DEFAULT CATEGORIES FOR THE     *           
027200*    MEMBER NAMED ON THE CONTROL CARD.                        *           
027300*    ------------------------------------------------------- *            
027400 400-LOAD-DEFAULT-CATEGORIES.                                             
027500     PERFORM 405-BUILD-DEFAULT-TABLE                                      
027600        THRU 405-EXIT                                                     
027700     PERFORM 410-WRITE-ONE-DEFAULT-CATEGORY                               
027800        THRU 410-EXIT                                                     
027900        VARYING WS-DFLT-IX FROM 1 BY 1                                    
028000          UNTIL WS-DFLT-IX > 12.                                          
028100 400-EXIT.                                                                
028200     EXIT.                                                                
028300                                                                          
028400*    ------------------------------------------------------- *            
028500*    THE TWELVE ROWS ARE LOADED ONE MOVE PAIR AT A TIME       *           
028600*    RATHER THAN BY VALUE CLAUSE SO THE NAME/DESCRIPTION      *           
028700*    TEXT IS NOT SPLIT ACROSS CONTINUATION CARDS.             *           
028800*    ------------------------------------------------------- *            
028900 405-BUILD-DEFAULT-TABLE.                                                 
029000     MOVE "Food & Dining"      TO WS-DFLT-CAT-NAME (1)                    
029100     MOVE "Everyday meals and groceries"                                  
029200                                TO WS-DFLT-CAT-DESCRIPTION (1)            
029300     MOVE "Transportation"     TO WS-DFLT-CAT-NAME (2)                    
029400     MOVE "Fuel, transit and vehicle costs"                               
029500                                TO WS-DFLT-CAT-DESCRIPTION (2)            
029600     MOVE "Entertainment"      TO WS-DFLT-CAT-NAME (3)                    
029700     MOVE "Movies, games and hobbies"                                     
029800                                TO WS-DFLT-CAT-DESCRIPTION (3)            
029900     MOVE "Shopping"           TO WS-DFLT-CAT-NAME (4)                    
030000     MOVE "Clothing, electronics and other goods"                         
030100                                TO WS-DFLT-CAT-DESCRIPTION (4)            
030200     MOVE "Bills & Utilities"  TO WS-DFLT-CAT-NAME (5)                    
030300     MOVE "Recurring household expenses"                                  
030400                                TO WS-DFLT-CAT-DESCRIPTION (5)            
030500     MOVE "Healthcare"         TO WS-DFLT-CAT-NAME (6)                    
030600     MOVE "Medical, dental and pharmacy costs"                            
030700                                TO WS-DFLT-CAT-DESCRIPTION (6)            
030800     MOVE "Education"          TO WS-DFLT-CAT-NAME (7)                    
030900     MOVE "Tuition, books and course fees"                                
031000                                TO WS-DFLT-CAT-DESCRIPTION (7)            
031100     MOVE "Travel"             TO WS-DFLT-CAT-NAME (8)                    
031200     MOVE "Trips, lodging and transit fares"                              
031300                                TO WS-DFLT-CAT-DESCRIPTION (8)            
031400     MOVE "Salary"             TO WS-DFLT-CAT-NAME (9)                    
031500     MOVE "Regular employment income"                                     
031600                                TO WS-DFLT-CAT-DESCRIPTION (9)            
031700     MOVE "Freelance"          TO WS-DFLT-CAT-NAME (10)                   
031800     MOVE "Contract and gig income"                                       
031900                                TO WS-DFLT-CAT-DESCRIPTION (10)           
032000     MOVE "Investment"         TO WS-DFLT-CAT-NAME (11)                   
032100     MOVE "Dividends, interest and capital gains"                         
032200                                TO WS-DFLT-CAT-DESCRIPTION (11)           
032300     MOVE "Other"              TO WS-DFLT-CAT-NAME (12)                   
032400     MOVE "All other income or expense"                                   
032500                                TO WS-DFLT-CAT-DESCRIPTION (12).          
032600 405-EXIT.                                                                
032700     EXIT.                                                                
032800                                                                          
032900 410-WRITE-ONE-DEFAULT-CATEGORY.                                          
033000     MOVE WS-NEXT-CAT-ID TO CAT-ID                                        
033100     ADD 1 TO WS-NEXT-CAT-ID                                              
033200     MOVE PARM-USER-ID TO CAT-USER-ID                                     
033300     MOVE WS-DFLT-CAT-NAME (WS-DFLT-IX) TO CAT-NAME                       
033400     MOVE WS-DFLT-CAT-DESCRIPTION (WS-DFLT-IX) TO CAT-DESCRIPTION         
033500     MOVE "#6C757D" TO CAT-COLOR-CDE                                      
033600     SET CAT-ACTIVE TO TRUE                                               
033700     WRITE CATEGORY-RECORD                                                
033800     ADD 1 TO WS-EDITS-ACCEPTED-CT.                                       
033900 410-EXIT.                                                                
034000     EXIT.                                                                
034100                                                                          
034200 900-TERMINATE.                                                           
034300     CLOSE CATEGORY-MASTER                                                
034400     IF NOT PARM-MODE-SEED                                                
034500         CLOSE CATEGORY-EDIT-FILE                                         
034600     END-IF                                                               
034700     DISPLAY "CATEGORY REQUESTS READ....: " WS-EDITS-READ-CT              
034800     DISPLAY "CATEGORY REQUESTS ACCEPTED: " WS-EDITS-ACCEPTED-CT          
034900     DISPLAY "CATEGORY REQUESTS REJECTED: " WS-EDITS-REJECTED-CT.         
035000 900-EXIT.                                                                
035100     EXIT.                                                                
