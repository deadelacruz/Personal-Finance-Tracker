000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CATEGORY-EXPENSE-ANALYSIS.                                  
000300 AUTHOR.  R. T. KOWALSKI.                                                 
000400 INSTALLATION.  MEMBER SERVICES DATA CENTER.                              
000500 DATE-WRITTEN.  02/18/1993.                                               
000600 DATE-COMPILED.  02/18/1993.                                              
000700 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.                             
000800***************************************************************           
000900*  THIS JOB GROUPS ONE MEMBER'S EXPENSE TRANSACTIONS BY        *          
001000*  CATEGORY FOR A GIVEN DATE WINDOW, COMPUTES EACH CATEGORY'S  *          
001100*  SHARE OF TOTAL EXPENSES AND ITS AVERAGE TRANSACTION SIZE,   *          
001200*  SORTS THE GROUPS DESCENDING BY AMOUNT, WRITES THE           *          
001300*  CATEGORY-EXPENSE-REPORT (OPTIONALLY TRUNCATED TO THE TOP    *          
001400*  N CATEGORIES ON THE CONTROL CARD), AND RUNS THE SPENDING-   *          
001500*  PATTERN INSIGHT RULES AGAINST THE COMPLETE (UNTRUNCATED)    *          
001600*  ANALYSIS.                                                    *         
001700***************************************************************           
001800*  CHANGE LOG.                                                            
001900*  --------------------------------------------------------- *            
002000*  02/18/93  RTK  ORIGINAL - GROUP, SUM, PERCENTAGE AND        *          
002100*                 DESCENDING SORT ONLY, NO INSIGHTS.           *          
002200*  05/06/94  RTK  ADDED THE TOP-N TRUNCATION OPTION ON THE     *          
002300*                 CONTROL CARD PER MEMBER SERVICES REQUEST     *          
002400*                 NO. 5820 (TOP SPENDING CATEGORIES SCREEN).   *          
002500*  08/14/98  CAW  CENTURY WINDOW REVIEW OF THE DATE-RANGE      *          
002600*                 SELECTION LOGIC - Y2K READINESS PROJECT.     *          
002700*  01/05/99  CAW  CONFIRMED CCYYMMDD FORM THROUGHOUT.          *          
002800*  09/30/07  SGB  ADDED THE PER-CATEGORY AVERAGE TRANSACTION   *          
002900*                 AMOUNT COLUMN AND THE SPENDING-PATTERN       *          
003000*                 INSIGHT RULES (HIGH CONCENTRATION, HEAVY     *          
003100*                 UNCATEGORIZED, DIVERSE SPENDING, NO DATA).   *          
003200*  10/09/11  LMN  DOCUMENTED AGAINST THE FULL CATEGORY         *          
003300*                 EXPENSE BATCH SUITE (CEA/CET/CGA/CBC).       *          
003400*  --------------------------------------------------------- *            
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT PARM-CARD-FILE ASSIGN TO "SYSIN"                              
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS WS-PARM-FILE-STATUS.                              
004400     SELECT CATEGORY-MASTER ASSIGN TO "CATFILE"                           
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS WS-CAT-FILE-STATUS.                               
004700     SELECT TRANSACTION-MASTER ASSIGN TO "TXNFILE"                        
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS WS-TXN-FILE-STATUS.                               
005000     SELECT CATEGORY-EXPENSE-REPORT ASSIGN TO "CEARPT"                    
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS WS-CEA-FILE-STATUS.                               
005300     SELECT INSIGHT-REPORT ASSIGN TO "CEAINSR"                            
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WS-INS-FILE-STATUS.                               
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  PARM-CARD-FILE                                                       
005900     LABEL RECORDS ARE STANDARD.                                          
006000 01  PARM-CARD-RECORD.                                                    
006100     05  PARM-USER-ID                 PIC 9(09).                          
006200     05  PARM-START-DATE              PIC 9(08).                          
006300     05  PARM-END-DATE                PIC 9(08).                          
006400     05  PARM-TOP-N-LIMIT             PIC 9(04).                          
006500     05  FILLER                       PIC X(51).                          
006600 FD  CATEGORY-MASTER                                                      
006700     LABEL RECORDS ARE STANDARD.                                          
006800 01  CATEGORY-RECORD.                                                     
006900     05  CAT-ID                       PIC 9(09).                          
007000     05  CAT-USER-ID                  PIC 9(09).                          
007100     05  CAT-NAME                     PIC X(100).                         
007200     05  CAT-DESCRIPTION              PIC X(500).                         
007300     05  CAT-COLOR-CODE               PIC X(07).                          
007400     05  CAT-IS-ACTIVE-SW             PIC X(01).                          
007500         88  CAT-ACTIVE                    VALUE "Y".                     
007600     05  FILLER                       PIC X(19).                          
007700 FD  TRANSACTION-MASTER                                                   
007800     LABEL RECORDS ARE STANDARD.                                          
007900 01  TRANSACTION-RECORD.                                                  
008000     05  TXN-ID                       PIC 9(09).                          
008100     05  TXN-USER-ID                  PIC 9(09).                          
008200     05  TXN-DESCRIPTION              PIC X(255).                         
008300     05  TXN-AMOUNT                   PIC S9(13)V9(02).                   
008400     05  TXN-TYPE-CDE                 PIC X(01).                          
008500         88  TXN-IS-EXPENSE                VALUE "E".                     
008600     05  TXN-DATE                     PIC 9(08).                          
008700     05  TXN-TIME                     PIC 9(06).                          
008800     05  TXN-NOTES                    PIC X(500).                         
008900     05  TXN-CATEGORY-ID              PIC 9(09).                          
008950     05  FILLER                       PIC X(15).                          
009000         88  TXN-IS-UNCATEGORIZED          VALUE ZEROES.                  
009100*    ------------------------------------------------------- *            
009200*    ALTERNATE VIEW - AMOUNT SIGN TEST PROJECTION, SAME       *           
009300*    SHAPE AS TXN.TIP01'S TXN-SIGN-VIEW (02/18/93, RTK).       *          
009400*    ------------------------------------------------------- *            
009500 01  TXN-SIGN-VIEW REDEFINES TRANSACTION-RECORD.                          
009600     05  FILLER                       PIC X(18).                          
009700     05  FILLER                       PIC X(255).                         
009800     05  TXN-SIGN-VIEW-AMOUNT         PIC S9(13)V9(02).                   
009900     05  FILLER                       PIC X(536).                         
010000 FD  CATEGORY-EXPENSE-REPORT                                              
010100     LABEL RECORDS ARE STANDARD.                                          
010200 01  CER-DETAIL-LINE.                                                     
010300     05  CER-CATEGORY-NAME            PIC X(30).                          
010400     05  FILLER                       PIC X(02).                          
010500     05  CER-AMOUNT                   PIC Z,ZZZ,ZZZ,ZZ9.99-.              
010600     05  FILLER                       PIC X(02).                          
010700     05  CER-TXN-COUNT                PIC ZZZZZ9.                         
010800     05  FILLER                       PIC X(02).                          
010900     05  CER-PERCENTAGE               PIC ZZ9.99.                         
011000     05  CER-PCT-SIGN                 PIC X(01) VALUE "%".                
011100     05  FILLER                       PIC X(30).                          
011200 FD  INSIGHT-REPORT                                                       
011300     LABEL RECORDS ARE STANDARD.                                          
011400 01  INS-DETAIL-LINE.                                                     
011500     05  INS-TYPE                     PIC X(20).                          
011600     05  FILLER                       PIC X(02).                          
011700     05  INS-MESSAGE                  PIC X(58).                          
011800 WORKING-STORAGE SECTION.                                                 
011900 01  WS-FILE-STATUSES.                                                    
012000     05  WS-PARM-FILE-STATUS          PIC X(02).                          
012100     05  WS-CAT-FILE-STATUS           PIC X(02).                          
012200     05  WS-TXN-FILE-STATUS           PIC X(02).                          
012300     05  WS-CEA-FILE-STATUS           PIC X(02).                          
012400     05  WS-INS-FILE-STATUS           PIC X(02).                          
012450     05  FILLER              PIC X(01).                                   
012500 01  WS-SWITCHES.                                                         
012600     05  WS-CAT-EOF-SW                PIC X(01) VALUE "N".                
012700         88  CAT-EOF                      VALUE "Y".                      
012800     05  WS-TXN-EOF-SW                PIC X(01) VALUE "N".                
012900         88  TXN-EOF                      VALUE "Y".                      
013000     05  WS-SWAP-MADE-SW              PIC X(01) VALUE "N".                
013050     05  FILLER              PIC X(01).                                   
013100         88  WS-SWAP-WAS-MADE             VALUE "Y".                      
013200 01  WS-PARM-AREA.                                                        
013300     05  WS-RUN-USER-ID                PIC 9(09) VALUE ZERO.              
013400     05  WS-START-DATE                 PIC 9(08) VALUE ZERO.              
013500     05  WS-END-DATE                   PIC 9(08) VALUE ZERO.              
013600     05  WS-TOP-N-LIMIT                PIC 9(04) VALUE ZERO.              
013650     05  FILLER              PIC X(01).                                   
013700 01  WS-COUNTERS COMP.                                                    
013800     05  WS-CAT-TABLE-CT               PIC 9(04) VALUE ZERO.              
013900     05  WS-GROUP-CT                   PIC 9(04) VALUE ZERO.              
014000     05  WS-PRINT-CT                   PIC 9(04) VALUE ZERO.              
014100     05  WS-TOTAL-TXN-CT               PIC 9(09) VALUE ZERO.              
014200     05  WS-PASS-LIMIT                 PIC 9(04) VALUE ZERO.              
014300     05  WS-OVER-10-PCT-CT             PIC 9(04) VALUE ZERO.              
014400     05  WS-UNCAT-GROUP-IX             PIC 9(04) VALUE ZERO.              
014450     05  FILLER              PIC X(01).                                   
014500 01  WS-WORK-AMOUNTS.                                                     
014600     05  WS-TOTAL-EXPENSES          PIC S9(13)V9(02) VALUE ZERO.          
014700     05  WS-PCT-4DP                 PIC S9(05)V9(04) VALUE ZERO.          
014750     05  FILLER              PIC X(01).                                   
014800*    ------------------------------------------------------- *            
014900*    CATEGORY NAME LOOKUP TABLE - LOADED FROM CATFILE.        *           
015000*    ------------------------------------------------------- *            
015100*    UNUSED SLOTS CARRY THE SENTINEL ID 999999999 SO A SERIAL  *          
015200*    SEARCH CAN NEVER MISTAKE AN EMPTY ROW FOR A REAL MATCH -  *          
015300*    NO PRODUCTION CATEGORY OR GROUP EVER REACHES THAT ID.     *          
015400 01  WS-CATEGORY-TABLE.                                                   
015500     05  WS-CAT-TABLE-ENTRY OCCURS 500 TIMES                              
015600             INDEXED BY WS-CAT-IX.                                        
015700         10  WS-CAT-TABLE-ID          PIC 9(09) VALUE 999999999.          
015800         10  WS-CAT-TABLE-NAME        PIC X(100).                         
015850         10  FILLER          PIC X(01).                                   
015900*    ------------------------------------------------------- *            
016000*    GROUP TABLE - ONE ENTRY PER DISTINCT CATEGORY (OR THE    *           
016100*    "UNCATEGORIZED" BUCKET, CAT-ID ZERO) FOUND WHILE         *           
016200*    READING THE TRANSACTION FILE.                            *           
016300*    ------------------------------------------------------- *            
016400 01  WS-GROUP-TABLE.                                                      
016500     05  WS-GRP-ENTRY OCCURS 500 TIMES                                    
016600             INDEXED BY WS-GRP-IX.                                        
016700         10  WS-GRP-CAT-ID            PIC 9(09) VALUE 999999999.          
016800         10  WS-GRP-NAME              PIC X(100).                         
016900         10  WS-GRP-AMOUNT            PIC S9(13)V9(02).                   
017000         10  WS-GRP-TXN-CT            PIC 9(09) COMP.                     
017100         10  WS-GRP-PERCENTAGE        PIC S9(05)V9(02).                   
017200         10  WS-GRP-AVERAGE           PIC S9(13)V9(02).                   
017250         10  FILLER          PIC X(01).                                   
017300*    ------------------------------------------------------- *            
017400*    ALTERNATE VIEW - AMOUNT-ONLY PROJECTION USED BY THE      *           
017500*    DESCENDING BUBBLE SORT COMPARE (05/06/94, RTK).          *           
017600*    ------------------------------------------------------- *            
017700 01  WS-GROUP-AMOUNT-VIEW REDEFINES WS-GROUP-TABLE.                       
017800     05  WS-GAV-ENTRY OCCURS 500 TIMES                                    
017900             INDEXED BY WS-GAV-IX.                                        
018000         10  FILLER                   PIC X(109).                         
018100         10  WS-GAV-AMOUNT            PIC S9(13)V9(02).                   
018200         10  FILLER                   PIC X(24).                          
018300*    ------------------------------------------------------- *            
018400*    ALTERNATE VIEW - PERCENTAGE-ONLY PROJECTION USED BY THE  *           
018500*    DIVERSE-SPENDING INSIGHT COUNT (09/30/07, SGB).          *           
018600*    ------------------------------------------------------- *            
018700 01  WS-GROUP-PCT-VIEW REDEFINES WS-GROUP-TABLE.                          
018800     05  WS-GPV-ENTRY OCCURS 500 TIMES                                    
018900             INDEXED BY WS-GPV-IX.                                        
019000         10  FILLER                   PIC X(124).                         
019100         10  WS-GPV-PERCENTAGE        PIC S9(05)V9(02).                   
019200         10  FILLER                   PIC S9(13)V9(02).                   
019300 01  WS-GROUP-SWAP-ENTRY.                                                 
019400     05  WS-SWAP-CAT-ID                PIC 9(09).                         
019500     05  WS-SWAP-NAME                  PIC X(100).                        
019600     05  WS-SWAP-AMOUNT                PIC S9(13)V9(02).                  
019700     05  WS-SWAP-TXN-CT                PIC 9(09) COMP.                    
019800     05  WS-SWAP-PERCENTAGE            PIC S9(05)V9(02).                  
019900     05  WS-SWAP-AVERAGE               PIC S9(13)V9(02).                  
019950     05  FILLER              PIC X(01).                                   
020000 PROCEDURE DIVISION.                                                      
020100 MAIN-CONTROL.                                                            
020200     PERFORM 100-INITIALIZE                                               
020300        THRU 100-EXIT                                                     
020400     PERFORM 200-PROCESS-ONE-TRANSACTION                                  
020500        THRU 200-EXIT                                                     
020600       UNTIL TXN-EOF                                                      
020700     IF WS-GROUP-CT NOT EQUAL ZERO                                        
020800         PERFORM 300-COMPUTE-GROUP-FIGURES                                
020900            THRU 300-EXIT                                                 
021000            VARYING WS-GRP-IX FROM 1 BY 1                                 
021100              UNTIL WS-GRP-IX > WS-GROUP-CT                               
021200         PERFORM 400-SORT-GROUPS-DESCENDING                               
021300            THRU 400-EXIT                                                 
021400     END-IF                                                               
021500     PERFORM 600-EVALUATE-INSIGHTS                                        
021600        THRU 600-EXIT                                                     
021700     PERFORM 500-WRITE-REPORT                                             
021800        THRU 500-EXIT                                                     
021900     PERFORM 900-TERMINATE                                                
022000        THRU 900-EXIT                                                     
022100     STOP RUN.                                                            
022200                                                                          
022300 100-INITIALIZE.                                                          
022400     OPEN INPUT PARM-CARD-FILE                                            
022500     READ PARM-CARD-FILE                                                  
022600         AT END                                                           
022700             DISPLAY "MISSING PARM CARD - RUN ABANDONED"                  
022800             STOP RUN                                                     
022900     END-READ                                                             
023000     MOVE PARM-USER-ID TO WS-RUN-USER-ID                                  
023100     MOVE PARM-START-DATE TO WS-START-DATE                                
023200     MOVE PARM-END-DATE TO WS-END-DATE                                    
023300     MOVE PARM-TOP-N-LIMIT TO WS-TOP-N-LIMIT                              
023400     CLOSE PARM-CARD-FILE                                                 
023500                                                                          
023600     OPEN INPUT CATEGORY-MASTER                                           
023700     PERFORM 110-LOAD-CATEGORY-TABLE                                      
023800        THRU 110-EXIT                                                     
023900       UNTIL CAT-EOF                                                      
024000     CLOSE CATEGORY-MASTER                                                
024100                                                                          
024200     OPEN INPUT TRANSACTION-MASTER                                        
024300     OPEN OUTPUT CATEGORY-EXPENSE-REPORT                                  
024400     OPEN OUTPUT INSIGHT-REPORT                                           
024500     READ TRANSACTION-MASTER                                              
024600         AT END SET TXN-EOF TO TRUE                                       
024700     END-READ.                                                            
024800 100-EXIT.                                                                
024900     EXIT.                                                                
025000                                                                          
025100 110-LOAD-CATEGORY-TABLE.                                                 
025200     READ CATEGORY-MASTER                                                 
025300         AT END SET CAT-EOF TO TRUE                                       
025400         NOT AT END                                                       
025500             ADD 1 TO WS-CAT-TABLE-CT                                     
025600             MOVE CAT-ID TO WS-CAT-TABLE-ID (WS-CAT-TABLE-CT)             
025700             MOVE CAT-NAME TO WS-CAT-TABLE-NAME (WS-CAT-TABLE-CT)         
025800     END-READ.                                                            
025900 110-EXIT.                                                                
026000     EXIT.                                                                
026100                                                                          
026200*    KEEP ONLY EXPENSE TRANSACTIONS FOR THIS USER IN THE       *          
026300*    REQUESTED WINDOW, THEN FOLD EACH ONE INTO ITS CATEGORY    *          
026400*    GROUP (RULE - GROUP/SUM/COUNT).                            *         
026500 200-PROCESS-ONE-TRANSACTION.                                             
026600     IF TXN-USER-ID = WS-RUN-USER-ID                                      
026700         AND TXN-IS-EXPENSE                                               
026800         AND TXN-DATE NOT LESS THAN WS-START-DATE                         
026900         AND TXN-DATE NOT GREATER THAN WS-END-DATE                        
027000         PERFORM 210-FIND-OR-ADD-GROUP                                    
027100            THRU 210-EXIT                                                 
027200         ADD TXN-AMOUNT TO WS-GRP-AMOUNT (WS-GRP-IX)                      
027300         ADD 1 TO WS-GRP-TXN-CT (WS-GRP-IX)                               
027400         ADD TXN-AMOUNT TO WS-TOTAL-EXPENSES                              
027500         ADD 1 TO WS-TOTAL-TXN-CT                                         
027600     END-IF                                                               
027700     READ TRANSACTION-MASTER                                              
027800         AT END SET TXN-EOF TO TRUE                                       
027900     END-READ.                                                            
028000 200-EXIT.                                                                
028100     EXIT.                                                                
028200                                                                          
028300 210-FIND-OR-ADD-GROUP.                                                   
028400     SET WS-GRP-IX TO 1                                                   
028500     SEARCH WS-GRP-ENTRY                                                  
028600         AT END                                                           
028700             PERFORM 220-ADD-NEW-GROUP                                    
028800                THRU 220-EXIT                                             
028900         WHEN WS-GRP-CAT-ID (WS-GRP-IX) = TXN-CATEGORY-ID                 
029000             CONTINUE                                                     
029100     END-SEARCH.                                                          
029200 210-EXIT.                                                                
029300     EXIT.                                                                
029400                                                                          
029500 220-ADD-NEW-GROUP.                                                       
029600     ADD 1 TO WS-GROUP-CT                                                 
029700     SET WS-GRP-IX TO WS-GROUP-CT                                         
029800     MOVE TXN-CATEGORY-ID TO WS-GRP-CAT-ID (WS-GRP-IX)                    
029900     MOVE ZERO TO WS-GRP-AMOUNT (WS-GRP-IX)                               
030000     MOVE ZERO TO WS-GRP-TXN-CT (WS-GRP-IX)                               
030100     IF TXN-IS-UNCATEGORIZED                                              
030200         MOVE "Uncategorized" TO WS-GRP-NAME (WS-GRP-IX)                  
030300     ELSE                                                                 
030400         PERFORM 225-LOOK-UP-CATEGORY-NAME                                
030500            THRU 225-EXIT                                                 
030600     END-IF.                                                              
030700 220-EXIT.                                                                
030800     EXIT.                                                                
030900                                                                          
031000 225-LOOK-UP-CATEGORY-NAME.                                               
031100     MOVE SPACES TO WS-GRP-NAME (WS-GRP-IX)                               
031200     SET WS-CAT-IX TO 1                                                   
031300     SEARCH WS-CAT-TABLE-ENTRY                                            
031400         AT END                                                           
031500             MOVE "Uncategorized" TO WS-GRP-NAME (WS-GRP-IX)              
031600         WHEN WS-CAT-TABLE-ID (WS-CAT-IX) = TXN-CATEGORY-ID               
031700             MOVE WS-CAT-TABLE-NAME (WS-CAT-IX)                           
031800                 TO WS-GRP-NAME (WS-GRP-IX)                               
031900     END-SEARCH.                                                          
032000 225-EXIT.                                                                
032100     EXIT.                                                                
032200                                                                          
032300*    RULE - PERCENTAGE = AMOUNT / TOTAL-EXPENSES * 100,        *          
032400*    HALF_UP 4DP THEN ROUNDED TO 2DP (RULE 6 ZERO GUARD).      *          
032500*    RULE 11 - AVERAGE = AMOUNT / COUNT, HALF_UP 2DP.          *          
032600 300-COMPUTE-GROUP-FIGURES.                                               
032700     IF WS-TOTAL-EXPENSES = ZERO                                          
032800         MOVE ZERO TO WS-GRP-PERCENTAGE (WS-GRP-IX)                       
032900     ELSE                                                                 
033000         COMPUTE WS-PCT-4DP ROUNDED =                                     
033100             (WS-GRP-AMOUNT (WS-GRP-IX) / WS-TOTAL-EXPENSES) * 100        
033200         COMPUTE WS-GRP-PERCENTAGE (WS-GRP-IX) ROUNDED                    
033300             = WS-PCT-4DP                                                 
033400     END-IF                                                               
033500     IF WS-GRP-TXN-CT (WS-GRP-IX) = ZERO                                  
033600         MOVE ZERO TO WS-GRP-AVERAGE (WS-GRP-IX)                          
033700     ELSE                                                                 
033800         COMPUTE WS-GRP-AVERAGE (WS-GRP-IX) ROUNDED =                     
033900             WS-GRP-AMOUNT (WS-GRP-IX) / WS-GRP-TXN-CT (WS-GRP-IX)        
034000     END-IF.                                                              
034100 300-EXIT.                                                                
034200     EXIT.                                                                
034300                                                                          
034400*    DESCENDING BUBBLE SORT BY AMOUNT - THE GROUP TABLE RUNS   *          
034500*    A FEW DOZEN ROWS AT MOST, SO A SORT VERB IS NOT NEEDED.   *          
034600 400-SORT-GROUPS-DESCENDING.                                              
034700     COMPUTE WS-PASS-LIMIT = WS-GROUP-CT - 1                              
034800     PERFORM 410-DO-ONE-BUBBLE-PASS                                       
034900        THRU 410-EXIT                                                     
035000        VARYING WS-GAV-IX FROM 1 BY 1                                     
035100          UNTIL WS-GAV-IX > WS-PASS-LIMIT                                 
035200             OR NOT WS-SWAP-WAS-MADE.                                     
035300 400-EXIT.                                                                
035400     EXIT.                                                                
035500                                                                          
035600 410-DO-ONE-BUBBLE-PASS.                                                  
035700     MOVE "N" TO WS-SWAP-MADE-SW                                          
035800     PERFORM 420-COMPARE-ADJACENT-PAIR                                    
035900        THRU 420-EXIT                                                     
036000        VARYING WS-GAV-IX FROM 1 BY 1                                     
036100          UNTIL WS-GAV-IX > WS-PASS-LIMIT.                                
036200 410-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500 420-COMPARE-ADJACENT-PAIR.                                               
036600     IF WS-GAV-AMOUNT (WS-GAV-IX)                                         
036700             < WS-GAV-AMOUNT (WS-GAV-IX + 1)                              
036800         PERFORM 430-SWAP-GROUP-ROWS                                      
036900            THRU 430-EXIT                                                 
037000         MOVE "Y" TO WS-SWAP-MADE-SW                                      
037100     END-IF.                                                              
037200 420-EXIT.                                                                
037300     EXIT.                                                                
037400                                                                          
037500 430-SWAP-GROUP-ROWS.                                                     
037600     MOVE WS-GRP-ENTRY (WS-GAV-IX) TO WS-GROUP-SWAP-ENTRY                 
037700     MOVE WS-GRP-ENTRY (WS-GAV-IX + 1) TO WS-GRP-ENTRY (WS-GAV-IX)        
037800     MOVE WS-GROUP-SWAP-ENTRY TO WS-GRP-ENTRY (WS-GAV-IX + 1).            
037900 430-EXIT.                                                                
038000     EXIT.                                                                
038100                                                                          
038200*    RULE 10 - SPENDING PATTERN INSIGHTS, EVALUATED AGAINST    *          
038300*    THE COMPLETE (UNTRUNCATED, ALREADY-SORTED) ANALYSIS.      *          
038400 600-EVALUATE-INSIGHTS.                                                   
038500     IF WS-GROUP-CT = ZERO                                                
038600         MOVE "NO-DATA" TO INS-TYPE                                       
038700         MOVE "NO EXPENSE TRANSACTIONS FOUND FOR THE PERIOD"              
038800             TO INS-MESSAGE                                               
038900         WRITE INS-DETAIL-LINE                                            
039000     ELSE                                                                 
039100         PERFORM 610-CHECK-HIGH-CONCENTRATION                             
039200            THRU 610-EXIT                                                 
039300         PERFORM 620-CHECK-UNCATEGORIZED-SHARE                            
039400            THRU 620-EXIT                                                 
039500         PERFORM 630-CHECK-DIVERSE-SPENDING                               
039600            THRU 630-EXIT                                                 
039700     END-IF.                                                              
039800 600-EXIT.                                                                
039900     EXIT.                                                                
040000                                                                          
040100*    TOP CATEGORY SHARE OVER 40.0% - CONCENTRATION WARNING.    *          
040200*    THE TABLE IS ALREADY SORTED DESCENDING, SO ROW 1 IS TOP.  *          
040300 610-CHECK-HIGH-CONCENTRATION.                                            
040400     IF WS-GRP-PERCENTAGE (1) > 40.00                                     
040500         MOVE "HIGH-CONCENTRATION" TO INS-TYPE                            
040600         MOVE "MOST SPENDING IS CONCENTRATED IN ONE CATEGORY"             
040700             TO INS-MESSAGE                                               
040800         WRITE INS-DETAIL-LINE                                            
040900     END-IF.                                                              
041000 610-EXIT.                                                                
041100     EXIT.                                                                
041200                                                                          
041300*    "UNCATEGORIZED" SHARE OVER 20.0% - INFORMATIONAL.         *          
041400 620-CHECK-UNCATEGORIZED-SHARE.                                           
041500     MOVE ZERO TO WS-UNCAT-GROUP-IX                                       
041600     PERFORM 622-TEST-ONE-GROUP-FOR-UNCAT                                 
041700        THRU 622-EXIT                                                     
041800        VARYING WS-GRP-IX FROM 1 BY 1                                     
041900          UNTIL WS-GRP-IX > WS-GROUP-CT                                   
042000     IF WS-UNCAT-GROUP-IX NOT EQUAL ZERO                                  
042100         IF WS-GRP-PERCENTAGE (WS-UNCAT-GROUP-IX) > 20.00                 
042200             MOVE "UNCATEGORIZED" TO INS-TYPE                             
042300             MOVE "A LARGE SHARE OF SPENDING HAS NO CATEGORY"             
042400                 TO INS-MESSAGE                                           
042500             WRITE INS-DETAIL-LINE                                        
042600         END-IF                                                           
042700     END-IF.                                                              
042800 620-EXIT.                                                                
042900     EXIT.                                                                
043000                                                                          
043100 622-TEST-ONE-GROUP-FOR-UNCAT.                                            
043200     IF WS-GRP-CAT-ID (WS-GRP-IX) = ZERO                                  
043300         SET WS-UNCAT-GROUP-IX TO WS-GRP-IX                               
043400     END-IF.                                                              
043500 622-EXIT.                                                                
043600     EXIT.                                                                
043700                                                                          
043800*    MORE THAN 5 CATEGORIES EACH OVER 10.0% - DIVERSE SPENDING *          
043900*    SUCCESS NOTE.                                              *         
044000 630-CHECK-DIVERSE-SPENDING.                                              
044100     MOVE ZERO TO WS-OVER-10-PCT-CT                                       
044200     PERFORM 632-COUNT-ONE-GROUP-OVER-10                                  
044300        THRU 632-EXIT                                                     
044400        VARYING WS-GPV-IX FROM 1 BY 1                                     
044500          UNTIL WS-GPV-IX > WS-GROUP-CT                                   
044600     IF WS-OVER-10-PCT-CT > 5                                             
044700         MOVE "DIVERSE-SPENDING" TO INS-TYPE                              
044800         MOVE "SPENDING IS SPREAD ACROSS MANY CATEGORIES"                 
044900             TO INS-MESSAGE                                               
045000         WRITE INS-DETAIL-LINE                                            
045100     END-IF.                                                              
045200 630-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500 632-COUNT-ONE-GROUP-OVER-10.                                             
045600     IF WS-GPV-PERCENTAGE (WS-GPV-IX) > 10.00                             
045700         ADD 1 TO WS-OVER-10-PCT-CT                                       
045800     END-IF.                                                              
045900 632-EXIT.                                                                
046000     EXIT.                                                                
046100                                                                          
046200*    WRITE THE SORTED CATEGORY LIST, TRUNCATED TO THE TOP N    *          
046300*    ROWS WHEN THE CONTROL CARD ASKED FOR ONE, THEN THE        *          
046400*    TRAILER LINE CARRYING THE UNTRUNCATED TOTALS.              *         
046500 500-WRITE-REPORT.                                                        
046600     MOVE WS-GROUP-CT TO WS-PRINT-CT                                      
046700     IF WS-TOP-N-LIMIT NOT EQUAL ZERO                                     
046800         AND WS-TOP-N-LIMIT < WS-GROUP-CT                                 
046900         MOVE WS-TOP-N-LIMIT TO WS-PRINT-CT                               
047000     END-IF                                                               
047100     IF WS-PRINT-CT NOT EQUAL ZERO                                        
047200         PERFORM 510-WRITE-ONE-DETAIL-LINE                                
047300            THRU 510-EXIT                                                 
047400            VARYING WS-GRP-IX FROM 1 BY 1                                 
047500              UNTIL WS-GRP-IX > WS-PRINT-CT                               
047600     END-IF                                                               
047700     MOVE SPACES TO CER-DETAIL-LINE                                       
047800     MOVE "TOTAL" TO CER-CATEGORY-NAME                                    
047900     MOVE WS-TOTAL-EXPENSES TO CER-AMOUNT                                 
048000     MOVE WS-TOTAL-TXN-CT TO CER-TXN-COUNT                                
048100     WRITE CER-DETAIL-LINE.                                               
048200 500-EXIT.                                                                
048300     EXIT.                                                                
048400                                                                          
048500 510-WRITE-ONE-DETAIL-LINE.                                               
048600     MOVE WS-GRP-NAME (WS-GRP-IX) TO CER-CATEGORY-NAME                    
048700     MOVE WS-GRP-AMOUNT (WS-GRP-IX) TO CER-AMOUNT                         
048800     MOVE WS-GRP-TXN-CT (WS-GRP-IX) TO CER-TXN-COUNT                      
048900     MOVE WS-GRP-PERCENTAGE (WS-GRP-IX) TO CER-PERCENTAGE                 
049000     WRITE CER-DETAIL-LINE.                                               
049100 510-EXIT.                                                                
049200     EXIT.                                                                
049300                                                                          
049400 900-TERMINATE.                                                           
049500     CLOSE TRANSACTION-MASTER                                             
049600     CLOSE CATEGORY-EXPENSE-REPORT                                        
049700     CLOSE INSIGHT-REPORT                                                 
049800     DISPLAY "CATEGORY GROUPS REPORTED.: " WS-GROUP-CT                    
049900     DISPLAY "EXPENSE TRANSACTIONS.....: " WS-TOTAL-TXN-CT                
050000     DISPLAY "TOTAL EXPENSES............: " WS-TOTAL-EXPENSES.            
050100 900-EXIT.                                                                
050200     EXIT.                                                                
